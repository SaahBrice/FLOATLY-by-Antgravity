000100******************************************************************
000200*  FECHA       : 14/03/1993                                      *
000300*  PROGRAMADOR : M. SACBAJA LOPEZ (MSL)                          *
000400*  APLICACION  : AGENCIAS DE DINERO MOVIL                        *
000500*  PROGRAMA    : FLT7B01                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : LEE LOS MENSAJES DE CONFIRMACION SMS QUE LOS    *
000800*              : OPERADORES DE RED ENVIAN A LOS AGENTES, LOS     *
000900*              : CLASIFICA (RED, TIPO DE MOVIMIENTO, MONTO,      *
001000*              : TELEFONO DEL CLIENTE, REFERENCIA DE LA RED) Y   *
001100*              : CALCULA UN INDICE DE CONFIANZA DE LA LECTURA.   *
001200*              : EL RESULTADO SE USA PARA CONCILIAR LOS DEPOSITOS*
001300*              : Y RETIROS CAPTURADOS EN EL AGENTE CONTRA EL SMS *
001400*              : QUE LE LLEGA AL CLIENTE.                        *
001500*  ARCHIVOS    : FLTMSGI   (MENSAJES SIN CLASIFICAR, PS)         *
001600*              : FLTPMSO   (MENSAJES YA CLASIFICADOS, PS)        *
001700*  PROGRAMA(S) : NO APLICA - RUTINA DE PRIMER NIVEL              *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                     FLT7B01.
002100 AUTHOR.                         M. SACBAJA LOPEZ.
002200 INSTALLATION.                   DEPTO SISTEMAS - CANALES MOVILES.
002300 DATE-WRITTEN.                   14/03/1993.
002400 DATE-COMPILED.
002500 SECURITY.                       CONFIDENCIAL - USO INTERNO.
002600******************************************************************
002700*                 B I T A C O R A   D E   C A M B I O S          *
002800******************************************************************
002900* 14/03/1993  MSL  REQ-0690  VERSION INICIAL, DETECTA RED Y TIPO *
003000* 02/08/1993  MSL  REQ-0702  AGREGA EXTRACCION DE MONTO          *
003100* 19/11/1993  MSL  REQ-0719  AGREGA EXTRACCION DE TELEFONO       *
003200* 06/04/1994  MSL  REQ-0744  AGREGA EXTRACCION DE REFERENCIA     *
003300* 22/09/1994  RCQ  REQ-0768  INDICE DE CONFIANZA DE LA LECTURA   *
003400* 15/02/1995  RCQ  REQ-0789  PERMITE MARCADOR "OM TRANSFER" Y    *
003500*                            "EU MOBILE" (REDES NUEVAS)          *
003600* 11/07/1995  RCQ  REQ-0801  RETIRO RECONOCE "TRANSFER TO" Y     *
003700*                            "WITHDRAWAL" ADEMAS DE RETRAIT      *
003800* 30/01/1996  EBG  REQ-0823  TOPE DE MONTO PLAUSIBLE 100 A       *
003900*                            10,000,000 PARA EVITAR RUIDO        *
004000* 08/08/1996  EBG  REQ-0848  REFERENCIA POR PATRON LETRAS+DIGITOS*
004100*                            CUANDO NO HAY MARCADOR REF/ID/TXN   *
004200* 24/03/1997  EBG  REQ-0865  TELEFONO ACEPTA PREFIJO DE PAIS 237 *
004300* 17/09/1998  JPL  Y2K-0017  FECHA DE PROCESO A 4 DIGITOS DE ANIO*
004400* 03/02/1999  JPL  Y2K-0039  PRUEBA DE REGRESION SOBRE SIGLO 2000*
004500* 07/06/2001  DCH  REQ-0918  RECONOCE MARCADOR "MOBILE MONEY" EN *
004600*                            RETIRO DE AGENTE                   *
004700* 13/10/2004  JPL  REQ-0955  TELEFONO ACEPTA PREFIJO DE PAIS 233 *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS DIGITO IS '0' THRU '9'.
005300     CLASS LETRA  IS 'A' THRU 'Z'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT FLTMSGI-F ASSIGN TO FLTMSGI
005700            FILE STATUS IS FS-FLTMSGI.
005800     SELECT FLTPMSO-F ASSIGN TO FLTPMSO
005900            FILE STATUS IS FS-FLTPMSO.
006000 DATA DIVISION.
006100 FILE SECTION.
006200*------------------->  MENSAJE CRUDO, TAL COMO LLEGA DEL OPERADOR
006300 FD  FLTMSGI-F.
006400 01  REG-FLTMSGI.
006500     02  MSGI-TEXTO                  PIC X(300).
006600     02  FILLER                      PIC X(20).
006700*------------------->  MENSAJE YA CLASIFICADO
006800 FD  FLTPMSO-F.
006900     COPY FLTPMSG.
007000 WORKING-STORAGE SECTION.
007100*------------------->  ESTADOS DE ARCHIVO
007200 01  FS-FLTMSGI                   PIC 9(02) VALUE ZEROS.
007300 01  FS-FLTPMSO                   PIC 9(02) VALUE ZEROS.
007400*------------------->  FIN DE ARCHIVO DE MENSAJES
007500 01  WS-CONTROLES.
007600     02  WS-FIN-MENSAJES          PIC X(01) VALUE 'N'.
007700         88  NO-HAY-MAS-MENSAJES             VALUE 'Y'.
007800     02  FILLER                   PIC X(04).
007900*------------------->  CONTADORES DE LA CORRIDA (SIEMPRE BINARIOS)
008000 01  WS-CONTADORES.
008100     02  WS-MSG-LEIDOS            PIC 9(07) COMP VALUE ZEROS.
008200     02  WS-MSG-CON-RED           PIC 9(07) COMP VALUE ZEROS.
008300     02  WS-MSG-CON-TIPO          PIC 9(07) COMP VALUE ZEROS.
008400     02  WS-MSG-CON-MONTO         PIC 9(07) COMP VALUE ZEROS.
008500     02  WS-MSG-CON-TELEFONO      PIC 9(07) COMP VALUE ZEROS.
008600     02  WS-MSG-CON-REFERENCIA    PIC 9(07) COMP VALUE ZEROS.
008700     02  FILLER                   PIC X(04).
008800*------------------->  FECHA DE PROCESO, PARA EL RESUMEN
008900 01  WS-FECHA-PROCESO             PIC 9(08) VALUE ZEROS.
009000 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
009100     02  WS-FP-ANIO               PIC 9(04).
009200     02  WS-FP-MES                PIC 9(02).
009300     02  WS-FP-DIA                PIC 9(02).
009400*------------------->  COPIA DEL MENSAJE EN MAYUSCULAS, UNICA AREA
009500*                      DE TRABAJO PARA TODA LA CLASIFICACION
009600 01  WS-MENSAJE-TRABAJO           PIC X(300) VALUE SPACES.
009700 01  WS-LONGITUD-MENSAJE          PIC 9(03) COMP VALUE ZEROS.
009800*------------------->  MENSAJE PARTIDO EN PALABRAS (MAX 40)
009900 01  WS-TABLA-PALABRAS.
010000     02  WS-PALABRA OCCURS 40 TIMES INDEXED BY IX-PAL
010100                    PIC X(20) VALUE SPACES.
010200     02  FILLER                   PIC X(04).
010300 01  WS-TOTAL-PALABRAS            PIC 9(02) COMP VALUE ZEROS.
010400 01  WS-PUNTERO-MENSAJE           PIC 9(03) COMP VALUE ZEROS.
010500*------------------->  BANDERAS Y AREAS DE TRABAJO DE CADA CAMPO
010600 01  WS-RESULTADOS.
010700     02  WS-RED-ENCONTRADA        PIC X(01) VALUE 'N'.
010800         88  RED-FUE-ENCONTRADA              VALUE 'Y'.
010900     02  WS-TIPO-ENCONTRADO       PIC X(01) VALUE 'N'.
011000         88  TIPO-FUE-ENCONTRADO              VALUE 'Y'.
011100     02  WS-MONTO-ENCONTRADO      PIC X(01) VALUE 'N'.
011200         88  MONTO-FUE-ENCONTRADO             VALUE 'Y'.
011300     02  WS-TELEFONO-ENCONTRADO   PIC X(01) VALUE 'N'.
011400         88  TELEFONO-FUE-ENCONTRADO          VALUE 'Y'.
011500     02  WS-REFERENCIA-ENCONTRADA PIC X(01) VALUE 'N'.
011600         88  REFERENCIA-FUE-ENCONTRADA        VALUE 'Y'.
011700     02  FILLER                   PIC X(03).
011800*------------------->  TABLA DE PALABRAS CLAVE DE RED (9 RENGLONES
011900*                      ORDEN DE BUSQUEDA MTN, OM, EU)
012000 01  WS-TABLA-RED-LIT.
012100     02  FILLER  PIC X(32) VALUE
012200         'MTN       MTN MOBILE MONEY    16'.
012300     02  FILLER  PIC X(32) VALUE
012400         'MTN       MTN MOMO            08'.
012500     02  FILLER  PIC X(32) VALUE
012600         'MTN       MOBILE MONEY        12'.
012700     02  FILLER  PIC X(32) VALUE
012800         'MTN       MOMO                04'.
012900     02  FILLER  PIC X(32) VALUE
013000         'OM        ORANGE MONEY        12'.
013100     02  FILLER  PIC X(32) VALUE
013200         'OM        OM TRANSFER         11'.
013300     02  FILLER  PIC X(32) VALUE
013400         'OM        ORANGE              06'.
013500     02  FILLER  PIC X(32) VALUE
013600         'EU        EXPRESS UNION       13'.
013700     02  FILLER  PIC X(32) VALUE
013800         'EU        EU MOBILE           09'.
013900 01  WS-TABLA-RED REDEFINES WS-TABLA-RED-LIT.
014000     02  WS-TR OCCURS 9 TIMES INDEXED BY IX-TR.
014100         03  WS-TR-CODIGO         PIC X(10).
014200         03  WS-TR-PALABRA        PIC X(20).
014300         03  WS-TR-LONGITUD       PIC 9(02).
014400*------------------->  TABLA DE PALABRAS CLAVE DE TIPO (16 RENGL.,
014500*                      7 DE DEPOSITO SEGUIDOS DE 9 DE RETIRO)
014600 01  WS-TABLA-TIPO-LIT.
014700     02  FILLER  PIC X(23) VALUE 'DVOUS AVEZ RECU      14'.
014800     02  FILLER  PIC X(23) VALUE 'DYOU HAVE RECEIVED   17'.
014900     02  FILLER  PIC X(23) VALUE 'DRECU DE             07'.
015000     02  FILLER  PIC X(23) VALUE 'DRECEIVED FROM       13'.
015100     02  FILLER  PIC X(23) VALUE 'DCASH IN             07'.
015200     02  FILLER  PIC X(23) VALUE 'DDEPOT               05'.
015300     02  FILLER  PIC X(23) VALUE 'DDEPOSIT             07'.
015400     02  FILLER  PIC X(23) VALUE 'DCREDIT              06'.
015500     02  FILLER  PIC X(23) VALUE 'WVOUS AVEZ ENVOYE    16'.
015600     02  FILLER  PIC X(23) VALUE 'WYOU HAVE SENT       13'.
015700     02  FILLER  PIC X(23) VALUE 'WENVOYE A            08'.
015800     02  FILLER  PIC X(23) VALUE 'WSENT TO             07'.
015900     02  FILLER  PIC X(23) VALUE 'WCASH OUT            08'.
016000     02  FILLER  PIC X(23) VALUE 'WRETRAIT             07'.
016100     02  FILLER  PIC X(23) VALUE 'WWITHDRAWAL          10'.
016200     02  FILLER  PIC X(23) VALUE 'WDEBIT               05'.
016300     02  FILLER  PIC X(23) VALUE 'WTRANSFER TO         11'.
016400 01  WS-TABLA-TIPO REDEFINES WS-TABLA-TIPO-LIT.
016500     02  WS-TT OCCURS 17 TIMES INDEXED BY IX-TT.
016600         03  WS-TT-TIPO           PIC X(01).
016700         03  WS-TT-PALABRA        PIC X(20).
016800         03  WS-TT-LONGITUD       PIC 9(02).
016900*------------------->  TABLA DE MARCADORES DE MONEDA (4 RENGLONES)
017000 01  WS-TABLA-MONEDA-LIT.
017100     02  FILLER  PIC X(06) VALUE 'FCFA04'.
017200     02  FILLER  PIC X(06) VALUE 'CFA 03'.
017300     02  FILLER  PIC X(06) VALUE 'XAF 03'.
017400     02  FILLER  PIC X(06) VALUE 'F   01'.
017500 01  WS-TABLA-MONEDA REDEFINES WS-TABLA-MONEDA-LIT.
017600     02  WS-TM OCCURS 4 TIMES INDEXED BY IX-TM.
017700         03  WS-TM-PALABRA        PIC X(04).
017800         03  WS-TM-LONGITUD       PIC 9(02).
017900*------------------->  AREAS DE TRABAJO PARA EXTRAER EL MONTO
018000 01  WS-MONTO-TRABAJO.
018100     02  WS-MT-VALOR              PIC S9(10)V99 VALUE ZEROS.
018200     02  WS-MT-TIENE-MARCADOR     PIC X(01) VALUE 'N'.
018300         88  MT-TIENE-MARCADOR-PROPIO         VALUE 'Y'.
018400     02  WS-MT-SIG-ES-MARCADOR    PIC X(01) VALUE 'N'.
018500         88  MT-SIGUIENTE-ES-MARCADOR         VALUE 'Y'.
018600     02  WS-MT-ANT-ES-MARCADOR    PIC X(01) VALUE 'N'.
018700         88  MT-ANTERIOR-ES-MARCADOR          VALUE 'Y'.
018800     02  WS-MT-ANT-ES-CLAVE       PIC X(01) VALUE 'N'.
018900         88  MT-ANTERIOR-ES-CLAVE              VALUE 'Y'.
019000     02  WS-MT-TIENE-DIGITO       PIC X(01) VALUE 'N'.
019100         88  MT-PALABRA-TIENE-DIGITO           VALUE 'Y'.
019200     02  FILLER                   PIC X(05).
019300*------------------->  AREAS DE TRABAJO PARA EXTRAER EL TELEFONO
019400 01  WS-TELEFONO-TRABAJO.
019500     02  WS-TEL-CORRIDA           PIC X(20) VALUE SPACES.
019600     02  WS-TEL-LONGITUD          PIC 9(02) COMP VALUE ZEROS.
019700     02  WS-TEL-POS-CAR           PIC 9(03) COMP VALUE ZEROS.
019800     02  WS-TEL-CARACTER          PIC X(01) VALUE SPACE.
019900     02  FILLER                   PIC X(04).
020000*------------------->  AREAS DE TRABAJO PARA EXTRAER LA REFERENCIA
020100 01  WS-REFERENCIA-TRABAJO.
020200     02  WS-REF-LETRAS            PIC 9(02) COMP VALUE ZEROS.
020300     02  WS-REF-DIGITOS           PIC 9(02) COMP VALUE ZEROS.
020400     02  WS-REF-POS-CAR           PIC 9(02) COMP VALUE ZEROS.
020500     02  WS-REF-CARACTER          PIC X(01) VALUE SPACE.
020600     02  WS-REF-LONGITUD-PALABRA  PIC 9(02) COMP VALUE ZEROS.
020700     02  FILLER                   PIC X(04).
020800*------------------->  INDICES Y CONTADORES DE USO GENERAL
020900 01  WS-INDICES.
021000     02  WS-POS-CAR-PALABRA       PIC 9(02) COMP VALUE ZEROS.
021100     02  WS-LONGITUD-PALABRA      PIC 9(02) COMP VALUE ZEROS.
021200     02  WS-DIGITO-NUMERICO       PIC 9(01) VALUE ZEROS.
021300     02  FILLER                   PIC X(04).
021400*------------------->  ACUMULADOR DE CONFIANZA
021500 01  WS-CONFIANZA-ACUM            PIC 9V99 VALUE ZEROS.
021600*
021700 PROCEDURE DIVISION.
021800*------------->  MOTOR PRINCIPAL DE LA CORRIDA
021810 100-PRINCIPAL SECTION.
021820     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-PROCESO
021830     PERFORM 110-APERTURA-ARCHIVOS
021840     PERFORM 150-PROCESAR-MENSAJES
021850     PERFORM 900-TOTALES-FINALES
021860     PERFORM 950-CIERRE-ARCHIVOS
021870     STOP RUN.
021880 100-PRINCIPAL-E.           EXIT.
021890*
021900*------->  ABRE EL ARCHIVO DE ENTRADA Y EL DE SALIDA
021910 110-APERTURA-ARCHIVOS SECTION.
021920     OPEN INPUT  FLTMSGI-F
021930     OPEN OUTPUT FLTPMSO-F
021940     IF FS-FLTMSGI = 97
021950        MOVE ZEROS TO FS-FLTMSGI
021960     END-IF
021970     IF FS-FLTMSGI NOT = 0 OR FS-FLTPMSO NOT = 0
021980        DISPLAY "FLT7B01 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
021990        DISPLAY "   FLTMSGI : " FS-FLTMSGI         UPON CONSOLE
022000        DISPLAY "   FLTPMSO : " FS-FLTPMSO         UPON CONSOLE
022010        MOVE 91 TO RETURN-CODE
022020        PERFORM 950-CIERRE-ARCHIVOS
022030        STOP RUN
022040     END-IF.
022050 110-APERTURA-ARCHIVOS-E.   EXIT.
022060*
022070*------->  LECTURA SECUENCIAL, UN MENSAJE A LA VEZ
022080 150-PROCESAR-MENSAJES SECTION.
022090     READ FLTMSGI-F
022100        AT END SET NO-HAY-MAS-MENSAJES TO TRUE
022110     END-READ
022120     PERFORM 155-PROCESAR-UN-MENSAJE
022130        THRU 155-PROCESAR-UN-MENSAJE-E
022140        UNTIL NO-HAY-MAS-MENSAJES.
022150 150-PROCESAR-MENSAJES-E.   EXIT.
022160*
022170 155-PROCESAR-UN-MENSAJE SECTION.
022180     ADD 1 TO WS-MSG-LEIDOS
022190     PERFORM 160-PREPARAR-MENSAJE
022200     PERFORM 200-DETECTAR-RED
022210     PERFORM 300-DETECTAR-TIPO
022220     PERFORM 400-EXTRAER-MONTO
022230     PERFORM 500-EXTRAER-TELEFONO
022240     PERFORM 600-EXTRAER-REFERENCIA
022250     PERFORM 700-CALCULAR-CONFIANZA
022260     PERFORM 800-ESCRIBIR-REGISTRO-SALIDA
022270     READ FLTMSGI-F
022280        AT END SET NO-HAY-MAS-MENSAJES TO TRUE
022290     END-READ.
022300 155-PROCESAR-UN-MENSAJE-E. EXIT.
022310*
022320*------->  PASA EL MENSAJE A MAYUSCULAS Y LO PARTE EN
022330*          PALABRAS; LIMPIA LAS BANDERAS DEL MENSAJE
022340*          ANTERIOR (REQ-0690)
022350 160-PREPARAR-MENSAJE SECTION.
022360     MOVE SPACES TO WS-MENSAJE-TRABAJO
022370     MOVE MSGI-TEXTO TO WS-MENSAJE-TRABAJO
022380     INSPECT WS-MENSAJE-TRABAJO
022390          CONVERTING 'abcdefghijklmnopqrstuvwxyz'
022400                  TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022410     MOVE 'N' TO WS-RED-ENCONTRADA
022420     MOVE 'N' TO WS-TIPO-ENCONTRADO
022430     MOVE 'N' TO WS-MONTO-ENCONTRADO
022440     MOVE 'N' TO WS-TELEFONO-ENCONTRADO
022450     MOVE 'N' TO WS-REFERENCIA-ENCONTRADA
022460     MOVE SPACES TO REG-FLTPMSG
022470     MOVE ZEROS  TO PMSG-MONTO PMSG-CONFIANZA
022480     PERFORM 165-TOKENIZAR-PALABRAS.
022490 160-PREPARAR-MENSAJE-E.    EXIT.
022500*
022510*------->  PARTE WS-MENSAJE-TRABAJO EN PALABRAS
022520*          SEPARADAS POR ESPACIO, MAXIMO 40 PALABRAS
022530 165-TOKENIZAR-PALABRAS SECTION.
022540     MOVE SPACES TO WS-TABLA-PALABRAS
022550     MOVE 1 TO WS-PUNTERO-MENSAJE
022560     MOVE 0 TO WS-TOTAL-PALABRAS
022570     PERFORM 166-PARTIR-UNA-PALABRA THRU 166-PARTIR-UNA-PALABRA-E
022580        VARYING IX-PAL FROM 1 BY 1
022590        UNTIL IX-PAL > 40
022600           OR WS-PUNTERO-MENSAJE > 300.
022610 165-TOKENIZAR-PALABRAS-E.  EXIT.
022620*
022630 166-PARTIR-UNA-PALABRA SECTION.
022640     UNSTRING WS-MENSAJE-TRABAJO DELIMITED BY SPACE
022650       INTO WS-PALABRA(IX-PAL)
022660       WITH POINTER WS-PUNTERO-MENSAJE
022670     END-UNSTRING
022680     IF WS-PALABRA(IX-PAL) NOT = SPACES
022690        ADD 1 TO WS-TOTAL-PALABRAS
022700     END-IF.
022710 166-PARTIR-UNA-PALABRA-E.  EXIT.
022720*
022730*------->  BUSCA LA RED EN ORDEN MTN, OM, EU; LA
022740*          PRIMERA PALABRA CLAVE QUE APARECE GANA
022750 200-DETECTAR-RED SECTION.
022760     PERFORM 201-EVALUAR-UNA-PALABRA-RED
022770        THRU 201-EVALUAR-UNA-PALABRA-RED-E
022780        VARYING IX-TR FROM 1 BY 1
022790        UNTIL IX-TR > 9 OR RED-FUE-ENCONTRADA.
022800 200-DETECTAR-RED-E.        EXIT.
022810*
022820 201-EVALUAR-UNA-PALABRA-RED SECTION.
022830     MOVE 0 TO WS-LONGITUD-MENSAJE
022840     INSPECT WS-MENSAJE-TRABAJO TALLYING WS-LONGITUD-MENSAJE
022850           FOR ALL WS-TR-PALABRA(IX-TR)
022860                   (1:WS-TR-LONGITUD(IX-TR))
022870     IF WS-LONGITUD-MENSAJE > 0
022880        MOVE WS-TR-CODIGO(IX-TR) TO PMSG-RED-CODIGO
022890        SET RED-FUE-ENCONTRADA TO TRUE
022900        ADD 1 TO WS-MSG-CON-RED
022910     END-IF.
022920 201-EVALUAR-UNA-PALABRA-RED-E. EXIT.
022930*
022940*------->  BUSCA TIPO, DEPOSITOS PRIMERO Y LUEGO
022950*          RETIROS; LA PRIMERA PALABRA CLAVE GANA
022960 300-DETECTAR-TIPO SECTION.
022970     PERFORM 301-EVALUAR-UNA-PALABRA-TIPO
022980        THRU 301-EVALUAR-UNA-PALABRA-TIPO-E
022990        VARYING IX-TT FROM 1 BY 1
023000        UNTIL IX-TT > 17 OR TIPO-FUE-ENCONTRADO.
023010 300-DETECTAR-TIPO-E.       EXIT.
023020*
023030 301-EVALUAR-UNA-PALABRA-TIPO SECTION.
023040     MOVE 0 TO WS-LONGITUD-MENSAJE
023050     INSPECT WS-MENSAJE-TRABAJO TALLYING WS-LONGITUD-MENSAJE
023060           FOR ALL WS-TT-PALABRA(IX-TT)
023070                   (1:WS-TT-LONGITUD(IX-TT))
023080     IF WS-LONGITUD-MENSAJE > 0
023090        MOVE WS-TT-TIPO(IX-TT) TO PMSG-TIPO
023100        SET TIPO-FUE-ENCONTRADO TO TRUE
023110        ADD 1 TO WS-MSG-CON-TIPO
023120     END-IF.
023130 301-EVALUAR-UNA-PALABRA-TIPO-E. EXIT.
023140*
023150*------->  BUSCA EL PRIMER TOKEN NUMERICO QUE ESTE
023160*          JUNTO A UN MARCADOR DE MONEDA O DESPUES DE
023170*          "MONTANT"/"AMOUNT"; VALIDA RANGO PLAUSIBLE
023180*          (REQ-0823)
023190 400-EXTRAER-MONTO SECTION.
023200     PERFORM 401-EVALUAR-UNA-PALABRA-MONTO
023210        THRU 401-EVALUAR-UNA-PALABRA-MONTO-E
023220        VARYING IX-PAL FROM 1 BY 1
023230        UNTIL IX-PAL > WS-TOTAL-PALABRAS
023240           OR MONTO-FUE-ENCONTRADO.
023250 400-EXTRAER-MONTO-E.       EXIT.
023260*
023270 401-EVALUAR-UNA-PALABRA-MONTO SECTION.
023280     IF WS-PALABRA(IX-PAL) NOT = SPACES
023290        PERFORM 410-EVALUAR-PALABRA-DE-MONTO
023300     END-IF.
023310 401-EVALUAR-UNA-PALABRA-MONTO-E. EXIT.
023320*
023330*------->  EVALUA UNA PALABRA COMO POSIBLE MONTO
023340 410-EVALUAR-PALABRA-DE-MONTO SECTION.
023350     MOVE 'N' TO WS-MT-TIENE-DIGITO
023360     PERFORM 420-VERIFICAR-SI-TIENE-DIGITO
023370     IF MT-PALABRA-TIENE-DIGITO
023380        MOVE 'N' TO WS-MT-TIENE-MARCADOR
023390        MOVE 'N' TO WS-MT-SIG-ES-MARCADOR
023400        MOVE 'N' TO WS-MT-ANT-ES-MARCADOR
023410        MOVE 'N' TO WS-MT-ANT-ES-CLAVE
023420        PERFORM 430-VERIFICAR-MARCADOR-PROPIO
023430        PERFORM 440-VERIFICAR-PALABRA-VECINA
023440        IF MT-TIENE-MARCADOR-PROPIO OR MT-SIGUIENTE-ES-MARCADOR
023450                        OR MT-ANTERIOR-ES-MARCADOR
023460                        OR MT-ANTERIOR-ES-CLAVE
023470           PERFORM 450-ACUMULAR-VALOR-DE-PALABRA
023480           SET MONTO-FUE-ENCONTRADO TO TRUE
023490           IF WS-MT-VALOR >= 100.00 AND WS-MT-VALOR <= 10000000.00
023500              MOVE WS-MT-VALOR TO PMSG-MONTO
023510              ADD 1 TO WS-MSG-CON-MONTO
023520           ELSE
023530              MOVE ZEROS TO PMSG-MONTO
023540           END-IF
023550        END-IF
023560     END-IF.
023570 410-EVALUAR-PALABRA-DE-MONTO-E. EXIT.
023580*
023590*------->  LA PALABRA ACTUAL TIENE AL MENOS UN DIGITO
023600 420-VERIFICAR-SI-TIENE-DIGITO SECTION.
023610     MOVE ZEROS TO WS-LONGITUD-PALABRA
023620     PERFORM 421-EVALUAR-UN-CARACTER-DIGITO
023630        THRU 421-EVALUAR-UN-CARACTER-DIGITO-E
023640        VARYING WS-POS-CAR-PALABRA FROM 1 BY 1
023650        UNTIL WS-POS-CAR-PALABRA > 20
023660           OR MT-PALABRA-TIENE-DIGITO.
023670 420-VERIFICAR-SI-TIENE-DIGITO-E. EXIT.
023680*
023690 421-EVALUAR-UN-CARACTER-DIGITO SECTION.
023700     IF WS-PALABRA(IX-PAL)(WS-POS-CAR-PALABRA:1) IS DIGITO
023710        SET MT-PALABRA-TIENE-DIGITO TO TRUE
023720     END-IF.
023730 421-EVALUAR-UN-CARACTER-DIGITO-E. EXIT.
023740*
023750*------->  LA PROPIA PALABRA CONTIENE UN MARCADOR DE
023760*          MONEDA PEGADO (EJ. "5000FCFA")
023770 430-VERIFICAR-MARCADOR-PROPIO SECTION.
023780     PERFORM 431-EVALUAR-UN-MARCADOR-PROPIO
023790        THRU 431-EVALUAR-UN-MARCADOR-PROPIO-E
023800        VARYING IX-TM FROM 1 BY 1
023810        UNTIL IX-TM > 4 OR MT-TIENE-MARCADOR-PROPIO.
023820 430-VERIFICAR-MARCADOR-PROPIO-E. EXIT.
023830*
023840 431-EVALUAR-UN-MARCADOR-PROPIO SECTION.
023850     MOVE 0 TO WS-LONGITUD-MENSAJE
023860     INSPECT WS-PALABRA(IX-PAL) TALLYING WS-LONGITUD-MENSAJE
023870           FOR ALL WS-TM-PALABRA(IX-TM)
023880                   (1:WS-TM-LONGITUD(IX-TM))
023890     IF WS-LONGITUD-MENSAJE > 0
023900        SET MT-TIENE-MARCADOR-PROPIO TO TRUE
023910     END-IF.
023920 431-EVALUAR-UN-MARCADOR-PROPIO-E. EXIT.
023930*
023940*------->  LA PALABRA SIGUIENTE O ANTERIOR ES UN
023950*          MARCADOR DE MONEDA, O LA ANTERIOR ES
023960*          "MONTANT" O "AMOUNT"
023970 440-VERIFICAR-PALABRA-VECINA SECTION.
023980     IF IX-PAL < WS-TOTAL-PALABRAS
023990        PERFORM 441-EVALUAR-MARCADOR-SIGUIENTE
024000           THRU 441-EVALUAR-MARCADOR-SIGUIENTE-E
024010           VARYING IX-TM FROM 1 BY 1
024020           UNTIL IX-TM > 4 OR MT-SIGUIENTE-ES-MARCADOR
024030     END-IF
024040     IF IX-PAL > 1
024050        PERFORM 442-EVALUAR-MARCADOR-ANTERIOR
024060           THRU 442-EVALUAR-MARCADOR-ANTERIOR-E
024070           VARYING IX-TM FROM 1 BY 1
024080           UNTIL IX-TM > 4 OR MT-ANTERIOR-ES-MARCADOR
024090        IF WS-PALABRA(IX-PAL - 1) = 'MONTANT' OR
024100           WS-PALABRA(IX-PAL - 1) = 'AMOUNT'
024110           SET MT-ANTERIOR-ES-CLAVE TO TRUE
024120        END-IF
024130     END-IF.
024140 440-VERIFICAR-PALABRA-VECINA-E. EXIT.
024150*
024160 441-EVALUAR-MARCADOR-SIGUIENTE SECTION.
024170     IF WS-PALABRA(IX-PAL + 1) =
024180                WS-TM-PALABRA(IX-TM)(1:WS-TM-LONGITUD
024190                                          (IX-TM))
024200        SET MT-SIGUIENTE-ES-MARCADOR TO TRUE
024210     END-IF.
024220 441-EVALUAR-MARCADOR-SIGUIENTE-E. EXIT.
024230*
024240 442-EVALUAR-MARCADOR-ANTERIOR SECTION.
024250     IF WS-PALABRA(IX-PAL - 1) =
024260                WS-TM-PALABRA(IX-TM)(1:WS-TM-LONGITUD
024270                                          (IX-TM))
024280        SET MT-ANTERIOR-ES-MARCADOR TO TRUE
024290     END-IF.
024300 442-EVALUAR-MARCADOR-ANTERIOR-E. EXIT.
024310*
024320*------->  CONSTRUYE EL VALOR NUMERICO DE LA PALABRA,
024330*          IGNORANDO COMA Y PUNTO (SEPARADORES DE
024340*          MILLAR) Y CUALQUIER OTRO CARACTER NO
024350*          NUMERICO (EJ. LAS LETRAS DEL MARCADOR)
024360 450-ACUMULAR-VALOR-DE-PALABRA SECTION.
024370     MOVE ZEROS TO WS-MT-VALOR
024380     PERFORM 451-ACUMULAR-UN-DIGITO THRU 451-ACUMULAR-UN-DIGITO-E
024390        VARYING WS-POS-CAR-PALABRA FROM 1 BY 1
024400        UNTIL WS-POS-CAR-PALABRA > 20.
024410 450-ACUMULAR-VALOR-DE-PALABRA-E. EXIT.
024420*
024430 451-ACUMULAR-UN-DIGITO SECTION.
024440     IF WS-PALABRA(IX-PAL)(WS-POS-CAR-PALABRA:1) IS DIGITO
024450        MOVE WS-PALABRA(IX-PAL)(WS-POS-CAR-PALABRA:1)
024460             TO WS-DIGITO-NUMERICO
024470        COMPUTE WS-MT-VALOR = WS-MT-VALOR * 10 +
024480                               WS-DIGITO-NUMERICO
024490     END-IF.
024500 451-ACUMULAR-UN-DIGITO-E.  EXIT.
024510*
024520*------->  BUSCA LA PRIMERA CORRIDA DE 9 O MAS DIGITOS
024530*          EN TODO EL MENSAJE; LOS SEPARADORES USUALES
024540*          (ESPACIO, GUION, PUNTO, PARENTESIS, MAS) NO
024550*          ROMPEN LA CORRIDA, SOLO UNA LETRA LA ROMPE
024560 500-EXTRAER-TELEFONO SECTION.
024570     MOVE SPACES TO WS-TEL-CORRIDA
024580     MOVE ZEROS  TO WS-TEL-LONGITUD
024590     PERFORM 501-EVALUAR-UN-CARACTER-TELEFONO
024600        THRU 501-EVALUAR-UN-CARACTER-TELEFONO-E
024610        VARYING WS-TEL-POS-CAR FROM 1 BY 1
024620        UNTIL WS-TEL-POS-CAR > 300 OR TELEFONO-FUE-ENCONTRADO
024630     IF NOT TELEFONO-FUE-ENCONTRADO
024640        PERFORM 510-VERIFICAR-CORRIDA-TELEFONO
024650     END-IF.
024660 500-EXTRAER-TELEFONO-E.    EXIT.
024670*
024680 501-EVALUAR-UN-CARACTER-TELEFONO SECTION.
024690     MOVE WS-MENSAJE-TRABAJO(WS-TEL-POS-CAR:1)
024700        TO WS-TEL-CARACTER
024710     EVALUATE TRUE
024720        WHEN WS-TEL-CARACTER IS DIGITO
024730             IF WS-TEL-LONGITUD < 20
024740                ADD 1 TO WS-TEL-LONGITUD
024750                MOVE WS-TEL-CARACTER
024760                     TO WS-TEL-CORRIDA(WS-TEL-LONGITUD:1)
024770             END-IF
024780        WHEN WS-TEL-CARACTER = SPACE OR '-' OR '.'
024790                     OR '(' OR ')' OR '+'
024800             CONTINUE
024810        WHEN OTHER
024820             PERFORM 510-VERIFICAR-CORRIDA-TELEFONO
024830             MOVE SPACES TO WS-TEL-CORRIDA
024840             MOVE ZEROS  TO WS-TEL-LONGITUD
024850     END-EVALUATE.
024860 501-EVALUAR-UN-CARACTER-TELEFONO-E. EXIT.
024870*
024880*------->  SI LA CORRIDA ACUMULADA TIENE 9 O MAS
024890*          DIGITOS, SE ACEPTA COMO TELEFONO (REQ-0865)
024900 510-VERIFICAR-CORRIDA-TELEFONO SECTION.
024910     IF WS-TEL-LONGITUD >= 9
024920        MOVE WS-TEL-CORRIDA(1:12) TO PMSG-TELEFONO
024930        SET TELEFONO-FUE-ENCONTRADO TO TRUE
024940        ADD 1 TO WS-MSG-CON-TELEFONO
024950     END-IF.
024960 510-VERIFICAR-CORRIDA-TELEFONO-E. EXIT.
024970*
024980*------->  BUSCA PRIMERO UNA REFERENCIA POR MARCADOR
024990*          (REF/ID/TXN/#) Y SI NO APARECE NINGUNO,
025000*          POR EL PATRON LETRAS SEGUIDO DE DIGITOS
025010*          (REQ-0848)
025020 600-EXTRAER-REFERENCIA SECTION.
025030     PERFORM 610-BUSCAR-REFERENCIA-POR-MARCADOR
025040     IF NOT REFERENCIA-FUE-ENCONTRADA
025050        PERFORM 620-BUSCAR-REFERENCIA-POR-PATRON
025060     END-IF.
025070 600-EXTRAER-REFERENCIA-E.  EXIT.
025080*
025090*------->  LA PALABRA ES "REF"/"ID"/"TXN"/"#" Y LA
025100*          SIGUIENTE TIENE 6 O MAS CARACTERES, O LA
025110*          PALABRA EMPIEZA CON "#" SEGUIDO DEL CODIGO
025120 610-BUSCAR-REFERENCIA-POR-MARCADOR SECTION.
025130     PERFORM 611-EVALUAR-UNA-PALABRA-MARCADOR
025140        THRU 611-EVALUAR-UNA-PALABRA-MARCADOR-E
025150        VARYING IX-PAL FROM 1 BY 1
025160        UNTIL IX-PAL > WS-TOTAL-PALABRAS
025170           OR REFERENCIA-FUE-ENCONTRADA.
025180 610-BUSCAR-REFERENCIA-POR-MARCADOR-E. EXIT.
025190*
025200 611-EVALUAR-UNA-PALABRA-MARCADOR SECTION.
025210     IF WS-PALABRA(IX-PAL) = 'REF' OR 'ID' OR 'TXN' OR '#'
025220        IF IX-PAL < WS-TOTAL-PALABRAS
025230           MOVE 0 TO WS-REF-LONGITUD-PALABRA
025240           INSPECT WS-PALABRA(IX-PAL + 1)
025250                   TALLYING WS-REF-LONGITUD-PALABRA
025260                   FOR CHARACTERS BEFORE SPACE
025270           IF WS-REF-LONGITUD-PALABRA >= 6
025280              MOVE WS-PALABRA(IX-PAL + 1) TO PMSG-REFERENCIA
025290              SET REFERENCIA-FUE-ENCONTRADA TO TRUE
025300              ADD 1 TO WS-MSG-CON-REFERENCIA
025310           END-IF
025320        END-IF
025330     ELSE
025340        IF WS-PALABRA(IX-PAL)(1:1) = '#'
025350           MOVE 0 TO WS-REF-LONGITUD-PALABRA
025360           INSPECT WS-PALABRA(IX-PAL)
025370                   TALLYING WS-REF-LONGITUD-PALABRA
025380                   FOR CHARACTERS BEFORE SPACE
025390           IF WS-REF-LONGITUD-PALABRA - 1 >= 6
025400              MOVE WS-PALABRA(IX-PAL)(2:19) TO PMSG-REFERENCIA
025410              SET REFERENCIA-FUE-ENCONTRADA TO TRUE
025420              ADD 1 TO WS-MSG-CON-REFERENCIA
025430           END-IF
025440        END-IF
025450     END-IF.
025460 611-EVALUAR-UNA-PALABRA-MARCADOR-E. EXIT.
025470*
025480*------->  UNA PALABRA CON 2 O MAS LETRAS SEGUIDAS DE
025490*          6 O MAS DIGITOS, SIN NADA MAS
025500 620-BUSCAR-REFERENCIA-POR-PATRON SECTION.
025510     PERFORM 621-EVALUAR-UNA-PALABRA-PATRON
025520        THRU 621-EVALUAR-UNA-PALABRA-PATRON-E
025530        VARYING IX-PAL FROM 1 BY 1
025540        UNTIL IX-PAL > WS-TOTAL-PALABRAS
025550           OR REFERENCIA-FUE-ENCONTRADA.
025560 620-BUSCAR-REFERENCIA-POR-PATRON-E. EXIT.
025570*
025580 621-EVALUAR-UNA-PALABRA-PATRON SECTION.
025590     IF WS-PALABRA(IX-PAL) NOT = SPACES
025600        PERFORM 630-EVALUAR-PATRON-DE-PALABRA
025610     END-IF.
025620 621-EVALUAR-UNA-PALABRA-PATRON-E. EXIT.
025630*
025640*------->  CUENTA LA CORRIDA DE LETRAS AL INICIO Y LA
025650*          CORRIDA DE DIGITOS QUE LE SIGUE; SI NO HAY
025660*          OTRO CARACTER DESPUES, ES UN CODIGO VALIDO
025670 630-EVALUAR-PATRON-DE-PALABRA SECTION.
025680     MOVE 0 TO WS-REF-LONGITUD-PALABRA
025690     INSPECT WS-PALABRA(IX-PAL) TALLYING WS-REF-LONGITUD-PALABRA
025700           FOR CHARACTERS BEFORE SPACE
025710     MOVE ZEROS TO WS-REF-LETRAS WS-REF-DIGITOS
025720     PERFORM 631-EVALUAR-UN-CARACTER-PATRON
025730        THRU 631-EVALUAR-UN-CARACTER-PATRON-E
025740        VARYING WS-REF-POS-CAR FROM 1 BY 1
025750        UNTIL WS-REF-POS-CAR > WS-REF-LONGITUD-PALABRA
025760     IF WS-REF-LETRAS >= 2 AND WS-REF-DIGITOS >= 6
025770                   AND WS-REF-LETRAS + WS-REF-DIGITOS =
025780                       WS-REF-LONGITUD-PALABRA
025790        MOVE WS-PALABRA(IX-PAL) TO PMSG-REFERENCIA
025800        SET REFERENCIA-FUE-ENCONTRADA TO TRUE
025810        ADD 1 TO WS-MSG-CON-REFERENCIA
025820     END-IF.
025830 630-EVALUAR-PATRON-DE-PALABRA-E. EXIT.
025840*
025850 631-EVALUAR-UN-CARACTER-PATRON SECTION.
025860     MOVE WS-PALABRA(IX-PAL)(WS-REF-POS-CAR:1)
025870        TO WS-REF-CARACTER
025880     IF WS-REF-DIGITOS = 0 AND WS-REF-CARACTER IS LETRA
025890        ADD 1 TO WS-REF-LETRAS
025900     ELSE
025910        IF WS-REF-CARACTER IS DIGITO
025920           ADD 1 TO WS-REF-DIGITOS
025930        ELSE
025940           MOVE ZEROS TO WS-REF-LETRAS WS-REF-DIGITOS
025950           MOVE 999   TO WS-REF-POS-CAR
025960        END-IF
025970     END-IF.
025980 631-EVALUAR-UN-CARACTER-PATRON-E. EXIT.
025990*
026000*------->  CONFIANZA = 0.20 RED + 0.30 TIPO + 0.30
026010*          MONTO + 0.10 TELEFONO + 0.10 REFERENCIA,
026020*          TOPE 1.00 (REQ-0768)
026030 700-CALCULAR-CONFIANZA SECTION.
026040     MOVE ZEROS TO WS-CONFIANZA-ACUM
026050     IF RED-FUE-ENCONTRADA
026060        ADD 0.20 TO WS-CONFIANZA-ACUM
026070     END-IF
026080     IF TIPO-FUE-ENCONTRADO
026090        ADD 0.30 TO WS-CONFIANZA-ACUM
026100     END-IF
026110     IF PMSG-MONTO > ZEROS
026120        ADD 0.30 TO WS-CONFIANZA-ACUM
026130     END-IF
026140     IF TELEFONO-FUE-ENCONTRADO
026150        ADD 0.10 TO WS-CONFIANZA-ACUM
026160     END-IF
026170     IF REFERENCIA-FUE-ENCONTRADA
026180        ADD 0.10 TO WS-CONFIANZA-ACUM
026190     END-IF
026200     IF WS-CONFIANZA-ACUM > 1.00
026210        MOVE 1.00 TO WS-CONFIANZA-ACUM
026220     END-IF
026230     MOVE WS-CONFIANZA-ACUM TO PMSG-CONFIANZA.
026240 700-CALCULAR-CONFIANZA-E.  EXIT.
026250*
026260*------->  GRABA EL MENSAJE YA CLASIFICADO
026270 800-ESCRIBIR-REGISTRO-SALIDA SECTION.
026280     WRITE REG-FLTPMSG
026290     IF FS-FLTPMSO NOT = 0
026300        DISPLAY "FLT7B01 - ERROR AL ESCRIBIR MENSAJE, STATUS "
026310                FS-FLTPMSO UPON CONSOLE
026320     END-IF.
026330 800-ESCRIBIR-REGISTRO-SALIDA-E. EXIT.
026340*
026350*------->  RESUMEN DE LA CORRIDA
026360 900-TOTALES-FINALES SECTION.
026370     DISPLAY "=================================================="
026380          UPON CONSOLE
026390     DISPLAY "FLT7B01 - RESUMEN DE PARSEO, FECHA " WS-FP-ANIO "/"
026400              WS-FP-MES "/" WS-FP-DIA               UPON CONSOLE
026410     DISPLAY "   MENSAJES LEIDOS           : " WS-MSG-LEIDOS
026420          UPON CONSOLE
026430     DISPLAY "   CON RED DETECTADA         : " WS-MSG-CON-RED
026440          UPON CONSOLE
026450     DISPLAY "   CON TIPO DETECTADO        : " WS-MSG-CON-TIPO
026460          UPON CONSOLE
026470     DISPLAY "   CON MONTO EXTRAIDO        : " WS-MSG-CON-MONTO
026480          UPON CONSOLE
026490     DISPLAY "   CON TELEFONO EXTRAIDO     : "
026500          WS-MSG-CON-TELEFONO                   UPON CONSOLE
026510     DISPLAY "   CON REFERENCIA EXTRAIDA   : "
026520          WS-MSG-CON-REFERENCIA                 UPON CONSOLE
026530     DISPLAY "=================================================="
026540          UPON CONSOLE.
026550 900-TOTALES-FINALES-E.     EXIT.
026560*
026570 950-CIERRE-ARCHIVOS SECTION.
026580     CLOSE FLTMSGI-F
026590     CLOSE FLTPMSO-F.
026600 950-CIERRE-ARCHIVOS-E.     EXIT.
