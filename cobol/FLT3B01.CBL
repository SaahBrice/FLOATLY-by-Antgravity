000100******************************************************************
000200*  FECHA       : 20/07/1989                                      *
000300*  PROGRAMADOR : R. CASTILLO QUEME (RCQ)                         *
000400*  APLICACION  : AGENCIAS DE DINERO MOVIL                        *
000500*  PROGRAMA    : FLT3B01                                         *
000600*  TIPO        : RUTINA (CALLED SUBPROGRAM)                      *
000700*  DESCRIPCION : CALCULA LA POSICION DE CAJA Y FLOTANTE POR RED D*
000800*              : UNA AGENCIA EN UNA FECHA DADA, A PARTIR DEL SALD*
000900*              : DE APERTURA Y LOS MOVIMIENTOS DEL DIA; SI NO HAY*
001000*              : SALDO DE APERTURA LO DERIVA DEL CIERRE DEL DIA  *
001100*              : ANTERIOR Y LO DEJA GRABADO (ALTA AUTOMATICA).   *
001200*              : TAMBIEN ENTREGA EL RESUMEN DE DEPOSITOS Y RETIRO*
001300*              : DEL DIA.  INCLUYE VARIANTE ACUMULATIVA (SIN     *
001400*              : SALDOS DE APERTURA) PARA CARGAS HISTORICAS.     *
001500*  ARCHIVOS    : FLTTRAN  (BITACORA DE TRANSACCIONES, PS)        *
001600*              : FLTOPBA  (SALDO DE APERTURA DE CAJA, PS)        *
001700*              : FLTNFLB  (SALDO DE APERTURA DE FLOTANTE, PS)    *
001800*              : FLTNETW  (MAESTRO DE REDES, PS)                 *
001900*  PROGRAMA(S) : NO APLICA - RUTINA DE PRIMER NIVEL              *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                     FLT3B01.
002300 AUTHOR.                         R. CASTILLO QUEME.
002400 INSTALLATION.                   DEPTO SISTEMAS - CANALES MOVILES.
002500 DATE-WRITTEN.                   20/07/1989.
002600 DATE-COMPILED.
002700 SECURITY.                       CONFIDENCIAL - USO INTERNO.
002800******************************************************************
002900*                 B I T A C O R A   D E   C A M B I O S          *
003000******************************************************************
003100* 20/07/1989  RCQ  REQ-0470  VERSION INICIAL, SOLO CAJA          *
003200* 03/12/1989  RCQ  REQ-0481  AGREGA FLOTANTE POR RED             *
003300* 14/06/1990  RCQ  REQ-0530  ALTA AUTOMATICA DE APERTURA SI FALTA*
003400*                            (ROLLFORWARD DESDE CIERRE DE AYER)  *
003500* 25/02/1991  RCQ  REQ-0549  EXCLUYE RETIRO DE GANANCIA DEL      *
003600*                            ROLLFORWARD DE FLOTANTE             *
003700* 09/09/1992  EBG  REQ-0665  AGREGA RESUMEN DE DEPOSITOS/RETIROS *
003800*                            PARA EL REPORTE DIARIO (FLT6B01)    *
003900* 30/03/1994  EBG  REQ-0731  VARIANTE ACUMULATIVA PARA CARGA     *
004000*                            HISTORICA SIN SALDOS DE APERTURA    *
004100* 18/01/1996  EBG  REQ-0820  TOPE DE 4 REDES ACTIVAS SIMULTANEAS *
004200* 11/07/1997  JPL  REQ-0877  CORRIGE CALCULO DE GANANCIA NETA POR*
004300*                            RED CUANDO NO HAY RETIRO DE GANANCIA*
004400* 17/09/1998  JPL  Y2K-0016  FECHA DE PROCESO A 4 DIGITOS DE ANIO*
004500* 03/02/1999  JPL  Y2K-0038  PRUEBA DE REGRESION SOBRE SIGLO 2000*
004600* 05/03/2001  DCH  REQ-0905  RETIRO GANANCIA NO AFECTA TOPE DE   *
004700*                            4 REDES ACTIVAS                     *
004800* 21/08/2003  JPL  REQ-0939  CORRIGE SALDO APERTURA EN CARGA     *
004900*                            HIST. CON RED DADA DE BAJA          *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS DIGITO IS '0' THRU '9'.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT FLTTRAN-F ASSIGN TO FLTTRAN
005800            FILE STATUS IS FS-FLTTRAN.
005900     SELECT FLTOPBA-F ASSIGN TO FLTOPBA
006000            FILE STATUS IS FS-FLTOPBA.
006100     SELECT FLTNFLB-F ASSIGN TO FLTNFLB
006200            FILE STATUS IS FS-FLTNFLB.
006300     SELECT FLTNETW-F ASSIGN TO FLTNETW
006400            FILE STATUS IS FS-FLTNETW.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  FLTTRAN-F.
006800     COPY FLTTRAN.
006900 FD  FLTOPBA-F.
007000     COPY FLTOPBA.
007100 FD  FLTNFLB-F.
007200     COPY FLTNFLB.
007300 FD  FLTNETW-F.
007400     COPY FLTNETW.
007500 WORKING-STORAGE SECTION.
007600*------------------->  CONTROL DE CARGA UNICA DE REDES ACTIVAS
007700 01  WS-CONTROLES.
007800     02  WS-REDES-CARGADAS       PIC X(01)  VALUE 'N'.
007900         88  REDES-YA-CARGADAS               VALUE 'Y'.
008000     02  WS-TOTAL-REDES          PIC 9(02)  COMP VALUE ZEROS.
008100     02  WS-FIN-ARCHIVO          PIC 9(01)  VALUE ZEROS.
008200         88  NO-HAY-MAS-REGISTROS             VALUE 1.
008300     02  WS-INDICE-RED-ACTUAL    PIC 9(02)  COMP VALUE ZEROS.
008400     02  FILLER                  PIC X(04).
008500 01  FS-FLTTRAN                  PIC 9(02) VALUE ZEROS.
008600 01  FS-FLTOPBA                  PIC 9(02) VALUE ZEROS.
008700 01  FS-FLTNFLB                  PIC 9(02) VALUE ZEROS.
008800 01  FS-FLTNETW                  PIC 9(02) VALUE ZEROS.
008900*------------------->  TABLA DE REDES ACTIVAS EN MEMORIA (MAX 4)
009000 01  WS-TABLA-REDES.
009100     02  WS-RED OCCURS 4 TIMES INDEXED BY IX-RED.
009200         03  WS-R-ID              PIC 9(04).
009300         03  FILLER               PIC X(04).
009400*------------------->  FECHA QUE SE ESTA CONSULTANDO EN OPBA/NFLB
009500 01  WS-FECHA-CONSULTA           PIC 9(08) VALUE ZEROS.
009600 01  WS-FECHA-CONSULTA-R REDEFINES WS-FECHA-CONSULTA.
009700     02  WS-FC-ANIO               PIC 9(04).
009800     02  WS-FC-MES                PIC 9(02).
009900     02  WS-FC-DIA                PIC 9(02).
010000*------------------->  SALDOS DE APERTURA ENCONTRADOS (CAJA/RED)
010100 01  WS-APERTURA-CAJA.
010200     02  WS-AH-ENCONTRADA        PIC X(01) VALUE 'N'.
010300         88  APERTURA-HOY-ENCONTRADA         VALUE 'Y'.
010400     02  WS-AH-CAJA              PIC S9(10)V99 VALUE ZEROS.
010500     02  FILLER                  PIC X(06).
010600 01  WS-APERTURA-FLOTANTE.
010700     02  WS-FAH OCCURS 4 TIMES.
010800         03  WS-FAH-ENCONTRADA   PIC X(01) VALUE 'N'.
010900         03  WS-FAH-VALOR        PIC S9(10)V99 VALUE ZEROS.
011000*------------------->  ACUMULADORES DEL DIA CONSULTADO (LK-FECHA)
011100 01  WS-ACUM-HOY.
011200     02  WS-HOY-DEP-CONTADOR     PIC 9(05) COMP VALUE ZEROS.
011300     02  WS-HOY-DEP-MONTO        PIC S9(10)V99 VALUE ZEROS.
011400     02  WS-HOY-DEP-GANANCIA     PIC S9(07)V99 VALUE ZEROS.
011500     02  WS-HOY-RET-CONTADOR     PIC 9(05) COMP VALUE ZEROS.
011600     02  WS-HOY-RET-MONTO        PIC S9(10)V99 VALUE ZEROS.
011700     02  WS-HOY-RET-GANANCIA     PIC S9(07)V99 VALUE ZEROS.
011800     02  FILLER                  PIC X(06).
011900 01  WS-ACUM-HOY-RED.
012000     02  WS-RHOY OCCURS 4 TIMES.
012100         03  WS-RHOY-DEP-MONTO    PIC S9(10)V99 VALUE ZEROS.
012200         03  WS-RHOY-RET-MONTO    PIC S9(10)V99 VALUE ZEROS.
012300         03  WS-RHOY-RETGAN-MONTO PIC S9(10)V99 VALUE ZEROS.
012400         03  WS-RHOY-GANANCIA     PIC S9(07)V99 VALUE ZEROS.
012500*------------------->  ACUMULADORES DEL DIA ANTERIOR (ROLLFORWARD)
012600 01  WS-ACUM-AYER.
012700     02  WS-AYER-DEP-MONTO       PIC S9(10)V99 VALUE ZEROS.
012800     02  WS-AYER-RET-MONTO       PIC S9(10)V99 VALUE ZEROS.
012900     02  FILLER                  PIC X(06).
013000 01  WS-ACUM-AYER-RED.
013100     02  WS-RAYER OCCURS 4 TIMES.
013200         03  WS-RAYER-DEP-MONTO   PIC S9(10)V99 VALUE ZEROS.
013300         03  WS-RAYER-RET-MONTO   PIC S9(10)V99 VALUE ZEROS.
013400*------------------->  VARIANTE ACUMULATIVA (CARGA HISTORICA)
013500 01  WS-ACUM-TOTAL.
013600     02  WS-TOT-DEP-MONTO        PIC S9(10)V99 VALUE ZEROS.
013700     02  WS-TOT-RET-MONTO        PIC S9(10)V99 VALUE ZEROS.
013800     02  WS-TOT-GANANCIA         PIC S9(07)V99 VALUE ZEROS.
013900     02  FILLER                  PIC X(06).
014000*------------------->  CALCULO DE LA FECHA DE AYER (SIN FUNCIONES)
014100 01  WS-FECHA-AYER                PIC 9(08) VALUE ZEROS.
014200 01  WS-FECHA-AYER-R REDEFINES WS-FECHA-AYER.
014300     02  WS-FA-ANIO                PIC 9(04).
014400     02  WS-FA-MES                 PIC 9(02).
014500     02  WS-FA-DIA                 PIC 9(02).
014600 01  WS-DIAS-POR-MES.
014700     02  FILLER                    PIC 9(02) VALUE 31.
014800     02  FILLER                    PIC 9(02) VALUE 28.
014900     02  FILLER                    PIC 9(02) VALUE 31.
015000     02  FILLER                    PIC 9(02) VALUE 30.
015100     02  FILLER                    PIC 9(02) VALUE 31.
015200     02  FILLER                    PIC 9(02) VALUE 30.
015300     02  FILLER                    PIC 9(02) VALUE 31.
015400     02  FILLER                    PIC 9(02) VALUE 31.
015500     02  FILLER                    PIC 9(02) VALUE 30.
015600     02  FILLER                    PIC 9(02) VALUE 31.
015700     02  FILLER                    PIC 9(02) VALUE 30.
015800     02  FILLER                    PIC 9(02) VALUE 31.
015900 01  WS-DIAS-POR-MES-R REDEFINES WS-DIAS-POR-MES.
016000     02  WS-DPM                    PIC 9(02) OCCURS 12 TIMES.
016100 01  WS-BISIESTO-FLAG             PIC X(01) VALUE 'N'.
016200     88  ES-BISIESTO                        VALUE 'Y'.
016300 01  WS-COCIENTE-BISIESTO         PIC 9(04) COMP VALUE ZEROS.
016400 01  WS-RESIDUO-BISIESTO          PIC 9(02) COMP VALUE ZEROS.
016500 LINKAGE SECTION.
016600 01  LK-AGENCIA-ID                PIC 9(04).
016700 01  LK-FECHA                     PIC 9(08).
016800 01  LK-VARIANTE                  PIC X(01).
016900     88  LK-ES-ACUMULATIVA                  VALUE 'A'.
017000 01  LK-RESULTADO.
017100     02  LK-DIA-INICIADO-FLAG      PIC X(01).
017200         88  LK-SI-INICIADO                 VALUE 'Y'.
017300     02  LK-SALDO-CAJA             PIC S9(10)V99.
017400     02  LK-FLOTANTE-TOTAL         PIC S9(10)V99.
017500     02  LK-GANANCIA-TOTAL         PIC S9(07)V99.
017600     02  LK-DEP-CONTADOR           PIC 9(05).
017700     02  LK-DEP-MONTO              PIC S9(10)V99.
017800     02  LK-DEP-GANANCIA           PIC S9(07)V99.
017900     02  LK-RET-CONTADOR           PIC 9(05).
018000     02  LK-RET-MONTO              PIC S9(10)V99.
018100     02  LK-RET-GANANCIA           PIC S9(07)V99.
018200     02  LK-CAMBIO-NETO-CAJA       PIC S9(10)V99.
018300     02  LK-CAMBIO-NETO-FLOTANTE   PIC S9(10)V99.
018400     02  LK-TOTAL-TRANSACCIONES    PIC 9(05).
018500     02  LK-TOTAL-REDES            PIC 9(02).
018600     02  LK-REDES OCCURS 4 TIMES INDEXED BY IX-LK-RED.
018700         03  LK-RED-ID                    PIC 9(04).
018800         03  LK-RED-FLOTANTE-APERTURA     PIC S9(10)V99.
018900         03  LK-RED-FLOTANTE-SALDO        PIC S9(10)V99.
019000         03  LK-RED-GANANCIA-GANADA       PIC S9(07)V99.
019100         03  LK-RED-GANANCIA-RETIRADA     PIC S9(07)V99.
019200         03  LK-RED-GANANCIA-NETA         PIC S9(07)V99.
019300         03  FILLER                       PIC X(04).
019400     02  FILLER                    PIC X(10).
019500 PROCEDURE DIVISION USING LK-AGENCIA-ID, LK-FECHA, LK-VARIANTE,
019600         LK-RESULTADO.
019700 100-PRINCIPAL SECTION.
019800     PERFORM 110-INICIALIZAR-RESULTADO
019900     IF NOT REDES-YA-CARGADAS
020000        PERFORM 120-CARGAR-REDES-ACTIVAS
020100        SET REDES-YA-CARGADAS TO TRUE
020200     END-IF
020300     PERFORM 130-SEMBRAR-REDES-RESULTADO
020400     IF LK-ES-ACUMULATIVA
020500        PERFORM 900-VARIANTE-ACUMULATIVA
020600     ELSE
020700        PERFORM 200-OBTENER-SALDOS-APERTURA
020800        PERFORM 300-ACUMULAR-MOVIMIENTOS-DIA
020900        PERFORM 400-CALCULAR-POSICION-RED
021000        PERFORM 350-RESUMEN-DEL-DIA
021100     END-IF
021200     GOBACK.
021300 100-PRINCIPAL-E.            EXIT.
021400
021500 110-INICIALIZAR-RESULTADO SECTION.
021600     INITIALIZE LK-RESULTADO
021700     MOVE 'N' TO LK-DIA-INICIADO-FLAG.
021800 110-INICIALIZAR-RESULTADO-E. EXIT.
021900
022000*------->  CARGA LAS REDES ACTIVAS DEL MAESTRO FLTNETW, UNA SOLA
022100*          VEZ POR CORRIDA (PERSISTE ENTRE LLAMADAS DEL MISMO JOB)
022200 120-CARGAR-REDES-ACTIVAS SECTION.
022300     MOVE ZEROS TO WS-TOTAL-REDES
022400     MOVE ZEROS TO WS-FIN-ARCHIVO
022500     OPEN INPUT FLTNETW-F
022600     IF FS-FLTNETW = 97
022700        MOVE ZEROS TO FS-FLTNETW
022800     END-IF
022900     IF FS-FLTNETW NOT = 0
023000        DISPLAY "FLT3B01 - ERROR AL ABRIR FLTNETW : " FS-FLTNETW
023100           UPON CONSOLE
023200     ELSE
023300        PERFORM 125-LEER-REDES
023400        CLOSE FLTNETW-F
023500     END-IF.
023600 120-CARGAR-REDES-ACTIVAS-E. EXIT.
023700
023800 125-LEER-REDES SECTION.
023900     READ FLTNETW-F
024000        AT END SET NO-HAY-MAS-REGISTROS TO TRUE
024100     END-READ
024200     PERFORM 126-ACUMULAR-UNA-RED THRU 126-ACUMULAR-UNA-RED-E
024300        UNTIL NO-HAY-MAS-REGISTROS OR WS-TOTAL-REDES = 4.
024400 125-LEER-REDES-E.           EXIT.
024500
024600*------->  ACUMULA UNA RED ACTIVA HACIA LA TABLA EN MEMORIA, Y
024700*          AVANZA LA LECTURA DEL MAESTRO FLTNETW
024800 126-ACUMULAR-UNA-RED SECTION.
024900     IF NETW-ES-ACTIVA
025000        ADD 1 TO WS-TOTAL-REDES
025100        MOVE NETW-ID TO WS-R-ID(WS-TOTAL-REDES)
025200     END-IF
025300     READ FLTNETW-F
025400        AT END SET NO-HAY-MAS-REGISTROS TO TRUE
025500     END-READ.
025600 126-ACUMULAR-UNA-RED-E.     EXIT.
025700
025800 130-SEMBRAR-REDES-RESULTADO SECTION.
025900     MOVE WS-TOTAL-REDES TO LK-TOTAL-REDES
026000     PERFORM 131-SEMBRAR-UNA-RED THRU 131-SEMBRAR-UNA-RED-E
026100        VARYING IX-RED FROM 1 BY 1 UNTIL IX-RED > WS-TOTAL-REDES.
026200 130-SEMBRAR-REDES-RESULTADO-E. EXIT.
026300
026400 131-SEMBRAR-UNA-RED SECTION.
026500     MOVE WS-R-ID(IX-RED) TO LK-RED-ID(IX-RED).
026600 131-SEMBRAR-UNA-RED-E.      EXIT.
026700
026800*------->  U3 PASO 1 : BUSCA EL SALDO DE APERTURA DEL DIA PEDIDO.
026900*          SI NO EXISTE LO DERIVA DEL CIERRE DE AYER (250 SERIE)
027000 200-OBTENER-SALDOS-APERTURA SECTION.
027100     MOVE LK-FECHA TO WS-FECHA-CONSULTA
027200     PERFORM 210-BUSCAR-APERTURA-CAJA
027300     PERFORM 220-BUSCAR-APERTURA-FLOTANTE
027400     IF APERTURA-HOY-ENCONTRADA
027500        SET LK-SI-INICIADO TO TRUE
027600        MOVE WS-AH-CAJA TO LK-SALDO-CAJA
027700        PERFORM 205-COPIAR-FLOTANTE-APERTURA
027800           THRU 205-COPIAR-FLOTANTE-APERTURA-E
027900           VARYING IX-RED FROM 1 BY 1
028000           UNTIL IX-RED > WS-TOTAL-REDES
028100     ELSE
028200        MOVE 'N' TO LK-DIA-INICIADO-FLAG
028300        PERFORM 250-OBTENER-O-CREAR-APERTURA
028400     END-IF.
028500 200-OBTENER-SALDOS-APERTURA-E. EXIT.
028600
028700 205-COPIAR-FLOTANTE-APERTURA SECTION.
028800     MOVE WS-FAH-VALOR(IX-RED) TO
028900         LK-RED-FLOTANTE-APERTURA(IX-RED).
029000 205-COPIAR-FLOTANTE-APERTURA-E. EXIT.
029100
029200*------->  BARRIDO SECUENCIAL DE FLTOPBA, BUSCA AGENCIA+FECHA
029300*          IGUAL A WS-FECHA-CONSULTA (HOY O AYER, SEGUN EL CASO)
029400 210-BUSCAR-APERTURA-CAJA SECTION.
029500     MOVE 'N' TO WS-AH-ENCONTRADA
029600     MOVE ZEROS TO WS-AH-CAJA
029700     MOVE ZEROS TO WS-FIN-ARCHIVO
029800     OPEN INPUT FLTOPBA-F
029900     IF FS-FLTOPBA = 97
030000        MOVE ZEROS TO FS-FLTOPBA
030100     END-IF
030200     IF FS-FLTOPBA NOT = 0
030300        DISPLAY "FLT3B01 - ERROR AL ABRIR FLTOPBA : " FS-FLTOPBA
030400           UPON CONSOLE
030500     ELSE
030600        READ FLTOPBA-F
030700           AT END SET NO-HAY-MAS-REGISTROS TO TRUE
030800        END-READ
030900        PERFORM 215-EVALUAR-UN-REGISTRO-OPBA
031000           THRU 215-EVALUAR-UN-REGISTRO-OPBA-E
031100           UNTIL NO-HAY-MAS-REGISTROS OR APERTURA-HOY-ENCONTRADA
031200        CLOSE FLTOPBA-F
031300     END-IF.
031400 210-BUSCAR-APERTURA-CAJA-E. EXIT.
031500
031600 215-EVALUAR-UN-REGISTRO-OPBA SECTION.
031700     IF OPBA-AGENCIA-ID = LK-AGENCIA-ID
031800        AND OPBA-FECHA = WS-FECHA-CONSULTA
031900        MOVE 'Y' TO WS-AH-ENCONTRADA
032000        MOVE OPBA-CAJA-APERTURA TO WS-AH-CAJA
032100     ELSE
032200        READ FLTOPBA-F
032300           AT END SET NO-HAY-MAS-REGISTROS TO TRUE
032400        END-READ
032500     END-IF.
032600 215-EVALUAR-UN-REGISTRO-OPBA-E. EXIT.
032700
032800*------->  BARRIDO SECUENCIAL DE FLTNFLB, BUSCA UN REGISTRO POR
032900*          CADA RED ACTIVA CON AGENCIA+FECHA = WS-FECHA-CONSULTA
033000 220-BUSCAR-APERTURA-FLOTANTE SECTION.
033100     PERFORM 221-LIMPIAR-UNA-RED THRU 221-LIMPIAR-UNA-RED-E
033200        VARYING IX-RED FROM 1 BY 1 UNTIL IX-RED > 4
033300     MOVE ZEROS TO WS-FIN-ARCHIVO
033400     MOVE ZEROS TO WS-INDICE-RED-ACTUAL
033500     OPEN INPUT FLTNFLB-F
033600     IF FS-FLTNFLB = 97
033700        MOVE ZEROS TO FS-FLTNFLB
033800     END-IF
033900     IF FS-FLTNFLB NOT = 0
034000        DISPLAY "FLT3B01 - ERROR AL ABRIR FLTNFLB : " FS-FLTNFLB
034100           UPON CONSOLE
034200     ELSE
034300        READ FLTNFLB-F
034400           AT END SET NO-HAY-MAS-REGISTROS TO TRUE
034500        END-READ
034600        PERFORM 222-EVALUAR-UN-REGISTRO-NFLB
034700           THRU 222-EVALUAR-UN-REGISTRO-NFLB-E
034800           UNTIL NO-HAY-MAS-REGISTROS
034900        CLOSE FLTNFLB-F
035000     END-IF.
035100 220-BUSCAR-APERTURA-FLOTANTE-E. EXIT.
035200
035300 221-LIMPIAR-UNA-RED SECTION.
035400     MOVE 'N' TO WS-FAH-ENCONTRADA(IX-RED)
035500     MOVE ZEROS TO WS-FAH-VALOR(IX-RED).
035600 221-LIMPIAR-UNA-RED-E.      EXIT.
035700
035800 222-EVALUAR-UN-REGISTRO-NFLB SECTION.
035900     IF NFLB-AGENCIA-ID = LK-AGENCIA-ID
036000        AND NFLB-FECHA = WS-FECHA-CONSULTA
036100        PERFORM 225-MARCAR-FLOTANTE-RED
036200     END-IF
036300     READ FLTNFLB-F
036400        AT END SET NO-HAY-MAS-REGISTROS TO TRUE
036500     END-READ.
036600 222-EVALUAR-UN-REGISTRO-NFLB-E. EXIT.
036700
036800 225-MARCAR-FLOTANTE-RED SECTION.
036900     PERFORM 226-COMPARAR-UNA-RED THRU 226-COMPARAR-UNA-RED-E
037000        VARYING IX-RED FROM 1 BY 1 UNTIL IX-RED > WS-TOTAL-REDES.
037100 225-MARCAR-FLOTANTE-RED-E.  EXIT.
037200
037300 226-COMPARAR-UNA-RED SECTION.
037400     IF WS-R-ID(IX-RED) = NFLB-RED-ID
037500        MOVE 'Y' TO WS-FAH-ENCONTRADA(IX-RED)
037600        MOVE NFLB-FLOTANTE-APERTURA TO WS-FAH-VALOR(IX-RED)
037700     END-IF.
037800 226-COMPARAR-UNA-RED-E.     EXIT.
037900
038000*------->  U4 : CALCULA LA FECHA DE AYER SOBRE LK-FECHA (AAAAMMDD)
038100*          SIN USAR FUNCIONES DE FECHA, SOLO ARITMETICA DE TABLA
038200 230-CALCULAR-FECHA-AYER SECTION.
038300     MOVE LK-FECHA TO WS-FECHA-AYER
038400     IF WS-FA-DIA > 1
038500        SUBTRACT 1 FROM WS-FA-DIA
038600     ELSE
038700        IF WS-FA-MES = 1
038800           MOVE 12 TO WS-FA-MES
038900           SUBTRACT 1 FROM WS-FA-ANIO
039000        ELSE
039100           SUBTRACT 1 FROM WS-FA-MES
039200        END-IF
039300        PERFORM 235-VERIFICAR-BISIESTO
039400        MOVE WS-DPM(WS-FA-MES) TO WS-FA-DIA
039500        IF WS-FA-MES = 2 AND ES-BISIESTO
039600           MOVE 29 TO WS-FA-DIA
039700        END-IF
039800     END-IF.
039900 230-CALCULAR-FECHA-AYER-E.  EXIT.
040000
040100 235-VERIFICAR-BISIESTO SECTION.
040200     MOVE 'N' TO WS-BISIESTO-FLAG
040300     DIVIDE WS-FA-ANIO BY 4 GIVING WS-COCIENTE-BISIESTO
040400        REMAINDER WS-RESIDUO-BISIESTO
040500     IF WS-RESIDUO-BISIESTO = 0
040600        DIVIDE WS-FA-ANIO BY 100 GIVING WS-COCIENTE-BISIESTO
040700           REMAINDER WS-RESIDUO-BISIESTO
040800        IF WS-RESIDUO-BISIESTO NOT = 0
040900           SET ES-BISIESTO TO TRUE
041000        ELSE
041100           DIVIDE WS-FA-ANIO BY 400 GIVING WS-COCIENTE-BISIESTO
041200              REMAINDER WS-RESIDUO-BISIESTO
041300           IF WS-RESIDUO-BISIESTO = 0
041400              SET ES-BISIESTO TO TRUE
041500           END-IF
041600        END-IF
041700     END-IF.
041800 235-VERIFICAR-BISIESTO-E.   EXIT.
041900
042000*------->  U4 "OBTENER O CREAR" : DERIVA LA APERTURA DE HOY DESDE
042100*          EL CIERRE DE AYER (APERTURA DE AYER + MOVIMIENTOS DE
042200*          AYER) Y GRABA LA NUEVA APERTURA DE HOY EN LOS ARCHIVOS
042300 250-OBTENER-O-CREAR-APERTURA SECTION.
042400     PERFORM 230-CALCULAR-FECHA-AYER
042500     MOVE WS-FECHA-AYER TO WS-FECHA-CONSULTA
042600     PERFORM 210-BUSCAR-APERTURA-CAJA
042700     PERFORM 220-BUSCAR-APERTURA-FLOTANTE
042800     PERFORM 270-ACUMULAR-MOVIMIENTOS-AYER
042900     COMPUTE LK-SALDO-CAJA =
043000         WS-AH-CAJA + WS-AYER-DEP-MONTO - WS-AYER-RET-MONTO
043100     PERFORM 255-CALCULAR-FLOTANTE-APERTURA-RED
043200        THRU 255-CALCULAR-FLOTANTE-APERTURA-RED-E
043300        VARYING IX-RED FROM 1 BY 1 UNTIL IX-RED > WS-TOTAL-REDES
043400     PERFORM 280-ESCRIBIR-APERTURA-NUEVA.
043500 250-OBTENER-O-CREAR-APERTURA-E. EXIT.
043600
043700 255-CALCULAR-FLOTANTE-APERTURA-RED SECTION.
043800     COMPUTE LK-RED-FLOTANTE-APERTURA(IX-RED) =
043900         WS-FAH-VALOR(IX-RED)
044000       + WS-RAYER-RET-MONTO(IX-RED)
044100       - WS-RAYER-DEP-MONTO(IX-RED).
044200 255-CALCULAR-FLOTANTE-APERTURA-RED-E. EXIT.
044300
044400*------->  SUMA LOS DEPOSITOS Y RETIROS DE AYER DE LA AGENCIA,
044500*          TOTAL Y POR RED (IGNORA RETIRO DE GANANCIA, REQ-0549)
044600 270-ACUMULAR-MOVIMIENTOS-AYER SECTION.
044700     MOVE ZEROS TO WS-AYER-DEP-MONTO
044800     MOVE ZEROS TO WS-AYER-RET-MONTO
044900     PERFORM 271-LIMPIAR-ACUMULADOR-AYER-RED
045000        THRU 271-LIMPIAR-ACUMULADOR-AYER-RED-E
045100        VARYING IX-RED FROM 1 BY 1 UNTIL IX-RED > WS-TOTAL-REDES
045200     MOVE ZEROS TO WS-FIN-ARCHIVO
045300     OPEN INPUT FLTTRAN-F
045400     IF FS-FLTTRAN = 97
045500        MOVE ZEROS TO FS-FLTTRAN
045600     END-IF
045700     IF FS-FLTTRAN NOT = 0
045800        DISPLAY "FLT3B01 - ERROR AL ABRIR FLTTRAN : " FS-FLTTRAN
045900           UPON CONSOLE
046000     ELSE
046100        READ FLTTRAN-F
046200           AT END SET NO-HAY-MAS-REGISTROS TO TRUE
046300        END-READ
046400        PERFORM 272-EVALUAR-UN-REGISTRO-AYER
046500           THRU 272-EVALUAR-UN-REGISTRO-AYER-E
046600           UNTIL NO-HAY-MAS-REGISTROS
046700        CLOSE FLTTRAN-F
046800     END-IF.
046900 270-ACUMULAR-MOVIMIENTOS-AYER-E. EXIT.
047000
047100 271-LIMPIAR-ACUMULADOR-AYER-RED SECTION.
047200     MOVE ZEROS TO WS-RAYER-DEP-MONTO(IX-RED)
047300     MOVE ZEROS TO WS-RAYER-RET-MONTO(IX-RED).
047400 271-LIMPIAR-ACUMULADOR-AYER-RED-E. EXIT.
047500
047600 272-EVALUAR-UN-REGISTRO-AYER SECTION.
047700     IF TRAN-AGENCIA-ID = LK-AGENCIA-ID
047800        AND TRAN-FECHA = WS-FECHA-AYER
047900        PERFORM 275-PROCESAR-TRANSACCION-AYER
048000     END-IF
048100     READ FLTTRAN-F
048200        AT END SET NO-HAY-MAS-REGISTROS TO TRUE
048300     END-READ.
048400 272-EVALUAR-UN-REGISTRO-AYER-E. EXIT.
048500
048600 275-PROCESAR-TRANSACCION-AYER SECTION.
048700     PERFORM 320-BUSCAR-INDICE-RED
048800     EVALUATE TRUE
048900        WHEN TRAN-ES-DEPOSITO
049000           ADD TRAN-MONTO TO WS-AYER-DEP-MONTO
049100           IF WS-INDICE-RED-ACTUAL > 0
049200              ADD TRAN-MONTO TO
049300                  WS-RAYER-DEP-MONTO(WS-INDICE-RED-ACTUAL)
049400           END-IF
049500        WHEN TRAN-ES-RETIRO
049600           ADD TRAN-MONTO TO WS-AYER-RET-MONTO
049700           IF WS-INDICE-RED-ACTUAL > 0
049800              ADD TRAN-MONTO TO
049900                  WS-RAYER-RET-MONTO(WS-INDICE-RED-ACTUAL)
050000           END-IF
050100     END-EVALUATE.
050200 275-PROCESAR-TRANSACCION-AYER-E. EXIT.
050300
050400*------->  GRABA LA NUEVA FILA DE APERTURA DE HOY (CAJA Y UNA
050500*          FILA DE FLOTANTE POR RED ACTIVA).  ALTA AL FINAL (PS)
050600 280-ESCRIBIR-APERTURA-NUEVA SECTION.
050700     OPEN EXTEND FLTOPBA-F
050800     IF FS-FLTOPBA = 97
050900        MOVE ZEROS TO FS-FLTOPBA
051000     END-IF
051100     MOVE LK-AGENCIA-ID TO OPBA-AGENCIA-ID
051200     MOVE LK-FECHA TO OPBA-FECHA
051300     MOVE LK-SALDO-CAJA TO OPBA-CAJA-APERTURA
051400     SET OPBA-SIN-AJUSTE TO TRUE
051500     WRITE REG-FLTOPBA
051600     IF FS-FLTOPBA NOT = 0
051700        DISPLAY "FLT3B01 - ERROR AL GRABAR FLTOPBA : " FS-FLTOPBA
051800           UPON CONSOLE
051900     END-IF
052000     CLOSE FLTOPBA-F
052100     OPEN EXTEND FLTNFLB-F
052200     IF FS-FLTNFLB = 97
052300        MOVE ZEROS TO FS-FLTNFLB
052400     END-IF
052500     PERFORM 285-ESCRIBIR-UNA-FILA-NFLB
052600        THRU 285-ESCRIBIR-UNA-FILA-NFLB-E
052700        VARYING IX-RED FROM 1 BY 1 UNTIL IX-RED > WS-TOTAL-REDES
052800     CLOSE FLTNFLB-F.
052900 280-ESCRIBIR-APERTURA-NUEVA-E. EXIT.
053000
053100 285-ESCRIBIR-UNA-FILA-NFLB SECTION.
053200     MOVE LK-AGENCIA-ID TO NFLB-AGENCIA-ID
053300     MOVE LK-FECHA TO NFLB-FECHA
053400     MOVE WS-R-ID(IX-RED) TO NFLB-RED-ID
053500     MOVE LK-RED-FLOTANTE-APERTURA(IX-RED) TO
053600         NFLB-FLOTANTE-APERTURA
053700     WRITE REG-FLTNFLB
053800     IF FS-FLTNFLB NOT = 0
053900        DISPLAY "FLT3B01 - ERROR AL GRABAR FLTNFLB : "
054000           FS-FLTNFLB UPON CONSOLE
054100     END-IF.
054200 285-ESCRIBIR-UNA-FILA-NFLB-E. EXIT.
054300
054400*------->  U3 PASOS 2-4 : SUMA LOS MOVIMIENTOS DEL DIA PEDIDO,
054500*          TOTAL Y POR RED (ALIMENTA 400 Y EL RESUMEN DE 350)
054600 300-ACUMULAR-MOVIMIENTOS-DIA SECTION.
054700     MOVE ZEROS TO WS-HOY-DEP-CONTADOR
054800     MOVE ZEROS TO WS-HOY-DEP-MONTO
054900     MOVE ZEROS TO WS-HOY-DEP-GANANCIA
055000     MOVE ZEROS TO WS-HOY-RET-CONTADOR
055100     MOVE ZEROS TO WS-HOY-RET-MONTO
055200     MOVE ZEROS TO WS-HOY-RET-GANANCIA
055300     PERFORM 301-LIMPIAR-ACUMULADOR-HOY-RED
055400        THRU 301-LIMPIAR-ACUMULADOR-HOY-RED-E
055500        VARYING IX-RED FROM 1 BY 1 UNTIL IX-RED > WS-TOTAL-REDES
055600     MOVE ZEROS TO WS-FIN-ARCHIVO
055700     OPEN INPUT FLTTRAN-F
055800     IF FS-FLTTRAN = 97
055900        MOVE ZEROS TO FS-FLTTRAN
056000     END-IF
056100     IF FS-FLTTRAN NOT = 0
056200        DISPLAY "FLT3B01 - ERROR AL ABRIR FLTTRAN : " FS-FLTTRAN
056300           UPON CONSOLE
056400     ELSE
056500        READ FLTTRAN-F
056600           AT END SET NO-HAY-MAS-REGISTROS TO TRUE
056700        END-READ
056800        PERFORM 305-EVALUAR-UN-REGISTRO-HOY
056900           THRU 305-EVALUAR-UN-REGISTRO-HOY-E
057000           UNTIL NO-HAY-MAS-REGISTROS
057100        CLOSE FLTTRAN-F
057200     END-IF.
057300 300-ACUMULAR-MOVIMIENTOS-DIA-E. EXIT.
057400
057500 301-LIMPIAR-ACUMULADOR-HOY-RED SECTION.
057600     MOVE ZEROS TO WS-RHOY-DEP-MONTO(IX-RED)
057700     MOVE ZEROS TO WS-RHOY-RET-MONTO(IX-RED)
057800     MOVE ZEROS TO WS-RHOY-RETGAN-MONTO(IX-RED)
057900     MOVE ZEROS TO WS-RHOY-GANANCIA(IX-RED).
058000 301-LIMPIAR-ACUMULADOR-HOY-RED-E. EXIT.
058100
058200 305-EVALUAR-UN-REGISTRO-HOY SECTION.
058300     IF TRAN-AGENCIA-ID = LK-AGENCIA-ID
058400        AND TRAN-FECHA = LK-FECHA
058500        PERFORM 310-PROCESAR-TRANSACCION-HOY
058600     END-IF
058700     READ FLTTRAN-F
058800        AT END SET NO-HAY-MAS-REGISTROS TO TRUE
058900     END-READ.
059000 305-EVALUAR-UN-REGISTRO-HOY-E. EXIT.
059100
059200 310-PROCESAR-TRANSACCION-HOY SECTION.
059300     PERFORM 320-BUSCAR-INDICE-RED
059400     EVALUATE TRUE
059500        WHEN TRAN-ES-DEPOSITO
059600           ADD 1 TO WS-HOY-DEP-CONTADOR
059700           ADD TRAN-MONTO TO WS-HOY-DEP-MONTO
059800           ADD TRAN-GANANCIA TO WS-HOY-DEP-GANANCIA
059900           IF WS-INDICE-RED-ACTUAL > 0
060000              ADD TRAN-MONTO TO
060100                  WS-RHOY-DEP-MONTO(WS-INDICE-RED-ACTUAL)
060200              ADD TRAN-GANANCIA TO
060300                  WS-RHOY-GANANCIA(WS-INDICE-RED-ACTUAL)
060400           END-IF
060500        WHEN TRAN-ES-RETIRO
060600           ADD 1 TO WS-HOY-RET-CONTADOR
060700           ADD TRAN-MONTO TO WS-HOY-RET-MONTO
060800           ADD TRAN-GANANCIA TO WS-HOY-RET-GANANCIA
060900           IF WS-INDICE-RED-ACTUAL > 0
061000              ADD TRAN-MONTO TO
061100                  WS-RHOY-RET-MONTO(WS-INDICE-RED-ACTUAL)
061200              ADD TRAN-GANANCIA TO
061300                  WS-RHOY-GANANCIA(WS-INDICE-RED-ACTUAL)
061400           END-IF
061500        WHEN TRAN-ES-RETIRO-GANANCIA
061600           IF WS-INDICE-RED-ACTUAL > 0
061700              ADD TRAN-MONTO TO
061800                  WS-RHOY-RETGAN-MONTO(WS-INDICE-RED-ACTUAL)
061900           END-IF
062000     END-EVALUATE.
062100 310-PROCESAR-TRANSACCION-HOY-E. EXIT.
062200
062300*------->  BUSQUEDA SECUENCIAL DEL INDICE DE LA RED DE LA
062400*          TRANSACCION ACTUAL DENTRO DE LA TABLA DE REDES ACTIVAS
062500 320-BUSCAR-INDICE-RED SECTION.
062600     MOVE ZEROS TO WS-INDICE-RED-ACTUAL
062700     PERFORM 325-COMPARAR-RED-TRANSACCION
062800        THRU 325-COMPARAR-RED-TRANSACCION-E
062900        VARYING IX-RED FROM 1 BY 1
063000        UNTIL IX-RED > WS-TOTAL-REDES OR WS-INDICE-RED-ACTUAL > 0.
063100 320-BUSCAR-INDICE-RED-E.    EXIT.
063200
063300 325-COMPARAR-RED-TRANSACCION SECTION.
063400     IF WS-R-ID(IX-RED) = TRAN-RED-ID
063500        MOVE IX-RED TO WS-INDICE-RED-ACTUAL
063600     END-IF.
063700 325-COMPARAR-RED-TRANSACCION-E. EXIT.
063800
063900*------->  U5 : RESUMEN DE DEPOSITOS Y RETIROS DEL DIA PEDIDO,
064000*          PARA EL REPORTE NOCTURNO (FLT6B01)
064100 350-RESUMEN-DEL-DIA SECTION.
064200     MOVE WS-HOY-DEP-CONTADOR TO LK-DEP-CONTADOR
064300     MOVE WS-HOY-DEP-MONTO TO LK-DEP-MONTO
064400     MOVE WS-HOY-DEP-GANANCIA TO LK-DEP-GANANCIA
064500     MOVE WS-HOY-RET-CONTADOR TO LK-RET-CONTADOR
064600     MOVE WS-HOY-RET-MONTO TO LK-RET-MONTO
064700     MOVE WS-HOY-RET-GANANCIA TO LK-RET-GANANCIA
064800     COMPUTE LK-CAMBIO-NETO-CAJA =
064900         WS-HOY-DEP-MONTO - WS-HOY-RET-MONTO
065000     COMPUTE LK-CAMBIO-NETO-FLOTANTE =
065100         WS-HOY-RET-MONTO - WS-HOY-DEP-MONTO
065200     ADD LK-DEP-CONTADOR LK-RET-CONTADOR
065300        GIVING LK-TOTAL-TRANSACCIONES.
065400 350-RESUMEN-DEL-DIA-E.      EXIT.
065500
065600*------->  U3 PASOS 3-5 : APLICA LOS MOVIMIENTOS DEL DIA SOBRE LA
065700*          APERTURA YA RESUELTA (200/250) Y OBTIENE LOS TOTALES
065800 400-CALCULAR-POSICION-RED SECTION.
065900     COMPUTE LK-SALDO-CAJA =
066000         LK-SALDO-CAJA + WS-HOY-DEP-MONTO - WS-HOY-RET-MONTO
066100     MOVE ZEROS TO LK-FLOTANTE-TOTAL
066200     MOVE ZEROS TO LK-GANANCIA-TOTAL
066300     PERFORM 405-CALCULAR-POSICION-UNA-RED
066400        THRU 405-CALCULAR-POSICION-UNA-RED-E
066500        VARYING IX-RED FROM 1 BY 1 UNTIL IX-RED > WS-TOTAL-REDES.
066600 400-CALCULAR-POSICION-RED-E. EXIT.
066700
066800 405-CALCULAR-POSICION-UNA-RED SECTION.
066900     COMPUTE LK-RED-FLOTANTE-SALDO(IX-RED) =
067000         LK-RED-FLOTANTE-APERTURA(IX-RED)
067100       + WS-RHOY-RET-MONTO(IX-RED)
067200       + WS-RHOY-RETGAN-MONTO(IX-RED)
067300       - WS-RHOY-DEP-MONTO(IX-RED)
067400     MOVE WS-RHOY-GANANCIA(IX-RED) TO
067500         LK-RED-GANANCIA-GANADA(IX-RED)
067600     MOVE WS-RHOY-RETGAN-MONTO(IX-RED) TO
067700         LK-RED-GANANCIA-RETIRADA(IX-RED)
067800     COMPUTE LK-RED-GANANCIA-NETA(IX-RED) =
067900         LK-RED-GANANCIA-GANADA(IX-RED)
068000       - LK-RED-GANANCIA-RETIRADA(IX-RED)
068100     ADD LK-RED-FLOTANTE-SALDO(IX-RED) TO LK-FLOTANTE-TOTAL
068200     ADD LK-RED-GANANCIA-NETA(IX-RED) TO LK-GANANCIA-TOTAL.
068300 405-CALCULAR-POSICION-UNA-RED-E. EXIT.
068400
068500*------->  VARIANTE ACUMULATIVA (REQ-0731) : SIN APERTURAS, SOBRE
068600*          TODA LA BITACORA DE LA AGENCIA.  USADA POR LAS PRUEBAS
068700*          DE CARGA HISTORICA QUE NO TIENEN FLTOPBA/FLTNFLB AUN
068800 900-VARIANTE-ACUMULATIVA SECTION.
068900     MOVE ZEROS TO WS-TOT-DEP-MONTO
069000     MOVE ZEROS TO WS-TOT-RET-MONTO
069100     MOVE ZEROS TO WS-TOT-GANANCIA
069200     MOVE ZEROS TO WS-FIN-ARCHIVO
069300     OPEN INPUT FLTTRAN-F
069400     IF FS-FLTTRAN = 97
069500        MOVE ZEROS TO FS-FLTTRAN
069600     END-IF
069700     IF FS-FLTTRAN NOT = 0
069800        DISPLAY "FLT3B01 - ERROR AL ABRIR FLTTRAN : " FS-FLTTRAN
069900           UPON CONSOLE
070000     ELSE
070100        READ FLTTRAN-F
070200           AT END SET NO-HAY-MAS-REGISTROS TO TRUE
070300        END-READ
070400        PERFORM 905-EVALUAR-UN-REGISTRO-ACUMULATIVO
070500           THRU 905-EVALUAR-UN-REGISTRO-ACUMULATIVO-E
070600           UNTIL NO-HAY-MAS-REGISTROS
070700        CLOSE FLTTRAN-F
070800     END-IF
070900     COMPUTE LK-SALDO-CAJA = WS-TOT-DEP-MONTO - WS-TOT-RET-MONTO
071000     COMPUTE LK-FLOTANTE-TOTAL =
071100         WS-TOT-RET-MONTO - WS-TOT-DEP-MONTO
071200     MOVE WS-TOT-GANANCIA TO LK-GANANCIA-TOTAL.
071300 900-VARIANTE-ACUMULATIVA-E. EXIT.
071400
071500 905-EVALUAR-UN-REGISTRO-ACUMULATIVO SECTION.
071600     IF TRAN-AGENCIA-ID = LK-AGENCIA-ID
071700        EVALUATE TRUE
071800           WHEN TRAN-ES-DEPOSITO
071900              ADD TRAN-MONTO TO WS-TOT-DEP-MONTO
072000           WHEN TRAN-ES-RETIRO
072100              ADD TRAN-MONTO TO WS-TOT-RET-MONTO
072200        END-EVALUATE
072300        ADD TRAN-GANANCIA TO WS-TOT-GANANCIA
072400     END-IF
072500     READ FLTTRAN-F
072600        AT END SET NO-HAY-MAS-REGISTROS TO TRUE
072700     END-READ.
072800 905-EVALUAR-UN-REGISTRO-ACUMULATIVO-E. EXIT.
