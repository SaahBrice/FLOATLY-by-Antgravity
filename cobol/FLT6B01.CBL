000100******************************************************************
000200*  FECHA       : 15/09/1989                                     *
000300*  PROGRAMADOR : H. BARILLAS CHIQUIN (HBC)                      *
000400*  APLICACION  : AGENCIAS DE DINERO MOVIL                       *
000500*  PROGRAMA    : FLT6B01                                        *
000600*  TIPO        : BATCH (PROGRAMA PRINCIPAL)                     *
000700*  DESCRIPCION : CICLO NOCTURNO DEL REPORTE DIARIO.  RECORRE LAS*
000800*              : AGENCIAS ACTIVAS DEL MAESTRO FLTKIOS, LLAMA A  *
000900*              : FLT3B01 PARA OBTENER SALDO DE CAJA/FLOTANTE Y  *
001000*              : RESUMEN DEL DIA, CALCULA COMPARATIVOS CONTRA   *
001100*              : AYER Y CONTRA LA MISMA FECHA DE LA SEMANA       *
001200*              : PASADA, DESGLOSE POR HORA, DISTRIBUCION POR RED*
001300*              : DIAS DE FLOTANTE/CAJA RESTANTES, ALERTAS DE    *
001400*              : SALDO BAJO Y RACHA DE GANANCIA; GRABA UN       *
001500*              : REGISTRO FLTDREP POR AGENCIA-DIA E IMPRIME EL  *
001600*              : LISTADO DEL REPORTE CON CORTE POR AGENCIA.     *
001700*  ARCHIVOS    : FLTKIOS  (MAESTRO DE AGENCIAS, PS)             *
001800*              : FLTNETW  (MAESTRO DE REDES, PS)                *
001900*              : FLTTRAN  (BITACORA DE TRANSACCIONES, PS)       *
002000*              : FLTDREP  (REPORTE DIARIO, PS, SALIDA)          *
002100*              : FLTLIST  (LISTADO IMPRESO DEL REPORTE)         *
002200*  PROGRAMA(S) : CALL FLT3B01                                   *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.                     FLT6B01.
002600 AUTHOR.                         H. BARILLAS CHIQUIN.
002700 INSTALLATION.                   DEPTO SISTEMAS - CANALES MOVILES.
002800 DATE-WRITTEN.                   15/09/1989.
002900 DATE-COMPILED.
003000 SECURITY.                       CONFIDENCIAL - USO INTERNO.
003100******************************************************************
003200*                 B I T A C O R A   D E   C A M B I O S         *
003300******************************************************************
003400* 15/09/1989  HBC  REQ-0472  VERSION INICIAL, SALDOS Y CONTEOS  *
003500* 08/01/1990  HBC  REQ-0498  AGREGA COMPARATIVO CONTRA AYER     *
003600* 19/08/1990  HBC  REQ-0541  AGREGA COMPARATIVO CONTRA LA MISMA *
003700*                            FECHA DE LA SEMANA PASADA          *
003800* 22/02/1991  HBC  REQ-0552  DESGLOSE POR HORA Y HORA DE MAYOR  *
003900*                            MOVIMIENTO                        *
004000* 14/07/1992  NRP  REQ-0671  DISTRIBUCION DE TRANSACCIONES POR  *
004100*                            RED DEL DIA                       *
004200* 05/11/1993  NRP  REQ-0718  DIAS DE FLOTANTE Y CAJA RESTANTES  *
004300*                            SEGUN PROMEDIO DE 7 DIAS           *
004400* 21/04/1995  NRP  REQ-0788  ALERTAS DE SALDO BAJO (Q50,000.00) *
004500* 24/06/1996  EBG  REQ-0852  TOP 3 CLIENTES POR MONTO EN LOS    *
004600*                            ULTIMOS 7 DIAS (TELEFONO, FLTDREP) *
004700* 09/10/1996  CLV  REQ-0841  TENDENCIA DE GANANCIA Y RACHA DE   *
004800*                            DIAS GANADORES (TOPE 30 DIAS)      *
004900* 30/06/1997  CLV  REQ-0869  BANDERAS CRECIENDO / NECESITA      *
005000*                            ATENCION EN EL REGISTRO FLTDREP    *
005100* 17/09/1998  CLV  Y2K-0017  FECHA DE PROCESO A 4 DIGITOS DE    *
005200*                            ANIO EN TODOS LOS COMPARATIVOS     *
005300* 03/02/1999  CLV  Y2K-0039  PRUEBA DE REGRESION SOBRE SIGLO    *
005400*                            2000 EN RACHA Y TENDENCIA          *
005500* 11/04/2001  JPL  REQ-0911  EXCLUYE TELEFONO EN BLANCO DEL TOP *
005600*                            DE CLIENTES                        *
005700* 02/12/2003  DCH  REQ-0948  CONTADOR DE CLIENTE TOPA EN 999    *
005800*                            SIN TRUNCAR EL ACUMULADO DE MONTO  *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     CLASS DIGITO IS '0' THRU '9'
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT FLTKIOS-F ASSIGN TO FLTKIOS
006800            FILE STATUS IS FS-FLTKIOS.
006900     SELECT FLTNETW-F ASSIGN TO FLTNETW
007000            FILE STATUS IS FS-FLTNETW.
007100     SELECT FLTTRAN-F ASSIGN TO FLTTRAN
007200            FILE STATUS IS FS-FLTTRAN.
007300     SELECT FLTDREP-F ASSIGN TO FLTDREP
007400            FILE STATUS IS FS-FLTDREP.
007500     SELECT FLTLIST-F ASSIGN TO FLTLIST.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  FLTKIOS-F.
007900     COPY FLTKIOS.
008000 FD  FLTNETW-F.
008100     COPY FLTNETW.
008200 FD  FLTTRAN-F.
008300     COPY FLTTRAN.
008400 FD  FLTDREP-F.
008500     COPY FLTDREP.
008600 FD  FLTLIST-F
008700     REPORT IS RPT-DIARIO.
008800 WORKING-STORAGE SECTION.
008900*------------------->  CONTROLES GENERALES DE LA CORRIDA
009000 01  WS-CONTROLES.
009100     02  WS-FIN-QUIOSCOS         PIC 9(01)  VALUE ZEROS.
009200         88  NO-HAY-MAS-QUIOSCOS             VALUE 1.
009300     02  WS-FIN-REDES            PIC 9(01)  VALUE ZEROS.
009400         88  NO-HAY-MAS-REDES                VALUE 1.
009500     02  WS-FIN-TRANSACCIONES    PIC 9(01)  VALUE ZEROS.
009600         88  NO-HAY-MAS-TRANSAC               VALUE 1.
009700     02  WS-TOTAL-REDES          PIC 9(02)  COMP VALUE ZEROS.
009800     02  FILLER                  PIC X(04).
009900 01  FS-FLTKIOS                  PIC 9(02) VALUE ZEROS.
010000 01  FS-FLTNETW                  PIC 9(02) VALUE ZEROS.
010100 01  FS-FLTTRAN                  PIC 9(02) VALUE ZEROS.
010200 01  FS-FLTDREP                  PIC 9(02) VALUE ZEROS.
010300*------------------->  TABLA DE REDES ACTIVAS (MAX 4, CARGA UNICA)
010400 01  WS-TABLA-REDES.
010500     02  WS-RED OCCURS 4 TIMES INDEXED BY IX-RED.
010600         03  WS-R-ID              PIC 9(04).
010700         03  WS-R-CODIGO          PIC X(10).
010800         03  FILLER               PIC X(04).
010900*------------------->  FECHA DEL REPORTE (PARAMETRO SYSIN)
011000 01  WS-PARM-ENTRADA.
011100     02  WS-PARM-FECHA           PIC 9(08).
011200     02  FILLER                  PIC X(12).
011300 01  WS-FECHA-REPORTE            PIC 9(08) VALUE ZEROS.
011400 01  WS-FECHA-REPORTE-R REDEFINES WS-FECHA-REPORTE.
011500     02  WS-FR-ANIO              PIC 9(04).
011600     02  WS-FR-MES               PIC 9(02).
011700     02  WS-FR-DIA               PIC 9(02).
011800 01  WS-FECHA-HOY-SISTEMA        PIC 9(08) VALUE ZEROS.
011900*------------------->  DATOS DE LA AGENCIA EN PROCESO
012000 01  WS-QUIOSCO-ACTUAL.
012100     02  WS-QA-ID                PIC 9(04).
012200     02  WS-QA-NOMBRE            PIC X(30).
012300     02  FILLER                  PIC X(06).
012400*------------------->  AREA DE RESULTADO DE LA LLAMADA A FLT3B01
012500*          (DUPLICA LA FORMA DE LK-RESULTADO DE FLT3B01; NO HAY
012600*          COPY COMPARTIDO ENTRE EL SUBPROGRAMA Y SU INVOCADOR)
012700 01  WS-BALANCE-HOY.
012800     02  WS-BH-DIA-INICIADO      PIC X(01).
012900     02  WS-BH-SALDO-CAJA        PIC S9(10)V99.
013000     02  WS-BH-FLOTANTE-TOTAL    PIC S9(10)V99.
013100     02  WS-BH-GANANCIA-TOTAL    PIC S9(07)V99.
013200     02  WS-BH-DEP-CONTADOR      PIC 9(05).
013300     02  WS-BH-DEP-MONTO         PIC S9(10)V99.
013400     02  WS-BH-DEP-GANANCIA      PIC S9(07)V99.
013500     02  WS-BH-RET-CONTADOR      PIC 9(05).
013600     02  WS-BH-RET-MONTO         PIC S9(10)V99.
013700     02  WS-BH-RET-GANANCIA      PIC S9(07)V99.
013800     02  WS-BH-CAMBIO-CAJA       PIC S9(10)V99.
013900     02  WS-BH-CAMBIO-FLOTANTE   PIC S9(10)V99.
014000     02  WS-BH-TOTAL-TRANSAC     PIC 9(05).
014100     02  WS-BH-TOTAL-REDES       PIC 9(02).
014200     02  WS-BH-RED OCCURS 4 TIMES INDEXED BY IX-BH.
014300         03  WS-BHR-ID               PIC 9(04).
014400         03  WS-BHR-FLOTANTE-APER    PIC S9(10)V99.
014500         03  WS-BHR-FLOTANTE-SALDO   PIC S9(10)V99.
014600         03  WS-BHR-GANANCIA-GANADA  PIC S9(07)V99.
014700         03  WS-BHR-GANANCIA-RETIR   PIC S9(07)V99.
014800         03  WS-BHR-GANANCIA-NETA    PIC S9(07)V99.
014900         03  FILLER                  PIC X(04).
015000     02  FILLER                  PIC X(10).
015100*------------------->  COMPARATIVOS CONTRA AYER Y SEMANA PASADA
015200 01  WS-COMPARATIVOS.
015300     02  WS-GANANCIA-AYER        PIC S9(07)V99 VALUE ZEROS.
015400     02  WS-GANANCIA-SEMANA      PIC S9(07)V99 VALUE ZEROS.
015500     02  WS-VS-AYER              PIC S9(05)V9  VALUE ZEROS.
015600     02  WS-VS-SEMANA            PIC S9(05)V9  VALUE ZEROS.
015700     02  FILLER                  PIC X(06).
015800*------------------->  DESGLOSE POR HORA DEL DIA (0-23)
015900 01  WS-TABLA-HORAS.
016000     02  WS-HORA OCCURS 24 TIMES INDEXED BY IX-HORA.
016100         03  WS-H-CONTADOR        PIC 9(05) COMP.
016200         03  WS-H-MONTO           PIC S9(10)V99.
016300         03  WS-H-GANANCIA        PIC S9(07)V99.
016400         03  FILLER               PIC X(04).
016500 01  WS-HORA-PICO-IX              PIC 9(02) COMP VALUE ZEROS.
016600 01  WS-HORA-PICO-MAX             PIC 9(05) COMP VALUE ZEROS.
016700*------------------->  DISTRIBUCION POR RED DEL DIA DEL REPORTE
016800 01  WS-TABLA-DISTRIB.
016900     02  WS-DIST OCCURS 4 TIMES.
017000         03  WS-D-CONTADOR        PIC 9(05) COMP.
017100         03  WS-D-MONTO           PIC S9(10)V99.
017200         03  WS-D-PORCENTAJE      PIC S9(05)V9.
017300         03  FILLER               PIC X(04).
017400*------------------->  PROMEDIOS DE 7 DIAS Y TENDENCIA
017500 01  WS-VENTANA-7-DIAS.
017600     02  WS-DEP-MONTO-7D         PIC S9(10)V99 VALUE ZEROS.
017700     02  WS-RET-MONTO-7D         PIC S9(10)V99 VALUE ZEROS.
017800     02  FILLER                  PIC X(06).
017900 01  WS-TENDENCIA.
018000     02  WS-TEND-GANANCIA OCCURS 7 TIMES INDEXED BY IX-TEND
018100             PIC S9(07)V99.
018200     02  FILLER                  PIC X(06).
018300 01  WS-DIAS-FLOTANTE-RESTAN     PIC S9(05)V9  VALUE ZEROS.
018400 01  WS-DIAS-CAJA-RESTANTES      PIC S9(05)V9  VALUE ZEROS.
018500 01  WS-RACHA-CONTADOR           PIC 9(02) COMP VALUE ZEROS.
018600 01  WS-RACHA-FIN                PIC X(01) VALUE 'N'.
018700     88  RACHA-TERMINADA                   VALUE 'Y'.
018800*------------------->  ALERTAS DE SALDO BAJO (TOPE Q50,000.00)
018900 01  WS-TOPE-SALDO-BAJO           PIC S9(10)V99 VALUE 50000.00.
019000 01  WS-TABLA-ALERTAS.
019100     02  WS-ALERTA OCCURS 5 TIMES INDEXED BY IX-ALERTA.
019200         03  WS-AL-CODIGO         PIC X(10).
019300         03  WS-AL-SALDO          PIC S9(10)V99.
019400         03  FILLER               PIC X(04).
019500 01  WS-TOTAL-ALERTAS             PIC 9(03) VALUE ZEROS.
019600*------------------->  TOP 3 CLIENTES POR TELEFONO EN LOS ULTIMOS
019700*          7 DIAS (ACUMULADOR DE TRABAJO Y TABLA YA ORDENADA)
019800 01  WS-FECHA-TOPC-DESDE          PIC 9(08) VALUE ZEROS.
019900 01  WS-TABLA-CLIENTES.
020000     02  WS-CLIE OCCURS 60 TIMES INDEXED BY IX-CLIE.
020100         03  WS-CL-TELEFONO       PIC X(12).
020200         03  WS-CL-MONTO          PIC S9(10)V99.
020300         03  WS-CL-CONTADOR       PIC 9(05) COMP.
020400         03  FILLER               PIC X(04).
020500 01  WS-TOTAL-CLIENTES            PIC 9(02) COMP VALUE ZEROS.
020600 01  WS-INDICE-CLIENTE-ACTUAL     PIC 9(02) COMP VALUE ZEROS.
020700 01  WS-IX-TOPC-MAX               PIC 9(02) COMP VALUE ZEROS.
020800*------------------->  CALCULO GENERICO DE FECHA MENOS UN DIA
020900 01  WS-FECHA-GENERICA             PIC 9(08) VALUE ZEROS.
021000 01  WS-FECHA-GENERICA-R REDEFINES WS-FECHA-GENERICA.
021100     02  WS-FG-ANIO                PIC 9(04).
021200     02  WS-FG-MES                 PIC 9(02).
021300     02  WS-FG-DIA                 PIC 9(02).
021400 01  WS-DIAS-POR-MES.
021500     02  FILLER                    PIC 9(02) VALUE 31.
021600     02  FILLER                    PIC 9(02) VALUE 28.
021700     02  FILLER                    PIC 9(02) VALUE 31.
021800     02  FILLER                    PIC 9(02) VALUE 30.
021900     02  FILLER                    PIC 9(02) VALUE 31.
022000     02  FILLER                    PIC 9(02) VALUE 30.
022100     02  FILLER                    PIC 9(02) VALUE 31.
022200     02  FILLER                    PIC 9(02) VALUE 31.
022300     02  FILLER                    PIC 9(02) VALUE 30.
022400     02  FILLER                    PIC 9(02) VALUE 31.
022500     02  FILLER                    PIC 9(02) VALUE 30.
022600     02  FILLER                    PIC 9(02) VALUE 31.
022700 01  WS-DIAS-POR-MES-R REDEFINES WS-DIAS-POR-MES.
022800     02  WS-DPM                    PIC 9(02) OCCURS 12 TIMES.
022900 01  WS-BISIESTO-FLAG             PIC X(01) VALUE 'N'.
023000     88  ES-BISIESTO                        VALUE 'Y'.
023100 01  WS-COCIENTE-BISIESTO         PIC 9(04) COMP VALUE ZEROS.
023200 01  WS-RESIDUO-BISIESTO          PIC 9(02) COMP VALUE ZEROS.
023300*------------------->  RESULTADO DE 330-CALCULAR-UN-DIA (GANANCIA,
023400*          DEPOSITOS Y RETIROS DE UNA FECHA DADA)
023500 01  WS-270-FECHA                 PIC 9(08) VALUE ZEROS.
023600 01  WS-270-GANANCIA              PIC S9(07)V99 VALUE ZEROS.
023700 01  WS-270-DEP-MONTO             PIC S9(10)V99 VALUE ZEROS.
023800 01  WS-270-RET-MONTO             PIC S9(10)V99 VALUE ZEROS.
023900*------------------->  VARIABLES DE TRABAJO PARA COMPUTE
024000 01  WS-INDICE-RED-ACTUAL         PIC 9(02) COMP VALUE ZEROS.
024100 01  WS-HORA-INDICE                PIC 9(02) COMP VALUE ZEROS.
024200 01  WS-SUBINDICE-7D                PIC 9(01) COMP VALUE ZEROS.
024300 01  WS-DIAS-ATRAS                  PIC 9(02) COMP VALUE ZEROS.
024400 01  WS-VECES-CONTADOR              PIC 9(02) COMP VALUE ZEROS.
024500*------------------->  ACUMULADORES DEL FINAL DE CORRIDA
024600 01  WS-TOTALES-CORRIDA.
024700     02  WS-TC-QUIOSCOS-OK       PIC 9(05) COMP VALUE ZEROS.
024800     02  WS-TC-ERRORES           PIC 9(05) COMP VALUE ZEROS.
024900     02  WS-TC-GANANCIA          PIC S9(09)V99 VALUE ZEROS.
025000     02  WS-TC-TRANSACCIONES     PIC 9(07) COMP VALUE ZEROS.
025100     02  FILLER                  PIC X(06).
025200*------------------->  LINEAS DE IMPRESION (CAMPOS FUENTE DEL
025300*          REPORT WRITER) Y TEXTO AUXILIAR
025400 01  WS-TEXTO-FECHA-REPORTE      PIC X(10) VALUE SPACES.
025500 01  WS-TEXTO-HORA-PICO          PIC X(08) VALUE SPACES.
025600 01  WS-TEXTO-VACIO              PIC X(01) VALUE SPACE.
025700*------------------->  AREA DE REGISTRO DEL REPORTE DIARIO
025800 01  WS-REG-DREP-AUX.
025900     02  WS-DREP-RED-BAJO OCCURS 4 TIMES PIC X(01).
026000     02  FILLER                  PIC X(06).
026100*------------------->  TOP 3 CLIENTES YA ORDENADOS (PARA DREP Y
026200*          PARA EL RENGLON DE IMPRESION DE 290)
026300 01  WS-TOP3-CLIENTES.
026400     02  WS-T3 OCCURS 3 TIMES INDEXED BY IX-T3.
026500         03  WS-T3-TELEFONO      PIC X(12).
026600         03  WS-T3-MONTO         PIC S9(10)V99.
026700         03  WS-T3-CONTADOR      PIC 9(05) COMP.
026800         03  FILLER              PIC X(04).
026900 01  WS-TOTAL-TOP3                PIC 9(01) COMP VALUE ZEROS.
027000 01  WS-MONTO-MAX-TOPC            PIC S9(10)V99 VALUE ZEROS.
027100 01  WS-RANGO-CLIENTE             PIC 9(01) COMP VALUE ZEROS.
027200 LINKAGE SECTION.
027300 PROCEDURE DIVISION.
027400*
027500 100-PRINCIPAL SECTION.
027510     PERFORM 105-LEER-PARAMETRO
027520     PERFORM 110-CARGAR-REDES-ACTIVAS
027530     PERFORM 120-ABRIR-ARCHIVOS-DE-CORRIDA
027540     PERFORM 200-PROCESAR-QUIOSCOS
027550     PERFORM 900-TOTALES-FINALES
027560     PERFORM 950-CERRAR-ARCHIVOS-DE-CORRIDA
027570     STOP RUN.
027580 100-PRINCIPAL-E.              EXIT.
027590*
027600*------->  LA FECHA DEL REPORTE SE RECIBE POR SYSIN; SI VIENE EN
027610*          CEROS SE ASUME LA FECHA DE PROCESO DEL SISTEMA
027620 105-LEER-PARAMETRO SECTION.
027630     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-HOY-SISTEMA
027640     MOVE ZEROS TO WS-PARM-ENTRADA
027650     ACCEPT WS-PARM-ENTRADA FROM SYSIN
027660     IF WS-PARM-FECHA = ZEROS
027670        MOVE WS-FECHA-HOY-SISTEMA TO WS-FECHA-REPORTE
027680     ELSE
027690        MOVE WS-PARM-FECHA TO WS-FECHA-REPORTE
027700     END-IF
027710     MOVE WS-FR-DIA  TO WS-TEXTO-FECHA-REPORTE(1:2)
027720     MOVE '/'        TO WS-TEXTO-FECHA-REPORTE(3:1)
027730     MOVE WS-FR-MES  TO WS-TEXTO-FECHA-REPORTE(4:2)
027740     MOVE '/'        TO WS-TEXTO-FECHA-REPORTE(6:1)
027750     MOVE WS-FR-ANIO TO WS-TEXTO-FECHA-REPORTE(7:4).
027760 105-LEER-PARAMETRO-E.          EXIT.
027770*
027780*------->  CARGA LAS REDES ACTIVAS DEL MAESTRO FLTNETW (MAX 4),
027790*          UNA SOLA VEZ POR CORRIDA
027800 110-CARGAR-REDES-ACTIVAS SECTION.
027810     MOVE ZEROS TO WS-TOTAL-REDES
027820     MOVE ZEROS TO WS-FIN-REDES
027830     OPEN INPUT FLTNETW-F
027840     IF FS-FLTNETW = 97
027850        MOVE ZEROS TO FS-FLTNETW
027860     END-IF
027870     IF FS-FLTNETW NOT = 0
027880        DISPLAY "FLT6B01 - ERROR AL ABRIR FLTNETW : " FS-FLTNETW
027890           UPON CONSOLE
027900     ELSE
027910        PERFORM 115-LEER-REDES
027920        CLOSE FLTNETW-F
027930     END-IF.
027940 110-CARGAR-REDES-ACTIVAS-E.    EXIT.
027950*
027960 115-LEER-REDES SECTION.
027970     READ FLTNETW-F
027980        AT END SET NO-HAY-MAS-REDES TO TRUE
027990     END-READ
028000     PERFORM 116-ACUMULAR-UNA-RED THRU 116-ACUMULAR-UNA-RED-E
028010        UNTIL NO-HAY-MAS-REDES.
028020 115-LEER-REDES-E.              EXIT.
028030*
028040 116-ACUMULAR-UNA-RED SECTION.
028050     IF NETW-ES-ACTIVA AND WS-TOTAL-REDES < 4
028060        ADD 1 TO WS-TOTAL-REDES
028070        MOVE NETW-ID TO WS-R-ID(WS-TOTAL-REDES)
028080        MOVE NETW-CODIGO TO WS-R-CODIGO(WS-TOTAL-REDES)
028090     END-IF
028100     READ FLTNETW-F
028110        AT END SET NO-HAY-MAS-REDES TO TRUE
028120     END-READ.
028130 116-ACUMULAR-UNA-RED-E.        EXIT.
028140*
028150 120-ABRIR-ARCHIVOS-DE-CORRIDA SECTION.
028160     OPEN INPUT FLTKIOS-F
028170     IF FS-FLTKIOS = 97
028180        MOVE ZEROS TO FS-FLTKIOS
028190     END-IF
028200     OPEN OUTPUT FLTDREP-F
028210     OPEN OUTPUT FLTLIST-F
028220     INITIATE RPT-DIARIO.
028230 120-ABRIR-ARCHIVOS-DE-CORRIDA-E. EXIT.
028240*
028250*------->  RECORRE LAS AGENCIAS ACTIVAS DEL MAESTRO FLTKIOS EN
028260*          ORDEN DE NUMERO DE AGENCIA
028270 200-PROCESAR-QUIOSCOS SECTION.
028280     MOVE ZEROS TO WS-FIN-QUIOSCOS
028290     READ FLTKIOS-F
028300        AT END SET NO-HAY-MAS-QUIOSCOS TO TRUE
028310     END-READ
028320     PERFORM 205-PROCESAR-UN-REGISTRO-KIOS
028330        THRU 205-PROCESAR-UN-REGISTRO-KIOS-E
028340        UNTIL NO-HAY-MAS-QUIOSCOS.
028350 200-PROCESAR-QUIOSCOS-E.       EXIT.
028360*
028370 205-PROCESAR-UN-REGISTRO-KIOS SECTION.
028380     IF KIOS-ES-ACTIVA
028390        PERFORM 210-PROCESAR-UN-QUIOSCO
028400     END-IF
028410     READ FLTKIOS-F
028420        AT END SET NO-HAY-MAS-QUIOSCOS TO TRUE
028430     END-READ.
028440 205-PROCESAR-UN-REGISTRO-KIOS-E. EXIT.
028450*
028460 210-PROCESAR-UN-QUIOSCO SECTION.
028470     MOVE KIOS-ID TO WS-QA-ID
028480     MOVE KIOS-NOMBRE TO WS-QA-NOMBRE
028490     PERFORM 220-LLAMAR-BALANCE-DE-HOY
028500     PERFORM 230-CALCULAR-COMPARATIVOS
028510     PERFORM 240-ESCANEAR-TRANSAC-DE-HOY
028520     PERFORM 250-CALCULAR-VENTANA-7-DIAS
028530     PERFORM 253-CALCULAR-TOP-CLIENTES
028540     PERFORM 260-CALCULAR-RACHA-GANANCIA
028550     PERFORM 270-EVALUAR-ALERTAS
028560     PERFORM 280-CONSTRUIR-REGISTRO-DREP
028570     WRITE REG-FLTDREP
028580     IF FS-FLTDREP NOT = 0
028590        ADD 1 TO WS-TC-ERRORES
028600     ELSE
028610        ADD 1 TO WS-TC-QUIOSCOS-OK
028620        ADD WS-BH-GANANCIA-TOTAL TO WS-TC-GANANCIA
028630        ADD WS-BH-TOTAL-TRANSAC TO WS-TC-TRANSACCIONES
028640        PERFORM 290-IMPRIMIR-QUIOSCO
028650     END-IF.
028660 210-PROCESAR-UN-QUIOSCO-E.     EXIT.
028670*
028680*------->  LLAMA A FLT3B01 PARA OBTENER EL SALDO DE CAJA, EL
028690*          FLOTANTE POR RED Y EL RESUMEN DE HOY DE LA AGENCIA
028700 220-LLAMAR-BALANCE-DE-HOY SECTION.
028710     INITIALIZE WS-BALANCE-HOY
028720     CALL "FLT3B01" USING WS-QA-ID, WS-FECHA-REPORTE,
028730        WS-TEXTO-VACIO, WS-BALANCE-HOY.
028740 220-LLAMAR-BALANCE-DE-HOY-E.   EXIT.
028750*
028760*------->  GANANCIA DE AYER Y DE LA MISMA FECHA DE LA SEMANA
028770*          PASADA (SOLO GANANCIA, NO REQUIERE SALDOS DE APERTURA)
028780 230-CALCULAR-COMPARATIVOS SECTION.
028790     MOVE WS-FECHA-REPORTE TO WS-FECHA-GENERICA
028800     PERFORM 910-RESTAR-UN-DIA
028810     MOVE WS-FECHA-GENERICA TO WS-270-FECHA
028820     PERFORM 330-CALCULAR-UN-DIA
028830     MOVE WS-270-GANANCIA TO WS-GANANCIA-AYER
028840     MOVE WS-FECHA-REPORTE TO WS-FECHA-GENERICA
028850     PERFORM 910-RESTAR-UN-DIA THRU 910-RESTAR-UN-DIA-E
028860        VARYING WS-VECES-CONTADOR FROM 1 BY 1
028870        UNTIL WS-VECES-CONTADOR > 7
028880     MOVE WS-FECHA-GENERICA TO WS-270-FECHA
028890     PERFORM 330-CALCULAR-UN-DIA
028900     MOVE WS-270-GANANCIA TO WS-GANANCIA-SEMANA
028910     IF WS-GANANCIA-AYER > 0
028920        COMPUTE WS-VS-AYER ROUNDED =
028930           ((WS-BH-GANANCIA-TOTAL - WS-GANANCIA-AYER)
028940              / WS-GANANCIA-AYER) * 100
028950     ELSE
028960        IF WS-BH-GANANCIA-TOTAL = 0
028970           MOVE ZEROS TO WS-VS-AYER
028980        ELSE
028990           MOVE 100 TO WS-VS-AYER
029000        END-IF
029010     END-IF
029020     IF WS-GANANCIA-SEMANA > 0
029030        COMPUTE WS-VS-SEMANA ROUNDED =
029040           ((WS-BH-GANANCIA-TOTAL - WS-GANANCIA-SEMANA)
029050              / WS-GANANCIA-SEMANA) * 100
029060     ELSE
029070        IF WS-BH-GANANCIA-TOTAL = 0
029080           MOVE ZEROS TO WS-VS-SEMANA
029090        ELSE
029100           MOVE 100 TO WS-VS-SEMANA
029110        END-IF
029120     END-IF.
029130 230-CALCULAR-COMPARATIVOS-E.   EXIT.
029140*
029150*------->  DESGLOSE POR HORA Y DISTRIBUCION POR RED DE LAS
029160*          TRANSACCIONES DE HOY (IGNORA RETIRO DE GANANCIA)
029170 240-ESCANEAR-TRANSAC-DE-HOY SECTION.
029180     PERFORM 241-LIMPIAR-UNA-HORA THRU 241-LIMPIAR-UNA-HORA-E
029190        VARYING IX-HORA FROM 1 BY 1 UNTIL IX-HORA > 24
029200     PERFORM 242-LIMPIAR-UNA-RED-DIST
029210        THRU 242-LIMPIAR-UNA-RED-DIST-E
029220        VARYING IX-RED FROM 1 BY 1 UNTIL IX-RED > 4
029230     MOVE ZEROS TO WS-FIN-TRANSACCIONES
029240     OPEN INPUT FLTTRAN-F
029250     IF FS-FLTTRAN = 97
029260        MOVE ZEROS TO FS-FLTTRAN
029270     END-IF
029280     IF FS-FLTTRAN NOT = 0
029290        DISPLAY "FLT6B01 - ERROR AL ABRIR FLTTRAN : " FS-FLTTRAN
029300           UPON CONSOLE
029310     ELSE
029320        READ FLTTRAN-F
029330           AT END SET NO-HAY-MAS-TRANSAC TO TRUE
029340        END-READ
029350        PERFORM 243-EVALUAR-UN-REGISTRO-HOY
029360           THRU 243-EVALUAR-UN-REGISTRO-HOY-E
029370           UNTIL NO-HAY-MAS-TRANSAC
029380        CLOSE FLTTRAN-F
029390     END-IF
029400     PERFORM 248-CALCULAR-HORA-PICO
029410     PERFORM 249-CALCULAR-PORCENTAJES-RED.
029420 240-ESCANEAR-TRANSAC-DE-HOY-E. EXIT.
029430*
029440 241-LIMPIAR-UNA-HORA SECTION.
029450     MOVE ZEROS TO WS-H-CONTADOR(IX-HORA)
029460     MOVE ZEROS TO WS-H-MONTO(IX-HORA)
029470     MOVE ZEROS TO WS-H-GANANCIA(IX-HORA).
029480 241-LIMPIAR-UNA-HORA-E.        EXIT.
029490*
029500 242-LIMPIAR-UNA-RED-DIST SECTION.
029510     MOVE ZEROS TO WS-D-CONTADOR(IX-RED)
029520     MOVE ZEROS TO WS-D-MONTO(IX-RED)
029530     MOVE ZEROS TO WS-D-PORCENTAJE(IX-RED).
029540 242-LIMPIAR-UNA-RED-DIST-E.    EXIT.
029550*
029560 243-EVALUAR-UN-REGISTRO-HOY SECTION.
029570     IF TRAN-AGENCIA-ID = WS-QA-ID
029580        AND TRAN-FECHA = WS-FECHA-REPORTE
029590        AND (TRAN-ES-DEPOSITO OR TRAN-ES-RETIRO)
029600        PERFORM 245-ACUMULAR-HORA-Y-RED
029610     END-IF
029620     READ FLTTRAN-F
029630        AT END SET NO-HAY-MAS-TRANSAC TO TRUE
029640     END-READ.
029650 243-EVALUAR-UN-REGISTRO-HOY-E. EXIT.
029660*
029670 245-ACUMULAR-HORA-Y-RED SECTION.
029680     COMPUTE WS-HORA-INDICE = TRAN-HORA-HH + 1
029690     ADD 1 TO WS-H-CONTADOR(WS-HORA-INDICE)
029700     ADD TRAN-MONTO TO WS-H-MONTO(WS-HORA-INDICE)
029710     ADD TRAN-GANANCIA TO WS-H-GANANCIA(WS-HORA-INDICE)
029720     PERFORM 320-BUSCAR-INDICE-RED
029730     IF WS-INDICE-RED-ACTUAL > 0
029740        ADD 1 TO WS-D-CONTADOR(WS-INDICE-RED-ACTUAL)
029750        ADD TRAN-MONTO TO WS-D-MONTO(WS-INDICE-RED-ACTUAL)
029760     END-IF.
029770 245-ACUMULAR-HORA-Y-RED-E.     EXIT.
029780*
029790 246-EVALUAR-UNA-HORA-PICO SECTION.
029800     IF WS-H-CONTADOR(IX-HORA) > WS-HORA-PICO-MAX
029810        MOVE WS-H-CONTADOR(IX-HORA) TO WS-HORA-PICO-MAX
029820        COMPUTE WS-HORA-PICO-IX = IX-HORA - 1
029830     END-IF.
029840 246-EVALUAR-UNA-HORA-PICO-E.   EXIT.
029850*
029860 247-CALCULAR-PORCENTAJE-UNA-RED SECTION.
029870     IF WS-BH-TOTAL-TRANSAC = 0
029880        COMPUTE WS-D-PORCENTAJE(IX-RED) ROUNDED =
029890           (WS-D-CONTADOR(IX-RED) / 1) * 100
029900     ELSE
029910        COMPUTE WS-D-PORCENTAJE(IX-RED) ROUNDED =
029920           (WS-D-CONTADOR(IX-RED) / WS-BH-TOTAL-TRANSAC) * 100
029930     END-IF.
029940 247-CALCULAR-PORCENTAJE-UNA-RED-E. EXIT.
029950*
029960 248-CALCULAR-HORA-PICO SECTION.
029970     MOVE ZEROS TO WS-HORA-PICO-MAX
029980     MOVE 99 TO WS-HORA-PICO-IX
029990     PERFORM 246-EVALUAR-UNA-HORA-PICO
030000        THRU 246-EVALUAR-UNA-HORA-PICO-E
030010        VARYING IX-HORA FROM 1 BY 1 UNTIL IX-HORA > 24
030020     IF WS-HORA-PICO-MAX = 0
030030        MOVE 99 TO WS-HORA-PICO-IX
030040        MOVE 99 TO WS-HORA-PICO-MAX
030050     END-IF.
030060 248-CALCULAR-HORA-PICO-E.      EXIT.
030070*
030080 249-CALCULAR-PORCENTAJES-RED SECTION.
030090     PERFORM 247-CALCULAR-PORCENTAJE-UNA-RED
030100        THRU 247-CALCULAR-PORCENTAJE-UNA-RED-E
030110        VARYING IX-RED FROM 1 BY 1 UNTIL IX-RED > 4.
030120 249-CALCULAR-PORCENTAJES-RED-E. EXIT.
030130*
030140*------->  PROMEDIO DE DEPOSITOS/RETIROS DE 7 DIAS (PARA DIAS DE
030150*          FLOTANTE/CAJA RESTANTES) Y TENDENCIA DE GANANCIA
030160 250-CALCULAR-VENTANA-7-DIAS SECTION.
030170     MOVE ZEROS TO WS-DEP-MONTO-7D
030180     MOVE ZEROS TO WS-RET-MONTO-7D
030190     PERFORM 251-CALCULAR-UN-DIA-VENTANA
030200        THRU 251-CALCULAR-UN-DIA-VENTANA-E
030210        VARYING WS-SUBINDICE-7D FROM 1 BY 1
030220        UNTIL WS-SUBINDICE-7D > 7
030230     IF WS-DEP-MONTO-7D > 0
030240        COMPUTE WS-DIAS-FLOTANTE-RESTAN ROUNDED =
030250           WS-BH-FLOTANTE-TOTAL / (WS-DEP-MONTO-7D / 7)
030260     ELSE
030270        MOVE -1 TO WS-DIAS-FLOTANTE-RESTAN
030280     END-IF
030290     IF WS-BH-FLOTANTE-TOTAL <= 0
030300        MOVE -1 TO WS-DIAS-FLOTANTE-RESTAN
030310     END-IF
030320     IF WS-RET-MONTO-7D > 0
030330        COMPUTE WS-DIAS-CAJA-RESTANTES ROUNDED =
030340           WS-BH-SALDO-CAJA / (WS-RET-MONTO-7D / 7)
030350     ELSE
030360        MOVE -1 TO WS-DIAS-CAJA-RESTANTES
030370     END-IF
030380     IF WS-BH-SALDO-CAJA <= 0
030390        MOVE -1 TO WS-DIAS-CAJA-RESTANTES
030400     END-IF.
030410 250-CALCULAR-VENTANA-7-DIAS-E. EXIT.
030420*
030430 251-CALCULAR-UN-DIA-VENTANA SECTION.
030440     COMPUTE WS-DIAS-ATRAS = 7 - WS-SUBINDICE-7D
030450     MOVE WS-FECHA-REPORTE TO WS-FECHA-GENERICA
030460     PERFORM 910-RESTAR-UN-DIA THRU 910-RESTAR-UN-DIA-E
030470        VARYING WS-VECES-CONTADOR FROM 1 BY 1
030480        UNTIL WS-VECES-CONTADOR > WS-DIAS-ATRAS
030490     MOVE WS-FECHA-GENERICA TO WS-270-FECHA
030500     PERFORM 330-CALCULAR-UN-DIA
030510     MOVE WS-270-GANANCIA TO WS-TEND-GANANCIA(WS-SUBINDICE-7D)
030520     ADD WS-270-DEP-MONTO TO WS-DEP-MONTO-7D
030530     ADD WS-270-RET-MONTO TO WS-RET-MONTO-7D.
030540 251-CALCULAR-UN-DIA-VENTANA-E. EXIT.
030550*
030560*------->  ACUMULA POR TELEFONO EL MONTO DE LOS ULTIMOS 7 DIAS DE
030570*          LA AGENCIA (DEPOSITOS Y RETIROS, TELEFONO NO EN BLANCO)
030580*          Y DEJA LOS 3 MAYORES EN WS-TOP3-CLIENTES
030590 253-CALCULAR-TOP-CLIENTES SECTION.
030600     MOVE ZEROS TO WS-TOTAL-CLIENTES
030610     INITIALIZE WS-TABLA-CLIENTES
030620     MOVE WS-FECHA-REPORTE TO WS-FECHA-GENERICA
030630     PERFORM 910-RESTAR-UN-DIA THRU 910-RESTAR-UN-DIA-E
030640        VARYING WS-VECES-CONTADOR FROM 1 BY 1
030650        UNTIL WS-VECES-CONTADOR > 6
030660     MOVE WS-FECHA-GENERICA TO WS-FECHA-TOPC-DESDE
030670     MOVE ZEROS TO WS-FIN-TRANSACCIONES
030680     OPEN INPUT FLTTRAN-F
030690     IF FS-FLTTRAN = 97
030700        MOVE ZEROS TO FS-FLTTRAN
030710     END-IF
030720     IF FS-FLTTRAN NOT = 0
030730        DISPLAY "FLT6B01 - ERROR AL ABRIR FLTTRAN : " FS-FLTTRAN
030740           UPON CONSOLE
030750     ELSE
030760        READ FLTTRAN-F
030770           AT END SET NO-HAY-MAS-TRANSAC TO TRUE
030780        END-READ
030790        PERFORM 256-EVALUAR-UN-REGISTRO-TOPC
030800           THRU 256-EVALUAR-UN-REGISTRO-TOPC-E
030810           UNTIL NO-HAY-MAS-TRANSAC
030820        CLOSE FLTTRAN-F
030830     END-IF
030840     PERFORM 255-SELECCIONAR-TOP-3.
030850 253-CALCULAR-TOP-CLIENTES-E.   EXIT.
030860*
030870*------->  BUSCA EL TELEFONO DE LA TRANSACCION EN LA TABLA DE
030880*          TRABAJO; SI NO ESTA, LO AGREGA (TOPE 60 TELEFONOS)
030890 254-ACUMULAR-CLIENTE SECTION.
030900     MOVE ZEROS TO WS-INDICE-CLIENTE-ACTUAL
030910     PERFORM 257-BUSCAR-UN-CLIENTE THRU 257-BUSCAR-UN-CLIENTE-E
030920        VARYING IX-CLIE FROM 1 BY 1
030930        UNTIL IX-CLIE > WS-TOTAL-CLIENTES
030940           OR WS-INDICE-CLIENTE-ACTUAL > 0
030950     IF WS-INDICE-CLIENTE-ACTUAL = 0
030960        IF WS-TOTAL-CLIENTES < 60
030970           ADD 1 TO WS-TOTAL-CLIENTES
030980           MOVE WS-TOTAL-CLIENTES TO WS-INDICE-CLIENTE-ACTUAL
030990           MOVE TRAN-TELEFONO-CLIENTE TO
031000              WS-CL-TELEFONO(WS-INDICE-CLIENTE-ACTUAL)
031010        END-IF
031020     END-IF
031030     IF WS-INDICE-CLIENTE-ACTUAL > 0
031040        ADD TRAN-MONTO TO WS-CL-MONTO(WS-INDICE-CLIENTE-ACTUAL)
031050        ADD 1 TO WS-CL-CONTADOR(WS-INDICE-CLIENTE-ACTUAL)
031060     END-IF.
031070 254-ACUMULAR-CLIENTE-E.        EXIT.
031080*
031090*------->  SELECCION DIRECTA (3 PASADAS) DE LOS MAYORES MONTOS DE
031100*          LA TABLA DE CLIENTES HACIA WS-TOP3-CLIENTES; MARCA CADA
031110*          TELEFONO YA ELEGIDO CON MONTO -1 PARA NO REPETIRLO
031120 255-SELECCIONAR-TOP-3 SECTION.
031130     MOVE ZEROS TO WS-TOTAL-TOP3
031140     INITIALIZE WS-TOP3-CLIENTES
031150     PERFORM 258-SELECCIONAR-UN-TOP3
031160        THRU 258-SELECCIONAR-UN-TOP3-E
031170        VARYING IX-T3 FROM 1 BY 1 UNTIL IX-T3 > 3.
031180 255-SELECCIONAR-TOP-3-E.       EXIT.
031190*
031200 256-EVALUAR-UN-REGISTRO-TOPC SECTION.
031210     IF TRAN-AGENCIA-ID = WS-QA-ID
031220        AND TRAN-FECHA >= WS-FECHA-TOPC-DESDE
031230        AND TRAN-FECHA <= WS-FECHA-REPORTE
031240        AND TRAN-TELEFONO-CLIENTE NOT = SPACES
031250        AND (TRAN-ES-DEPOSITO OR TRAN-ES-RETIRO)
031260        PERFORM 254-ACUMULAR-CLIENTE
031270     END-IF
031280     READ FLTTRAN-F
031290        AT END SET NO-HAY-MAS-TRANSAC TO TRUE
031300     END-READ.
031310 256-EVALUAR-UN-REGISTRO-TOPC-E. EXIT.
031320*
031330 257-BUSCAR-UN-CLIENTE SECTION.
031340     IF WS-CL-TELEFONO(IX-CLIE) = TRAN-TELEFONO-CLIENTE
031350        MOVE IX-CLIE TO WS-INDICE-CLIENTE-ACTUAL
031360     END-IF.
031370 257-BUSCAR-UN-CLIENTE-E.       EXIT.
031380*
031390 258-SELECCIONAR-UN-TOP3 SECTION.
031400     MOVE ZEROS TO WS-IX-TOPC-MAX
031410     MOVE ZEROS TO WS-MONTO-MAX-TOPC
031420     PERFORM 259-BUSCAR-MAYOR-CLIENTE
031430        THRU 259-BUSCAR-MAYOR-CLIENTE-E
031440        VARYING IX-CLIE FROM 1 BY 1
031450           UNTIL IX-CLIE > WS-TOTAL-CLIENTES
031460     IF WS-IX-TOPC-MAX > 0
031470        ADD 1 TO WS-TOTAL-TOP3
031480        MOVE WS-CL-TELEFONO(WS-IX-TOPC-MAX)
031490           TO WS-T3-TELEFONO(IX-T3)
031500        MOVE WS-CL-MONTO(WS-IX-TOPC-MAX) TO WS-T3-MONTO(IX-T3)
031510        MOVE WS-CL-CONTADOR(WS-IX-TOPC-MAX)
031520           TO WS-T3-CONTADOR(IX-T3)
031530        MOVE -1 TO WS-CL-MONTO(WS-IX-TOPC-MAX)
031540     END-IF.
031550 258-SELECCIONAR-UN-TOP3-E.     EXIT.
031560*
031570 259-BUSCAR-MAYOR-CLIENTE SECTION.
031580     IF WS-CL-MONTO(IX-CLIE) > WS-MONTO-MAX-TOPC
031590        MOVE WS-CL-MONTO(IX-CLIE) TO WS-MONTO-MAX-TOPC
031600        MOVE IX-CLIE TO WS-IX-TOPC-MAX
031610     END-IF.
031620 259-BUSCAR-MAYOR-CLIENTE-E.    EXIT.
031630*
031640*------->  RACHA DE DIAS CONSECUTIVOS CON GANANCIA POSITIVA,
031650*          TERMINANDO EN LA FECHA DEL REPORTE (TOPE 30 DIAS)
031660 260-CALCULAR-RACHA-GANANCIA SECTION.
031670     MOVE ZEROS TO WS-RACHA-CONTADOR
031680     MOVE 'N' TO WS-RACHA-FIN
031690     MOVE WS-FECHA-REPORTE TO WS-FECHA-GENERICA
031700     PERFORM 261-EVALUAR-UN-DIA-RACHA
031710        THRU 261-EVALUAR-UN-DIA-RACHA-E
031720        UNTIL RACHA-TERMINADA OR WS-RACHA-CONTADOR = 30.
031730 260-CALCULAR-RACHA-GANANCIA-E. EXIT.
031740*
031750 261-EVALUAR-UN-DIA-RACHA SECTION.
031760     MOVE WS-FECHA-GENERICA TO WS-270-FECHA
031770     PERFORM 330-CALCULAR-UN-DIA
031780     IF WS-270-GANANCIA > 0
031790        ADD 1 TO WS-RACHA-CONTADOR
031800        PERFORM 910-RESTAR-UN-DIA
031810     ELSE
031820        SET RACHA-TERMINADA TO TRUE
031830     END-IF.
031840 261-EVALUAR-UN-DIA-RACHA-E.    EXIT.
031850*
031860*------->  ALERTAS DE SALDO BAJO DE CAJA Y DE FLOTANTE POR RED
031870 270-EVALUAR-ALERTAS SECTION.
031880     MOVE ZEROS TO WS-TOTAL-ALERTAS
031890     IF WS-BH-SALDO-CAJA < WS-TOPE-SALDO-BAJO AND
031900        WS-TOTAL-ALERTAS < 5
031910        ADD 1 TO WS-TOTAL-ALERTAS
031920        MOVE "CAJA" TO WS-AL-CODIGO(WS-TOTAL-ALERTAS)
031930        MOVE WS-BH-SALDO-CAJA TO WS-AL-SALDO(WS-TOTAL-ALERTAS)
031940     END-IF
031950     PERFORM 271-EVALUAR-ALERTA-UNA-RED
031960        THRU 271-EVALUAR-ALERTA-UNA-RED-E
031970        VARYING IX-RED FROM 1 BY 1
031980           UNTIL IX-RED > WS-BH-TOTAL-REDES.
031990 270-EVALUAR-ALERTAS-E.         EXIT.
032000*
032010 271-EVALUAR-ALERTA-UNA-RED SECTION.
032020     IF WS-BHR-FLOTANTE-SALDO(IX-RED) < WS-TOPE-SALDO-BAJO
032030        AND WS-TOTAL-ALERTAS < 5
032040        ADD 1 TO WS-TOTAL-ALERTAS
032050        MOVE WS-R-CODIGO(IX-RED)
032060           TO WS-AL-CODIGO(WS-TOTAL-ALERTAS)
032070        MOVE WS-BHR-FLOTANTE-SALDO(IX-RED)
032080           TO WS-AL-SALDO(WS-TOTAL-ALERTAS)
032090     END-IF.
032100 271-EVALUAR-ALERTA-UNA-RED-E.  EXIT.
032110*
032120*------->  TRASLADA TODO LO CALCULADO AL REGISTRO DE SALIDA
032130*          FLTDREP (UN REGISTRO POR AGENCIA-DIA)
032140 280-CONSTRUIR-REGISTRO-DREP SECTION.
032150     INITIALIZE REG-FLTDREP
032160     MOVE WS-QA-ID TO DREP-AGENCIA-ID
032170     MOVE WS-FECHA-REPORTE TO DREP-FECHA
032180     MOVE WS-BH-GANANCIA-TOTAL TO DREP-GANANCIA-TOTAL
032190     MOVE WS-BH-SALDO-CAJA TO DREP-SALDO-CAJA
032200     MOVE WS-BH-FLOTANTE-TOTAL TO DREP-FLOTANTE-TOTAL
032210     PERFORM 281-COPIAR-RED-A-DREP THRU 281-COPIAR-RED-A-DREP-E
032220        VARYING IX-RED FROM 1 BY 1
032230           UNTIL IX-RED > WS-BH-TOTAL-REDES
032240     MOVE WS-BH-TOTAL-TRANSAC TO DREP-TOTAL-TRANSACCIONES
032250     MOVE WS-BH-DEP-CONTADOR TO DREP-TOTAL-DEPOSITOS
032260     MOVE WS-BH-RET-CONTADOR TO DREP-TOTAL-RETIROS
032270     MOVE WS-VS-AYER TO DREP-VS-AYER
032280     MOVE WS-VS-SEMANA TO DREP-VS-SEMANA-PASADA
032290     COMPUTE DREP-VOLUMEN-TOTAL =
032300        WS-BH-DEP-MONTO + WS-BH-RET-MONTO
032310     IF WS-BH-TOTAL-TRANSAC = 0
032320        MOVE ZEROS TO DREP-PROMEDIO-TRANSACCION
032330        MOVE ZEROS TO DREP-GANANCIA-POR-TRANSAC
032340     ELSE
032350        COMPUTE DREP-PROMEDIO-TRANSACCION ROUNDED =
032360           DREP-VOLUMEN-TOTAL / WS-BH-TOTAL-TRANSAC
032370        COMPUTE DREP-GANANCIA-POR-TRANSAC ROUNDED =
032380           WS-BH-GANANCIA-TOTAL / WS-BH-TOTAL-TRANSAC
032390     END-IF
032400     MOVE WS-HORA-PICO-IX TO DREP-HORA-PICO
032410     MOVE WS-HORA-PICO-MAX TO DREP-HORA-PICO-CANTIDAD
032420     MOVE WS-DIAS-FLOTANTE-RESTAN TO DREP-DIAS-FLOTANTE-RESTAN
032430     MOVE WS-DIAS-CAJA-RESTANTES TO DREP-DIAS-CAJA-RESTANTES
032440     MOVE WS-TOTAL-ALERTAS TO DREP-ALERTAS-SALDO-BAJO
032450     IF WS-VS-AYER > 0 AND WS-VS-SEMANA > 0
032460        MOVE 'Y' TO DREP-CRECIENDO-FLAG
032470     ELSE
032480        MOVE 'N' TO DREP-CRECIENDO-FLAG
032490     END-IF
032500     IF WS-TOTAL-ALERTAS > 0
032510        MOVE 'Y' TO DREP-ATENCION-FLAG
032520     ELSE
032530        MOVE 'N' TO DREP-ATENCION-FLAG
032540     END-IF
032550     MOVE WS-TOTAL-TOP3 TO DREP-TOTAL-TOP-CLIENTES
032560     PERFORM 282-COPIAR-TOP3-A-DREP THRU 282-COPIAR-TOP3-A-DREP-E
032570        VARYING IX-T3 FROM 1 BY 1 UNTIL IX-T3 > WS-TOTAL-TOP3.
032580 280-CONSTRUIR-REGISTRO-DREP-E. EXIT.
032590*
032600 281-COPIAR-RED-A-DREP SECTION.
032610     MOVE WS-BHR-ID(IX-RED) TO DRED-RED-ID(IX-RED)
032620     MOVE WS-R-CODIGO(IX-RED) TO DRED-RED-CODIGO(IX-RED)
032630     MOVE WS-BHR-FLOTANTE-SALDO(IX-RED) TO DRED-SALDO(IX-RED)
032640     IF WS-BHR-FLOTANTE-SALDO(IX-RED) < WS-TOPE-SALDO-BAJO
032650        MOVE 'Y' TO DRED-BAJO-FLAG(IX-RED)
032660     ELSE
032670        MOVE 'N' TO DRED-BAJO-FLAG(IX-RED)
032680     END-IF.
032690 281-COPIAR-RED-A-DREP-E.       EXIT.
032700*
032710 282-COPIAR-TOP3-A-DREP SECTION.
032720     MOVE WS-T3-TELEFONO(IX-T3) TO DTOP-TELEFONO(IX-T3)
032730     MOVE WS-T3-MONTO(IX-T3) TO DTOP-MONTO(IX-T3)
032740     MOVE WS-T3-CONTADOR(IX-T3) TO DTOP-CONTADOR(IX-T3).
032750 282-COPIAR-TOP3-A-DREP-E.      EXIT.
032760*
032770*------->  IMPRIME EL BLOQUE DE REPORTE DE UNA AGENCIA (CORTE
032780*          POR AGENCIA EN EL REPORT WRITER)
032790 290-IMPRIMIR-QUIOSCO SECTION.
032800     GENERATE DE-SALDO
032810     PERFORM 291-IMPRIMIR-UNA-RED THRU 291-IMPRIMIR-UNA-RED-E
032820        VARYING IX-RED FROM 1 BY 1
032830           UNTIL IX-RED > WS-BH-TOTAL-REDES
032840     GENERATE DE-ACTIVIDAD-1
032850     GENERATE DE-ACTIVIDAD-2
032860     GENERATE DE-ACTIVIDAD-3
032870     PERFORM 292-IMPRIMIR-UNA-HORA THRU 292-IMPRIMIR-UNA-HORA-E
032880        VARYING IX-HORA FROM 1 BY 1 UNTIL IX-HORA > 24
032890     PERFORM 293-IMPRIMIR-UNA-ALERTA
032900        THRU 293-IMPRIMIR-UNA-ALERTA-E
032910        VARYING IX-ALERTA FROM 1 BY 1
032920        UNTIL IX-ALERTA > WS-TOTAL-ALERTAS
032930     PERFORM 294-IMPRIMIR-UN-CLIENTE
032940        THRU 294-IMPRIMIR-UN-CLIENTE-E
032950        VARYING IX-T3 FROM 1 BY 1 UNTIL IX-T3 > WS-TOTAL-TOP3.
032960 290-IMPRIMIR-QUIOSCO-E.        EXIT.
032970*
032980 291-IMPRIMIR-UNA-RED SECTION.
032990     MOVE WS-R-CODIGO(IX-RED) TO WS-DREP-RED-BAJO(IX-RED)
033000     GENERATE DE-RED.
033010 291-IMPRIMIR-UNA-RED-E.        EXIT.
033020*
033030 292-IMPRIMIR-UNA-HORA SECTION.
033040     IF WS-H-CONTADOR(IX-HORA) > 0
033050        COMPUTE WS-HORA-INDICE = IX-HORA - 1
033060        GENERATE DE-HORA
033070     END-IF.
033080 292-IMPRIMIR-UNA-HORA-E.       EXIT.
033090*
033100 293-IMPRIMIR-UNA-ALERTA SECTION.
033110     GENERATE DE-ALERTA.
033120 293-IMPRIMIR-UNA-ALERTA-E.     EXIT.
033130*
033140 294-IMPRIMIR-UN-CLIENTE SECTION.
033150     MOVE IX-T3 TO WS-RANGO-CLIENTE
033160     GENERATE DE-CLIENTE.
033170 294-IMPRIMIR-UN-CLIENTE-E.     EXIT.
033180*
033190*------->  BUSQUEDA LINEAL DEL INDICE DE UNA RED DENTRO DE LA
033200*          TABLA DE REDES ACTIVAS, A PARTIR DE TRAN-RED-ID
033210 320-BUSCAR-INDICE-RED SECTION.
033220     MOVE ZEROS TO WS-INDICE-RED-ACTUAL
033230     PERFORM 321-COMPARAR-UNA-RED-TRANSACCION
033240        THRU 321-COMPARAR-UNA-RED-TRANSACCION-E
033250        VARYING IX-RED FROM 1 BY 1
033260        UNTIL IX-RED > WS-TOTAL-REDES OR WS-INDICE-RED-ACTUAL > 0.
033270 320-BUSCAR-INDICE-RED-E.       EXIT.
033280*
033290 321-COMPARAR-UNA-RED-TRANSACCION SECTION.
033300     IF WS-R-ID(IX-RED) = TRAN-RED-ID
033310        MOVE IX-RED TO WS-INDICE-RED-ACTUAL
033320     END-IF.
033330 321-COMPARAR-UNA-RED-TRANSACCION-E. EXIT.
033340*
033350*------->  SUMA LA GANANCIA, LOS DEPOSITOS Y LOS RETIROS DE LA
033360*          AGENCIA EN UNA FECHA DADA (WS-270-FECHA), SIN ABRIR
033370*          SALDOS DE APERTURA; SE USA PARA AYER, SEMANA PASADA,
033380*          TENDENCIA Y RACHA DE GANANCIA
033390 330-CALCULAR-UN-DIA SECTION.
033400     MOVE ZEROS TO WS-270-GANANCIA
033410     MOVE ZEROS TO WS-270-DEP-MONTO
033420     MOVE ZEROS TO WS-270-RET-MONTO
033430     MOVE ZEROS TO WS-FIN-TRANSACCIONES
033440     OPEN INPUT FLTTRAN-F
033450     IF FS-FLTTRAN = 97
033460        MOVE ZEROS TO FS-FLTTRAN
033470     END-IF
033480     IF FS-FLTTRAN NOT = 0
033490        DISPLAY "FLT6B01 - ERROR AL ABRIR FLTTRAN : " FS-FLTTRAN
033500           UPON CONSOLE
033510     ELSE
033520        READ FLTTRAN-F
033530           AT END SET NO-HAY-MAS-TRANSAC TO TRUE
033540        END-READ
033550        PERFORM 331-EVALUAR-UN-REGISTRO-DIA
033560           THRU 331-EVALUAR-UN-REGISTRO-DIA-E
033570           UNTIL NO-HAY-MAS-TRANSAC
033580        CLOSE FLTTRAN-F
033590     END-IF.
033600 330-CALCULAR-UN-DIA-E.         EXIT.
033610*
033620 331-EVALUAR-UN-REGISTRO-DIA SECTION.
033630     IF TRAN-AGENCIA-ID = WS-QA-ID
033640        AND TRAN-FECHA = WS-270-FECHA
033650        IF TRAN-ES-DEPOSITO
033660           ADD TRAN-MONTO TO WS-270-DEP-MONTO
033670           ADD TRAN-GANANCIA TO WS-270-GANANCIA
033680        END-IF
033690        IF TRAN-ES-RETIRO
033700           ADD TRAN-MONTO TO WS-270-RET-MONTO
033710           ADD TRAN-GANANCIA TO WS-270-GANANCIA
033720        END-IF
033730     END-IF
033740     READ FLTTRAN-F
033750        AT END SET NO-HAY-MAS-TRANSAC TO TRUE
033760     END-READ.
033770 331-EVALUAR-UN-REGISTRO-DIA-E. EXIT.
033780*
033790*------->  RESTA UN DIA CALENDARIO A WS-FECHA-GENERICA (SIN
033800*          FUNCIONES INTRINSECAS, CONSIDERA AÑOS BISIESTOS)
033810 910-RESTAR-UN-DIA SECTION.
033820     IF WS-FG-DIA > 1
033830        SUBTRACT 1 FROM WS-FG-DIA
033840     ELSE
033850        IF WS-FG-MES = 1
033860           MOVE 12 TO WS-FG-MES
033870           SUBTRACT 1 FROM WS-FG-ANIO
033880        ELSE
033890           SUBTRACT 1 FROM WS-FG-MES
033900        END-IF
033910        PERFORM 915-VERIFICAR-BISIESTO
033920        MOVE WS-DPM(WS-FG-MES) TO WS-FG-DIA
033930        IF WS-FG-MES = 2 AND ES-BISIESTO
033940           MOVE 29 TO WS-FG-DIA
033950        END-IF
033960     END-IF.
033970 910-RESTAR-UN-DIA-E.           EXIT.
033980*
033990 915-VERIFICAR-BISIESTO SECTION.
034000     MOVE 'N' TO WS-BISIESTO-FLAG
034010     DIVIDE WS-FG-ANIO BY 4 GIVING WS-COCIENTE-BISIESTO
034020            REMAINDER WS-RESIDUO-BISIESTO
034030     IF WS-RESIDUO-BISIESTO = 0
034040        DIVIDE WS-FG-ANIO BY 100 GIVING WS-COCIENTE-BISIESTO
034050               REMAINDER WS-RESIDUO-BISIESTO
034060        IF WS-RESIDUO-BISIESTO NOT = 0
034070           SET ES-BISIESTO TO TRUE
034080        ELSE
034090           DIVIDE WS-FG-ANIO BY 400 GIVING WS-COCIENTE-BISIESTO
034100                  REMAINDER WS-RESIDUO-BISIESTO
034110           IF WS-RESIDUO-BISIESTO = 0
034120              SET ES-BISIESTO TO TRUE
034130           END-IF
034140        END-IF
034150     END-IF.
034160 915-VERIFICAR-BISIESTO-E.      EXIT.
034170*
034180 900-TOTALES-FINALES SECTION.
034190     DISPLAY "FLT6B01 - AGENCIAS PROCESADAS  : "
034200        WS-TC-QUIOSCOS-OK UPON CONSOLE
034210     DISPLAY "FLT6B01 - AGENCIAS CON ERROR   : "
034220        WS-TC-ERRORES UPON CONSOLE
034230     DISPLAY "FLT6B01 - GANANCIA TOTAL CORRIDA : "
034240        WS-TC-GANANCIA UPON CONSOLE
034250     GENERATE RF-TOTALES
034260     TERMINATE RPT-DIARIO.
034270 900-TOTALES-FINALES-E.         EXIT.
034280*
034290 950-CERRAR-ARCHIVOS-DE-CORRIDA SECTION.
034300     CLOSE FLTKIOS-F
034310     CLOSE FLTDREP-F
034320     CLOSE FLTLIST-F.
034330 950-CERRAR-ARCHIVOS-DE-CORRIDA-E. EXIT.
095000*
095100 REPORT SECTION.
095200 RD  RPT-DIARIO
095300     CONTROLS ARE WS-QA-ID
095400     LINE LIMIT IS 58
095500     PAGE LIMIT IS 58
095600     HEADING 1
095700     FIRST DETAIL 4
095800     LAST DETAIL 54
095900     FOOTING 56.
096000 01  PH-ENCABEZADO TYPE IS PH.
096100     02  LINE 1.
096200         03  COLUMN 1   PIC X(30)
096300             VALUE "AGENCIAS DE DINERO MOVIL".
096400         03  COLUMN 45  PIC X(16)
096500             VALUE "REPORTE DIARIO".
096600         03  COLUMN 66  PIC X(7) VALUE "PAGINA ".
096700         03  COLUMN 73  PIC ZZZ9 SOURCE PAGE-COUNTER.
096800     02  LINE 2.
096900         03  COLUMN 1   PIC X(16) VALUE "FECHA DE CORTE :".
097000         03  COLUMN 18  PIC X(10) SOURCE WS-TEXTO-FECHA-REPORTE.
097100 01  CH-ENCABEZADO TYPE IS CH.
097200     02  LINE PLUS 2.
097300         03  COLUMN 1   PIC X(10) VALUE "AGENCIA   ".
097400         03  COLUMN 12  PIC 9(04) SOURCE WS-QA-ID.
097500         03  COLUMN 18  PIC X(30) SOURCE WS-QA-NOMBRE.
097600 01  DE-SALDO TYPE IS DE.
097700     02  LINE PLUS 1.
097800         03  COLUMN 3  PIC X(20) VALUE "SALDO DE CAJA      Q".
097900         03  COLUMN 23 PIC ---,---,--9.99
098000             SOURCE WS-BH-SALDO-CAJA.
098100         03  COLUMN 40 PIC X(20) VALUE "FLOTANTE TOTAL     Q".
098200         03  COLUMN 60 PIC ---,---,--9.99
098300             SOURCE WS-BH-FLOTANTE-TOTAL.
098400 01  DE-RED TYPE IS DE.
098500     02  LINE PLUS 1.
098600         03  COLUMN 5  PIC X(10) SOURCE WS-DREP-RED-BAJO(IX-RED).
098700         03  COLUMN 18 PIC X(9) VALUE "FLOTANTE Q".
098800         03  COLUMN 28 PIC ---,---,--9.99
098900             SOURCE WS-BHR-FLOTANTE-SALDO(IX-RED).
099000         03  COLUMN 45 PIC X(6) SOURCE DRED-BAJO-FLAG(IX-RED).
099100 01  DE-ACTIVIDAD-1 TYPE IS DE.
099200     02  LINE PLUS 1.
099300         03  COLUMN 3  PIC X(20) VALUE "TRANSACCIONES      :".
099400         03  COLUMN 24 PIC ZZZZ9 SOURCE WS-BH-TOTAL-TRANSAC.
099500         03  COLUMN 31 PIC X(12) VALUE "DEPOSITOS  :".
099600         03  COLUMN 44 PIC ZZZZ9 SOURCE WS-BH-DEP-CONTADOR.
099700         03  COLUMN 51 PIC X(10) VALUE "RETIROS  :".
099800         03  COLUMN 62 PIC ZZZZ9 SOURCE WS-BH-RET-CONTADOR.
099900 01  DE-ACTIVIDAD-2 TYPE IS DE.
100000     02  LINE PLUS 1.
100100         03  COLUMN 3  PIC X(20) VALUE "VOLUMEN TOTAL      Q".
100200         03  COLUMN 23 PIC ---,---,--9.99
100300             SOURCE WS-BH-DEP-MONTO.
100400         03  COLUMN 42 PIC X(20) VALUE "GANANCIA DEL DIA   Q".
100500         03  COLUMN 62 PIC --,--9.99 SOURCE WS-BH-GANANCIA-TOTAL.
100600 01  DE-ACTIVIDAD-3 TYPE IS DE.
100700     02  LINE PLUS 1.
100800         03  COLUMN 3  PIC X(15) VALUE "VS AYER   %   :".
100900         03  COLUMN 19 PIC ---9.9 SOURCE WS-VS-AYER.
101000         03  COLUMN 28 PIC X(17) VALUE "VS SEM PASADA % :".
101100         03  COLUMN 46 PIC ---9.9 SOURCE WS-VS-SEMANA.
101200         03  COLUMN 56 PIC X(10) VALUE "HORA PICO:".
101300         03  COLUMN 67 PIC Z9 SOURCE WS-HORA-PICO-IX.
101400 01  DE-HORA TYPE IS DE.
101500     02  LINE PLUS 1.
101600         03  COLUMN 5  PIC X(5) VALUE "HORA ".
101700         03  COLUMN 10 PIC Z9 SOURCE WS-HORA-INDICE.
101800         03  COLUMN 14 PIC X(6) VALUE "CANT :".
101900         03  COLUMN 21 PIC ZZZZ9
102000             SOURCE WS-H-CONTADOR(IX-HORA).
102100         03  COLUMN 29 PIC X(8) VALUE "MONTO Q:".
102200         03  COLUMN 38 PIC ---,---,--9.99
102300             SOURCE WS-H-MONTO(IX-HORA).
102400         03  COLUMN 58 PIC X(9) VALUE "GANAN  Q:".
102500         03  COLUMN 68 PIC ---,--9.99
102600             SOURCE WS-H-GANANCIA(IX-HORA).
102700 01  DE-ALERTA TYPE IS DE.
102800     02  LINE PLUS 1.
102900         03  COLUMN 5  PIC X(20) VALUE "*** SALDO BAJO *** ".
103000         03  COLUMN 26 PIC X(10) SOURCE WS-AL-CODIGO(IX-ALERTA).
103100         03  COLUMN 38 PIC X(2) VALUE "Q ".
103200         03  COLUMN 40 PIC ---,---,--9.99
103300             SOURCE WS-AL-SALDO(IX-ALERTA).
103400 01  DE-CLIENTE TYPE IS DE.
103500     02  LINE PLUS 1.
103600         03  COLUMN 5  PIC X(7)  VALUE "CLIENTE".
103700         03  COLUMN 13 PIC 9     SOURCE WS-RANGO-CLIENTE.
103800         03  COLUMN 15 PIC X(6)  VALUE "TEL   ".
103900         03  COLUMN 21 PIC X(12) SOURCE WS-T3-TELEFONO(IX-T3).
104000         03  COLUMN 34 PIC X(8)  VALUE "MONTO Q:".
104100         03  COLUMN 42 PIC ---,---,--9.99
104200             SOURCE WS-T3-MONTO(IX-T3).
104300         03  COLUMN 60 PIC X(7)  VALUE "TRANS :".
104400         03  COLUMN 67 PIC ZZZZ9
104500             SOURCE WS-T3-CONTADOR(IX-T3).
104600 01  RF-TOTALES TYPE IS RF.
104700     02  LINE PLUS 2.
104800         03  COLUMN 1  PIC X(10) VALUE "GENERADOS ".
104900         03  COLUMN 11 PIC ZZZZ9 SOURCE WS-TC-QUIOSCOS-OK.
105000         03  COLUMN 17 PIC X(10) VALUE "REPORTES, ".
105100         03  COLUMN 27 PIC ZZZZ9 SOURCE WS-TC-ERRORES.
105200         03  COLUMN 33 PIC X(8) VALUE "ERRORES.".
105300     02  LINE PLUS 1.
105400         03  COLUMN 1  PIC X(18) VALUE "GANANCIA TOTAL   Q".
105500         03  COLUMN 19 PIC ---,---,--9.99
105600             SOURCE WS-TC-GANANCIA.
105700         03  COLUMN 40 PIC X(16) VALUE "TRANSACCIONES :".
105800         03  COLUMN 56 PIC ZZZZZZ9 SOURCE WS-TC-TRANSACCIONES.
