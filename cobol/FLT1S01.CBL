000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : S. MORALES QUIXTAN (SMQ)                         *
000400* APLICACION  : AGENCIAS DE DINERO MOVIL                         *
000500* PROGRAMA    : FLT1S01                                          *
000600* TIPO        : RUTINA (CALLED SUBPROGRAM)                       *
000700* DESCRIPCION : CALCULA LA COMISION (GANANCIA) DEL AGENTE SOBRE  *
000800*             : UNA TRANSACCION, SEGUN LA TABLA DE TARIFAS POR   *
000900*             : RED Y TRAMO DE MONTO.  ES INVOCADA POR FLT2B01   *
001000*             : (ALTA DE TRANSACCION) Y FLT6B01 (VERIFICACION    *
001100*             : DEL REPORTE NOCTURNO)                            *
001200* ARCHIVOS    : FLTRATE  (TABLA DE TARIFAS, PS ORDENADA)         *
001300* PROGRAMA(S) : NO APLICA - RUTINA DE PRIMER NIVEL               *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.                     FLT1S01.
001700 AUTHOR.                         S. MORALES QUIXTAN.
001800 INSTALLATION.                   DEPTO SISTEMAS - CANALES MOVILES.
001900 DATE-WRITTEN.                   14/03/1989.
002000 DATE-COMPILED.
002100 SECURITY.                       CONFIDENCIAL - USO INTERNO.
002200******************************************************************
002300*                 B I T A C O R A   D E   C A M B I O S          *
002400******************************************************************
002500* 14/03/1989  SMQ  REQ-0411  VERSION INICIAL, TARIFA FIJA SOLO   *
002600* 02/08/1989  SMQ  REQ-0455  SE AGREGA TRAMO PORCENTUAL          *
002700* 19/11/1990  SMQ  REQ-0512  CORRIGE REDONDEO EN TRAMO PORCENTUAL*
002800* 07/05/1991  RCQ  REQ-0601  CARGA LA TABLA DESDE ARCHIVO PS EN  *
002900*                            VEZ DE CONSTANTES FIJAS             *
003000* 22/01/1992  RCQ  REQ-0618  VALIDA RED/TARIFA INACTIVA          *
003100* 30/09/1993  RCQ  REQ-0702  TABLA DE RESPALDO EN MEMORIA SI EL  *
003200*                            ARCHIVO DE TARIFAS VIENE VACIO      *
003300* 11/02/1995  EBG  REQ-0790  AMPLIA TOPE DE TARIFAS A 50 TRAMOS  *
003400* 04/06/1996  EBG  REQ-0833  BUSQUEDA AHORA CONSIDERA TARIFA     *
003500*                            INACTIVA COMO SIN TARIFA            *
003600* 17/09/1998  EBG  Y2K-0014  FECHA DE PROCESO A 4 DIGITOS DE ANIO*
003700* 03/02/1999  EBG  Y2K-0037  PRUEBA DE REGRESION SOBRE SIGLO 2000*
003800* 14/05/2001  JPL  REQ-0902  TARIFA MINIMA POR TRANSACCION, TOPE *
003900*                            INFERIOR DE COMISION                *
004000* 09/11/2003  DCH  REQ-0944  ACEPTA RED NUEVA SIN REINICIAR LA   *
004100*                            CORRIDA (RECARGA DE TABLA EN TURNO) *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS DIGITO IS '0' THRU '9'.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT FLTRATE-F ASSIGN TO FLTRATE
005000            FILE STATUS IS FS-FLTRATE.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  FLTRATE-F.
005400     COPY FLTRATE.
005500 WORKING-STORAGE SECTION.
005600*------------------->  CONTROL DE APERTURA UNICA DE LA TABLA
005700 01  WS-CONTROLES.
005800     02  WS-TABLA-CARGADA         PIC X(01)  VALUE 'N'.
005900         88  TABLA-YA-CARGADA                VALUE 'Y'.
006000     02  WS-TOTAL-TARIFAS         PIC 9(02)  COMP VALUE ZEROS.
006100     02  WS-INDICE-ENCONTRADO     PIC 9(02)  COMP VALUE ZEROS.
006200     02  WS-FIN-FLTRATE           PIC 9(01) VALUE ZEROS.
006300         88  NO-HAY-MAS-TARIFAS             VALUE 1.
006400     02  FILLER                   PIC X(04).
006500 01  FS-FLTRATE                   PIC 9(02) VALUE ZEROS.
006600*------------------->  TABLA DE TARIFAS EN MEMORIA (MAX 50 TRAMOS)
006700 01  WS-TABLA-TARIFAS.
006800     02  WS-TARIFA OCCURS 50 TIMES INDEXED BY IX-TARIFA.
006900         03  WS-T-RED-ID          PIC 9(04).
007000         03  WS-T-MONTO-MIN       PIC S9(10)V99.
007100         03  WS-T-MONTO-MAX       PIC S9(10)V99.
007200         03  WS-T-TIPO            PIC X(10).
007300         03  WS-T-VALOR           PIC S9(07)V999.
007400         03  WS-T-ACTIVA          PIC X(01).
007500         03  FILLER               PIC X(04).
007600*------------------->  FECHA DE PROCESO (PARA BITACORA DE ERRORES)
007700 01  WS-FECHA-PROCESO             PIC 9(08) VALUE ZEROS.
007800 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
007900     02  WS-FP-ANIO               PIC 9(04).
008000     02  WS-FP-MES                PIC 9(02).
008100     02  WS-FP-DIA                PIC 9(02).
008200*------------------->  DESGLOSE DEL MONTO RECIBIDO (TRABAJO)
008300 01  WS-MONTO-TRABAJO             PIC S9(10)V99 VALUE ZEROS.
008400 01  WS-MONTO-TRABAJO-R REDEFINES WS-MONTO-TRABAJO.
008500     02  WS-MT-ENTERO             PIC S9(10).
008600     02  WS-MT-DECIMAL            PIC 99.
008700*------------------->  GANANCIA CALCULADA, DESGLOSE PARA BITACORA
008800 01  WS-COMISION-AUX              PIC S9(07)V99 VALUE ZEROS.
008900 01  WS-COMISION-AUX-R REDEFINES WS-COMISION-AUX.
009000     02  WS-CA-ENTERO             PIC S9(07).
009100     02  WS-CA-DECIMAL            PIC 99.
009200 LINKAGE SECTION.
009300 01  LK-RED-ID                    PIC 9(04).
009400 01  LK-MONTO                     PIC S9(10)V99.
009500 01  LK-COMISION                  PIC S9(07)V99.
009600 PROCEDURE DIVISION USING LK-RED-ID, LK-MONTO, LK-COMISION.
009700 100-PRINCIPAL SECTION.
009800     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-PROCESO
009900     IF NOT TABLA-YA-CARGADA
010000        PERFORM 150-CARGAR-TARIFAS
010100        SET TABLA-YA-CARGADA TO TRUE
010200     END-IF
010300     MOVE ZEROS TO LK-COMISION
010400     MOVE LK-MONTO TO WS-MONTO-TRABAJO
010500     MOVE ZEROS TO WS-INDICE-ENCONTRADO
010600     PERFORM 200-BUSCAR-TARIFA
010700     IF WS-INDICE-ENCONTRADO > 0
010800        PERFORM 300-CALCULAR-COMISION
010900     END-IF
011000     GOBACK.
011100 100-PRINCIPAL-E.            EXIT.
011200
011300*------->  CARGA LA TABLA DESDE EL ARCHIVO PS ORDENADO POR RED Y
011400*          MONTO MINIMO.  SI NO HAY REGISTROS, USA EL RESPALDO.
011500 150-CARGAR-TARIFAS SECTION.
011600     MOVE ZEROS TO WS-TOTAL-TARIFAS
011700     OPEN INPUT FLTRATE-F
011800     IF FS-FLTRATE = 97
011900        MOVE ZEROS TO FS-FLTRATE
012000     END-IF
012100     IF FS-FLTRATE NOT = 0
012200        DISPLAY "FLT1S01 - ERROR AL ABRIR FLTRATE : " FS-FLTRATE
012300           UPON CONSOLE
012400     ELSE
012500        PERFORM 160-LEER-TARIFAS
012600        CLOSE FLTRATE-F
012700     END-IF
012800     IF WS-TOTAL-TARIFAS = ZEROS
012900        PERFORM 170-CARGAR-RESPALDO
013000     END-IF.
013100 150-CARGAR-TARIFAS-E.       EXIT.
013200
013300 160-LEER-TARIFAS SECTION.
013400     READ FLTRATE-F
013500        AT END SET NO-HAY-MAS-TARIFAS TO TRUE
013600     END-READ
013700     PERFORM 165-ACUMULAR-UNA-TARIFA
013750        THRU 165-ACUMULAR-UNA-TARIFA-E
013800        UNTIL NO-HAY-MAS-TARIFAS OR WS-TOTAL-TARIFAS = 50.
013900 160-LEER-TARIFAS-E.          EXIT.
014000
014100*------->  UN TRAMO DE TARIFA HACIA LA TABLA EN MEMORIA, Y AVANZA
014200*          LA LECTURA DEL ARCHIVO PS
014300 165-ACUMULAR-UNA-TARIFA SECTION.
014400     ADD 1 TO WS-TOTAL-TARIFAS
014500     SET IX-TARIFA TO WS-TOTAL-TARIFAS
014600     MOVE RATE-RED-ID       TO WS-T-RED-ID(IX-TARIFA)
014700     MOVE RATE-MONTO-MINIMO TO WS-T-MONTO-MIN(IX-TARIFA)
014800     MOVE RATE-MONTO-MAXIMO TO WS-T-MONTO-MAX(IX-TARIFA)
014900     MOVE RATE-TIPO         TO WS-T-TIPO(IX-TARIFA)
015000     MOVE RATE-VALOR        TO WS-T-VALOR(IX-TARIFA)
015100     MOVE RATE-ACTIVA       TO WS-T-ACTIVA(IX-TARIFA)
015200     READ FLTRATE-F
015300        AT END SET NO-HAY-MAS-TARIFAS TO TRUE
015400     END-READ.
015500 165-ACUMULAR-UNA-TARIFA-E.  EXIT.
015600*------->  RESPALDO: MTN 100-5000 FIJO 50, 5001-10000 FIJO 100,
015700*          10001-50000 FIJO 150, 50001-500000 PORCENTAJE 0.3
015800*          (IDENTICO PARA OM EN PRODUCCION; AQUI SOLO RED 0001)
015900 170-CARGAR-RESPALDO SECTION.
016000     SET IX-TARIFA TO 1
016100     MOVE 0001           TO WS-T-RED-ID(1)
016200     MOVE 100.00          TO WS-T-MONTO-MIN(1)
016300     MOVE 5000.00         TO WS-T-MONTO-MAX(1)
016400     MOVE "FIXED"         TO WS-T-TIPO(1)
016500     MOVE 50.000          TO WS-T-VALOR(1)
016600     MOVE "Y"              TO WS-T-ACTIVA(1)
016700     MOVE 0001            TO WS-T-RED-ID(2)
016800     MOVE 5001.00         TO WS-T-MONTO-MIN(2)
016900     MOVE 10000.00        TO WS-T-MONTO-MAX(2)
017000     MOVE "FIXED"         TO WS-T-TIPO(2)
017100     MOVE 100.000         TO WS-T-VALOR(2)
017200     MOVE "Y"              TO WS-T-ACTIVA(2)
017300     MOVE 0001            TO WS-T-RED-ID(3)
017400     MOVE 10001.00        TO WS-T-MONTO-MIN(3)
017500     MOVE 50000.00        TO WS-T-MONTO-MAX(3)
017600     MOVE "FIXED"         TO WS-T-TIPO(3)
017700     MOVE 150.000         TO WS-T-VALOR(3)
017800     MOVE "Y"              TO WS-T-ACTIVA(3)
017900     MOVE 0001            TO WS-T-RED-ID(4)
018000     MOVE 50001.00        TO WS-T-MONTO-MIN(4)
018100     MOVE 500000.00       TO WS-T-MONTO-MAX(4)
018200     MOVE "PERCENTAGE"    TO WS-T-TIPO(4)
018300     MOVE 0.300           TO WS-T-VALOR(4)
018400     MOVE "Y"              TO WS-T-ACTIVA(4)
018500     MOVE 4 TO WS-TOTAL-TARIFAS.
018600 170-CARGAR-RESPALDO-E.       EXIT.
018700
018800*------->  BUSQUEDA SECUENCIAL DE TRAMO, RED+MONTO, SOLO ACTIVAS
018900 200-BUSCAR-TARIFA SECTION.
019000     PERFORM 210-EVALUAR-UN-TRAMO THRU 210-EVALUAR-UN-TRAMO-E
019100        VARYING IX-TARIFA FROM 1 BY 1
019200        UNTIL IX-TARIFA > WS-TOTAL-TARIFAS
019300           OR WS-INDICE-ENCONTRADO > 0.
019400 200-BUSCAR-TARIFA-E.         EXIT.
019500
019600*------->  UN TRAMO DE LA TABLA CONTRA RED/MONTO DE LA TRANSACCION
019700 210-EVALUAR-UN-TRAMO SECTION.
019800     IF WS-T-RED-ID(IX-TARIFA)     = LK-RED-ID
019900        AND WS-T-ACTIVA(IX-TARIFA) = "Y"
020000        AND LK-MONTO >= WS-T-MONTO-MIN(IX-TARIFA)
020100        AND LK-MONTO <= WS-T-MONTO-MAX(IX-TARIFA)
020200        MOVE IX-TARIFA TO WS-INDICE-ENCONTRADO
020300     END-IF.
020400 210-EVALUAR-UN-TRAMO-E.      EXIT.
020500
020600*------->  FIJA: VALOR TAL CUAL.  PORCENTUAL: MONTO*VALOR/100,
020700*          REDONDEO COMERCIAL A 2 DECIMALES (MITAD HACIA ARRIBA)
020800 300-CALCULAR-COMISION SECTION.
020900     SET IX-TARIFA TO WS-INDICE-ENCONTRADO
021000     EVALUATE WS-T-TIPO(IX-TARIFA)
021100        WHEN "FIXED"
021200             MOVE WS-T-VALOR(IX-TARIFA) TO LK-COMISION
021300        WHEN "PERCENTAGE"
021400             COMPUTE LK-COMISION ROUNDED =
021500                     LK-MONTO * WS-T-VALOR(IX-TARIFA) / 100
021600        WHEN OTHER
021700             MOVE ZEROS TO LK-COMISION
021800     END-EVALUATE
021900     MOVE LK-COMISION TO WS-COMISION-AUX.
022000 300-CALCULAR-COMISION-E.     EXIT.
