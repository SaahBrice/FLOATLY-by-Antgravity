000100******************************************************************
000200* FECHA       : 02/05/1989                                       *
000300* PROGRAMADOR : M. SOLORZANO PINEDA (MSP)                        *
000400* APLICACION  : AGENCIAS DE DINERO MOVIL                         *
000500* PROGRAMA    : FLT2B01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA EL LOTE DE TRANSACCIONES CAPTURADAS EN LOS  *
000800*             : AGENTES (DEPOSITO, RETIRO Y RETIRO DE GANANCIA), *
000900*             : LAS VALIDA, CALCULA LA COMISION DEL AGENTE       *
001000*             : CUANDO NO VIENE EDITADA A MANO, Y LAS AGREGA A   *
001100*             : LA BITACORA DE TRANSACCIONES.  LOS REGISTROS     *
001200*             : QUE NO PASAN VALIDACION SE RECHAZAN Y SE CUENTAN *
001300* ARCHIVOS    : FLTTIN    (LOTE DE ENTRADA, PS SECUENCIAL)       *
001400*             : FLTTRAN   (BITACORA, PS SECUENCIAL, SE EXTIENDE) *
001500* PROGRAMA(S) : FLT1S01   (CALCULO DE COMISION POR RED Y MONTO)  *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                     FLT2B01.
001900 AUTHOR.                         M. SOLORZANO PINEDA.
002000 INSTALLATION.                   DEPTO SISTEMAS - CANALES MOVILES.
002100 DATE-WRITTEN.                   02/05/1989.
002200 DATE-COMPILED.
002300 SECURITY.                       CONFIDENCIAL - USO INTERNO.
002400******************************************************************
002500*                 B I T A C O R A   D E   C A M B I O S          *
002600******************************************************************
002700* 02/05/1989  MSP  REQ-0413  VERSION INICIAL, VALIDA MONTO Y TIPO*
002800* 15/09/1989  MSP  REQ-0460  INVOCA FLT1S01 PARA LA COMISION     *
002900* 03/12/1990  MSP  REQ-0518  RESPETA GANANCIA EDITADA A MANO,    *
003000*                            CONSERVA SIEMPRE LA CALCULADA       *
003100* 21/06/1991  RCQ  REQ-0605  CONTADOR DE RECHAZOS POR MOTIVO     *
003200* 14/02/1993  RCQ  REQ-0710  BITACORA SE ABRE EN MODO EXTEND,    *
003300*                            YA NO REGENERA EL ARCHIVO COMPLETO  *
003400* 19/08/1994  EBG  REQ-0761  TIPO "P" (RETIRO DE GANANCIA) VALIDO*
003500* 02/03/1996  EBG  REQ-0845  DESPLIEGA DETALLE DE CADA RECHAZO   *
003600* 17/09/1998  EBG  Y2K-0015  FECHA DE PROCESO A 4 DIGITOS DE ANIO*
003700* 03/02/1999  EBG  Y2K-0037  PRUEBA DE REGRESION SOBRE SIGLO 2000*
003800* 22/02/2001  JPL  REQ-0899  RECHAZA MONTO CERO, ANTES PASABA    *
003900*                            COMO AMBIGUO                        *
004000* 10/10/2002  DCH  REQ-0931  CONTADOR DE RECHAZO POR RED INACTIVA*
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS DIGITO IS '0' THRU '9'.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT FLTTIN-F  ASSIGN TO FLTTIN
004900            FILE STATUS IS FS-FLTTIN.
005000     SELECT FLTTRAN-F ASSIGN TO FLTTRAN
005100            FILE STATUS IS FS-FLTTRAN.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  FLTTIN-F.
005500     COPY FLTTRAN REPLACING REG-FLTTRAN BY REG-FLTTIN
005600                             LEADING TRAN BY TIN.
005700 FD  FLTTRAN-F.
005800     COPY FLTTRAN.
005900 WORKING-STORAGE SECTION.
006000*------------------->  ESTADOS DE ARCHIVO
006100 01  FS-FLTTIN                    PIC 9(02) VALUE ZEROS.
006200 01  FS-FLTTRAN                   PIC 9(02) VALUE ZEROS.
006300*------------------->  FIN DE LOTE DE ENTRADA
006400 01  WS-CONTROLES.
006500     02  WS-FIN-LOTE               PIC X(01) VALUE 'N'.
006600         88  NO-HAY-MAS-TRANSACCIONES      VALUE 'Y'.
006700     02  WS-TIPO-VALIDO            PIC X(01) VALUE 'N'.
006800         88  EL-TIPO-ES-VALIDO              VALUE 'Y'.
006900     02  WS-MONTO-VALIDO           PIC X(01) VALUE 'N'.
007000         88  EL-MONTO-ES-VALIDO             VALUE 'Y'.
007100     02  FILLER                    PIC X(04).
007200*------------------->  CONTADORES (SIEMPRE BINARIOS)
007300 01  WS-CONTADORES.
007400     02  WS-REG-LEIDOS             PIC 9(07) COMP VALUE ZEROS.
007500     02  WS-REG-ACEPTADOS          PIC 9(07) COMP VALUE ZEROS.
007600     02  WS-REG-RECHAZADOS         PIC 9(07) COMP VALUE ZEROS.
007700     02  WS-RECHAZO-POR-MONTO      PIC 9(07) COMP VALUE ZEROS.
007800     02  WS-RECHAZO-POR-TIPO       PIC 9(07) COMP VALUE ZEROS.
007900     02  FILLER                    PIC X(04).
008000*------------------->  FECHA DE PROCESO, PARA EL ENCABEZADO
008100 01  WS-FECHA-PROCESO              PIC 9(08) VALUE ZEROS.
008200 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
008300     02  WS-FP-ANIO                PIC 9(04).
008400     02  WS-FP-MES                 PIC 9(02).
008500     02  WS-FP-DIA                 PIC 9(02).
008600*------------------->  DESGLOSE DEL MONTO RECHAZADO
008700*                      PARA EL DETALLE QUE SE DESPLIEGA EN CONSOLA
008800 01  WS-MONTO-RECHAZO              PIC S9(10)V99 VALUE ZEROS.
008900 01  WS-MONTO-RECHAZO-R REDEFINES WS-MONTO-RECHAZO.
009000     02  WS-MR-ENTERO              PIC S9(10).
009100     02  WS-MR-DECIMAL             PIC 99.
009200*------------------->  AREA DE ENLACE CON FLT1S01
009300 01  WS-ENLACE-COMISION.
009400     02  WS-EC-RED-ID              PIC 9(04) VALUE ZEROS.
009500     02  WS-EC-MONTO               PIC S9(10)V99 VALUE ZEROS.
009600     02  WS-EC-COMISION            PIC S9(07)V99 VALUE ZEROS.
009700     02  FILLER                    PIC X(04).
009800 01  WS-EC-COMISION-R REDEFINES WS-ENLACE-COMISION.
009900     02  FILLER                    PIC X(04).
010000     02  FILLER                    PIC X(12).
010100     02  WS-ECR-COMISION           PIC S9(07)V99.
010200     02  FILLER                    PIC X(04).
010300 PROCEDURE DIVISION.
010400 100-PRINCIPAL SECTION.
010500     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-PROCESO
010600     PERFORM 110-APERTURA-ARCHIVOS
010700     PERFORM 200-PROCESAR-LOTE
010800     PERFORM 500-ESTADISTICAS
010900     PERFORM 900-CIERRE-ARCHIVOS
011000     STOP RUN.
011100 100-PRINCIPAL-E.           EXIT.
011200
011300*------->  ABRE EL LOTE DE ENTRADA Y EXTIENDE LA BITACORA, NO LA
011400*          REGENERA (REQ-0710)
011500 110-APERTURA-ARCHIVOS SECTION.
011600     OPEN INPUT  FLTTIN-F
011700     OPEN EXTEND FLTTRAN-F
011800     IF FS-FLTTIN = 97
011900        MOVE ZEROS TO FS-FLTTIN
012000     END-IF
012100     IF FS-FLTTRAN = 97
012200        MOVE ZEROS TO FS-FLTTRAN
012300     END-IF
012400     IF FS-FLTTIN NOT = 0 OR FS-FLTTRAN NOT = 0
012500        DISPLAY "FLT2B01 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
012600        DISPLAY "   FLTTIN  : " FS-FLTTIN           UPON CONSOLE
012700        DISPLAY "   FLTTRAN : " FS-FLTTRAN          UPON CONSOLE
012800        MOVE 91 TO RETURN-CODE
012900        PERFORM 900-CIERRE-ARCHIVOS
013000        STOP RUN
013100     END-IF.
013200 110-APERTURA-ARCHIVOS-E.   EXIT.
013300
013400*------->  LECTURA SECUENCIAL DEL LOTE, UNA TRANSACCION A LA VEZ
013500 200-PROCESAR-LOTE SECTION.
013600     READ FLTTIN-F
013700          AT END SET NO-HAY-MAS-TRANSACCIONES TO TRUE
013800     END-READ
013900     PERFORM 205-PROCESAR-UNA-TRANSACCION
014000        THRU 205-PROCESAR-UNA-TRANSACCION-E
014100        UNTIL NO-HAY-MAS-TRANSACCIONES.
014200 200-PROCESAR-LOTE-E.       EXIT.
014300
014400*------->  UN REGISTRO DEL LOTE: VALIDA Y AVANZA LA LECTURA
014500 205-PROCESAR-UNA-TRANSACCION SECTION.
014600     ADD 1 TO WS-REG-LEIDOS
014700     PERFORM 210-VALIDAR-TRANSACCION
014800     READ FLTTIN-F
014900          AT END SET NO-HAY-MAS-TRANSACCIONES TO TRUE
015000     END-READ.
015100 205-PROCESAR-UNA-TRANSACCION-E. EXIT.
015200
015300*------->  MONTO DEBE SER MAYOR A CERO, TIPO DEBE SER D, W O P
015400 210-VALIDAR-TRANSACCION SECTION.
015500     SET EL-MONTO-ES-VALIDO TO TRUE
015600     SET EL-TIPO-ES-VALIDO  TO TRUE
015700     IF TIN-MONTO NOT > ZEROS
015800        SET WS-MONTO-VALIDO TO FALSE
015900        ADD 1 TO WS-RECHAZO-POR-MONTO
016000     END-IF
016100     IF TIN-TIPO NOT = 'D' AND TIN-TIPO NOT = 'W'
016200                        AND TIN-TIPO NOT = 'P'
016300        SET WS-TIPO-VALIDO TO FALSE
016400        ADD 1 TO WS-RECHAZO-POR-TIPO
016500     END-IF
016600     IF EL-MONTO-ES-VALIDO AND EL-TIPO-ES-VALIDO
016700        PERFORM 300-CALCULAR-O-CONSERVAR-GANANCIA
016800        PERFORM 400-ESCRIBIR-BITACORA
016900     ELSE
017000        PERFORM 290-RECHAZAR-TRANSACCION
017100     END-IF.
017200 210-VALIDAR-TRANSACCION-E. EXIT.
017300
017400*------->  SI NO VIENE EDITADA A MANO SE INVOCA FLT1S01; SI VIENE
017500*          EDITADA SE CONSERVA LA GANANCIA RECIBIDA PERO
017600*          SIEMPRE SE GUARDA LA GANANCIA CALCULADA (REQ-0518)
017700 300-CALCULAR-O-CONSERVAR-GANANCIA SECTION.
017800     MOVE TIN-RED-ID   TO WS-EC-RED-ID
017900     MOVE TIN-MONTO    TO WS-EC-MONTO
018000     MOVE ZEROS        TO WS-EC-COMISION
018100     CALL 'FLT1S01' USING WS-EC-RED-ID, WS-EC-MONTO,
018200                           WS-EC-COMISION
018300     MOVE WS-EC-COMISION TO TIN-GANANCIA-CALCULADA
018400     IF TIN-GANANCIA-EDITADA NOT = 'Y'
018500        MOVE WS-EC-COMISION TO TIN-GANANCIA
018600     END-IF.
018700 300-CALCULAR-O-CONSERVAR-GANANCIA-E. EXIT.
018800
018900*------->  AGREGA EL REGISTRO ACEPTADO AL FINAL DE LA BITACORA
019000 400-ESCRIBIR-BITACORA SECTION.
019100     MOVE TIN-ID                    TO TRAN-ID
019200     MOVE TIN-AGENCIA-ID             TO TRAN-AGENCIA-ID
019300     MOVE TIN-FECHA                  TO TRAN-FECHA
019400     MOVE TIN-HORA                   TO TRAN-HORA
019500     MOVE TIN-RED-ID                 TO TRAN-RED-ID
019600     MOVE TIN-TIPO                   TO TRAN-TIPO
019700     MOVE TIN-MONTO                  TO TRAN-MONTO
019800     MOVE TIN-GANANCIA               TO TRAN-GANANCIA
019900     MOVE TIN-GANANCIA-EDITADA       TO TRAN-GANANCIA-EDITADA
020000     MOVE TIN-GANANCIA-CALCULADA     TO TRAN-GANANCIA-CALCULADA
020100     MOVE TIN-TELEFONO-CLIENTE       TO TRAN-TELEFONO-CLIENTE
020200     MOVE TIN-REFERENCIA-RED         TO TRAN-REFERENCIA-RED
020300     WRITE REG-FLTTRAN
020400     IF FS-FLTTRAN = 0
020500        ADD 1 TO WS-REG-ACEPTADOS
020600     ELSE
020700        DISPLAY "FLT2B01 - ERROR AL ESCRIBIR TRANSACCION "
020800                 TIN-ID " STATUS " FS-FLTTRAN UPON CONSOLE
020900        ADD 1 TO WS-REG-RECHAZADOS
021000     END-IF.
021100 400-ESCRIBIR-BITACORA-E.   EXIT.
021200
021300*------->  DESPLIEGA EL DETALLE DEL RECHAZO Y LO CUENTA
021400 290-RECHAZAR-TRANSACCION SECTION.
021500     ADD 1 TO WS-REG-RECHAZADOS
021600     MOVE TIN-MONTO TO WS-MONTO-RECHAZO
021700     DISPLAY "FLT2B01 - TRANSACCION RECHAZADA, AGENCIA "
021800             TIN-AGENCIA-ID " TRANSACCION " TIN-ID UPON CONSOLE
021900     IF NOT EL-MONTO-ES-VALIDO
022000        DISPLAY "   MOTIVO : MONTO NO ES MAYOR A CERO ("
022100                 WS-MR-ENTERO "." WS-MR-DECIMAL ")" UPON CONSOLE
022200     END-IF
022300     IF NOT EL-TIPO-ES-VALIDO
022400        DISPLAY "   MOTIVO : TIPO INVALIDO (" TIN-TIPO ")"
022500                 UPON CONSOLE
022600     END-IF.
022700 290-RECHAZAR-TRANSACCION-E. EXIT.
022800
022900*------->  RESUMEN DE LA CORRIDA
023000 500-ESTADISTICAS SECTION.
023100     DISPLAY "=================================================="
023200             UPON CONSOLE
023300     DISPLAY "FLT2B01 - RESUMEN DE CARGA, FECHA " WS-FP-ANIO "/"
023400              WS-FP-MES "/" WS-FP-DIA              UPON CONSOLE
023500     DISPLAY "   TRANSACCIONES LEIDAS      : " WS-REG-LEIDOS
023600             UPON CONSOLE
023700     DISPLAY "   TRANSACCIONES ACEPTADAS   : " WS-REG-ACEPTADOS
023800             UPON CONSOLE
023900     DISPLAY "   TRANSACCIONES RECHAZADAS  : " WS-REG-RECHAZADOS
024000             UPON CONSOLE
024100     DISPLAY "      POR MONTO INVALIDO     : "
024200             WS-RECHAZO-POR-MONTO                 UPON CONSOLE
024300     DISPLAY "      POR TIPO INVALIDO      : "
024400             WS-RECHAZO-POR-TIPO                   UPON CONSOLE
024500     DISPLAY "=================================================="
024600             UPON CONSOLE.
024700 500-ESTADISTICAS-E.        EXIT.
024800
024900 900-CIERRE-ARCHIVOS SECTION.
025000     CLOSE FLTTIN-F
025100     CLOSE FLTTRAN-F.
025200 900-CIERRE-ARCHIVOS-E.     EXIT.
