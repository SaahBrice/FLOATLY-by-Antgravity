000100******************************************************************
000200*  FLTOPBA   -  SALDO DE APERTURA DE CAJA POR AGENCIA Y DIA      *
000300*  USADO POR :  FLT3B01 (CONSULTA Y ALTA - LLAVE LOGICA AGENCIA +*
000400*               FECHA, ACCESO ALEATORIO)                         *
000500******************************************************************
000600 01  REG-FLTOPBA.
000700     02  OPBA-LLAVE.
000800         03  OPBA-AGENCIA-ID          PIC 9(04).
000900         03  OPBA-FECHA               PIC 9(08).
001000     02  OPBA-FECHA-R REDEFINES OPBA-FECHA.
001100         03  OPBA-FECHA-ANIO          PIC 9(04).
001200         03  OPBA-FECHA-MES           PIC 9(02).
001300         03  OPBA-FECHA-DIA           PIC 9(02).
001400     02  OPBA-CAJA-APERTURA           PIC S9(10)V99.
001500     02  OPBA-RAZON-AJUSTE            PIC X(15).
001600         88  OPBA-SIN-AJUSTE                  VALUE SPACES.
001700         88  OPBA-ES-INYECCION-CAJA           VALUE
001750                                              'CASH-INJECTION'.
001800         88  OPBA-ES-DISCREPANCIA             VALUE 'DISCREPANCY'.
001900         88  OPBA-ES-RECARGA-FLOTANTE         VALUE
002000                                              'FLOAT-RECHARGE'.
002100         88  OPBA-ES-OTRO                     VALUE 'OTHER'.
002200     02  FILLER                       PIC X(10).
