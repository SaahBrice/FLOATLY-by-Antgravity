000100******************************************************************
000200*  FLTNFLB   -  SALDO DE APERTURA DE FLOTANTE POR AGENCIA, DIA  *
000300*               Y RED DE DINERO MOVIL                            *
000400*  USADO POR :  FLT3B01 (CONSULTA Y ALTA - LLAVE LOGICA AGENCIA +*
000500*               FECHA + RED, ACCESO ALEATORIO)                   *
000600******************************************************************
000700 01  REG-FLTNFLB.
000800     02  NFLB-LLAVE.
000900         03  NFLB-AGENCIA-ID          PIC 9(04).
001000         03  NFLB-FECHA               PIC 9(08).
001100         03  NFLB-RED-ID              PIC 9(04).
001200     02  NFLB-FLOTANTE-APERTURA       PIC S9(10)V99.
001300     02  FILLER                       PIC X(11).
