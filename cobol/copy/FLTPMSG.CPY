000100******************************************************************
000200*  FLTPMSG   -  MENSAJE DE CONFIRMACION YA CLASIFICADO           *
000300*  USADO POR :  FLT7B01 (SALIDA DEL PARSER DE MENSAJES)         *
000400******************************************************************
000500 01  REG-FLTPMSG.
000600     02  PMSG-RED-CODIGO              PIC X(10).
000700     02  PMSG-TIPO                    PIC X(01).
000800         88  PMSG-ES-DEPOSITO                    VALUE 'D'.
000900         88  PMSG-ES-RETIRO                        VALUE 'W'.
001000     02  PMSG-MONTO                   PIC S9(10)V99.
001100     02  PMSG-TELEFONO                PIC X(12).
001200     02  PMSG-REFERENCIA              PIC X(15).
001300     02  PMSG-CONFIANZA                PIC 9V99.
001400     02  FILLER                       PIC X(08).
