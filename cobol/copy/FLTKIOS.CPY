000100******************************************************************
000200*  FLTKIOS   -  MAESTRO DE AGENCIAS (QUIOSCOS) DE DINERO MOVIL   *
000300*  USADO POR :  FLT6B01 (IMPULSA EL CICLO NOCTURNO POR AGENCIA)  *
000400*  SOPORTE   :  ARCHIVO EN LINEA SECUENCIAL                      *
000500******************************************************************
000600 01  REG-FLTKIOS.
000700     02  KIOS-LLAVE.
000800         03  KIOS-ID                  PIC 9(04).
000900     02  KIOS-NOMBRE                  PIC X(30).
001000     02  KIOS-ACTIVA                  PIC X(01).
001100         88  KIOS-ES-ACTIVA                      VALUE 'Y'.
001200         88  KIOS-ES-INACTIVA                     VALUE 'N'.
001300     02  FILLER                       PIC X(14).
