000100******************************************************************
000200*  FLTDREP   -  REPORTE DIARIO POR AGENCIA (SALIDA DEL CICLO    *
000300*               NOCTURNO FLT6B01), UN REGISTRO POR AGENCIA-DIA  *
000400*                                                               *
000500*  24/06/1996 EBG REQ-0852 AGREGA DREP-TOP-CLIENTES (3 MEJORES  *
000600*                          CLIENTES POR MONTO EN 7 DIAS)        *
000700******************************************************************
000800 01  REG-FLTDREP.
000900     02  DREP-AGENCIA-ID              PIC 9(04).
001000     02  DREP-FECHA                   PIC 9(08).
001100     02  DREP-FECHA-R REDEFINES DREP-FECHA.
001200         03  DREP-FECHA-ANIO          PIC 9(04).
001300         03  DREP-FECHA-MES           PIC 9(02).
001400         03  DREP-FECHA-DIA           PIC 9(02).
001500     02  DREP-GANANCIA-TOTAL          PIC S9(07)V99.
001600     02  DREP-SALDO-CAJA              PIC S9(10)V99.
001700     02  DREP-FLOTANTE-TOTAL          PIC S9(10)V99.
001800     02  DREP-REDES OCCURS 4 TIMES INDEXED BY IX-DREP-RED.
001900         03  DRED-RED-ID              PIC 9(04).
002000         03  DRED-RED-CODIGO          PIC X(10).
002100         03  DRED-SALDO               PIC S9(10)V99.
002200         03  DRED-BAJO-FLAG           PIC X(01).
002300             88  DRED-ES-BAJO                    VALUE 'Y'.
002400         03  FILLER                   PIC X(04).
002500     02  DREP-TOTAL-TRANSACCIONES     PIC 9(07).
002600     02  DREP-TOTAL-DEPOSITOS         PIC 9(07).
002700     02  DREP-TOTAL-RETIROS           PIC 9(07).
002800     02  DREP-VS-AYER                 PIC S9(05)V9.
002900     02  DREP-VS-SEMANA-PASADA        PIC S9(05)V9.
003000     02  DREP-VOLUMEN-TOTAL           PIC S9(10)V99.
003100     02  DREP-PROMEDIO-TRANSACCION    PIC S9(10)V99.
003200     02  DREP-GANANCIA-POR-TRANSAC    PIC S9(07)V99.
003300     02  DREP-HORA-PICO               PIC 9(02).
003400     02  DREP-HORA-PICO-CANTIDAD      PIC 9(02).
003500     02  DREP-DIAS-FLOTANTE-RESTAN    PIC S9(05)V9.
003600     02  DREP-DIAS-CAJA-RESTANTES     PIC S9(05)V9.
003700     02  DREP-ALERTAS-SALDO-BAJO      PIC 9(03).
003800     02  DREP-CRECIENDO-FLAG          PIC X(01).
003900         88  DREP-ESTA-CRECIENDO                 VALUE 'Y'.
004000     02  DREP-ATENCION-FLAG           PIC X(01).
004100         88  DREP-NECESITA-ATENCION              VALUE 'Y'.
004200*------------------->  TOP 3 CLIENTES (TELEFONO) POR MONTO EN LOS
004300*          ULTIMOS 7 DIAS, DESCENDENTE (VER FLT6B01 253/255)
004400     02  DREP-TOTAL-TOP-CLIENTES      PIC 9(01).
004500     02  DREP-TOP-CLIENTES OCCURS 3 TIMES INDEXED BY IX-DREP-TOPC.
004600         03  DTOP-TELEFONO            PIC X(12).
004700         03  DTOP-MONTO               PIC S9(10)V99.
004800         03  DTOP-CONTADOR            PIC 9(03).
004900         03  FILLER                   PIC X(04).
005000     02  FILLER                       PIC X(06).
