000100******************************************************************
000200*  FLTRATE   -  TABLA DE TARIFAS DE COMISION POR RED Y TRAMO     *
000300*  USADO POR :  FLT1S01 (MOTOR DE COMISIONES)                   *
000400*  SOPORTE   :  ARCHIVO EN LINEA SECUENCIAL, ORDENADO POR RED Y  *
000500*               MONTO MINIMO; CARGADO A TABLA EN MEMORIA         *
000600******************************************************************
000700 01  REG-FLTRATE.
000800     02  RATE-LLAVE.
000900         03  RATE-RED-ID              PIC 9(04).
001000         03  RATE-MONTO-MINIMO        PIC S9(10)V99.
001100     02  RATE-MONTO-MAXIMO            PIC S9(10)V99.
001200     02  RATE-TIPO                    PIC X(10).
001300         88  RATE-ES-FIJA                    VALUE 'FIXED'.
001400         88  RATE-ES-PORCENTAJE              VALUE 'PERCENTAGE'.
001500     02  RATE-VALOR                   PIC S9(07)V999.
001600     02  RATE-ACTIVA                  PIC X(01).
001700         88  RATE-ES-ACTIVA                      VALUE 'Y'.
001800         88  RATE-ES-INACTIVA                    VALUE 'N'.
001900     02  FILLER                       PIC X(07).
