000100******************************************************************
000200*  FLTTRAN   -  BITACORA DE TRANSACCIONES (DEPOSITOS, RETIROS,  *
000300*               RETIROS DE GANANCIA) DE LAS AGENCIAS             *
000400*  USADO POR :  FLT2B01 (ALTA), FLT3B01/FLT6B01 (LECTURA)        *
000500*  SOPORTE   :  ARCHIVO EN LINEA SECUENCIAL, ORDEN AGENCIA-FECHA-*
000600*               HORA; FLT2B01 AGREGA AL FINAL                   *
000700******************************************************************
000800 01  REG-FLTTRAN.
000900     02  TRAN-ID                      PIC 9(09).
001000     02  TRAN-AGENCIA-ID              PIC 9(04).
001100     02  TRAN-FECHA                   PIC 9(08).
001200     02  TRAN-FECHA-R REDEFINES TRAN-FECHA.
001300         03  TRAN-FECHA-ANIO          PIC 9(04).
001400         03  TRAN-FECHA-MES           PIC 9(02).
001500         03  TRAN-FECHA-DIA           PIC 9(02).
001600     02  TRAN-HORA                    PIC 9(06).
001700     02  TRAN-HORA-R REDEFINES TRAN-HORA.
001800         03  TRAN-HORA-HH             PIC 9(02).
001900         03  TRAN-HORA-MM             PIC 9(02).
002000         03  TRAN-HORA-SS             PIC 9(02).
002100     02  TRAN-RED-ID                  PIC 9(04).
002200     02  TRAN-TIPO                    PIC X(01).
002300         88  TRAN-ES-DEPOSITO                    VALUE 'D'.
002400         88  TRAN-ES-RETIRO                       VALUE 'W'.
002500         88  TRAN-ES-RETIRO-GANANCIA              VALUE 'P'.
002600     02  TRAN-MONTO                   PIC S9(10)V99.
002700     02  TRAN-GANANCIA                PIC S9(07)V99.
002800     02  TRAN-GANANCIA-EDITADA        PIC X(01).
002900         88  TRAN-GANANCIA-FUE-EDITADA            VALUE 'Y'.
003000     02  TRAN-GANANCIA-CALCULADA      PIC S9(07)V99.
003100     02  TRAN-TELEFONO-CLIENTE        PIC X(12).
003200     02  TRAN-REFERENCIA-RED          PIC X(15).
003300     02  FILLER                       PIC X(10).
