000100******************************************************************
000200*  FLTNETW   -  MAESTRO DE REDES DE DINERO MOVIL (MTN/OM/EU/...) *
000300*  USADO POR :  FLT1S01 (TARIFAS), FLT6B01 (REPORTE NOCTURNO)    *
000400*  SOPORTE   :  ARCHIVO EN LINEA SECUENCIAL, 49 BYTES FIJOS      *
000500******************************************************************
000600 01  REG-FLTNETW.
000700     02  NETW-LLAVE.
000800         03  NETW-ID                  PIC 9(04).
000900     02  NETW-CODIGO                  PIC X(10).
001000     02  NETW-NOMBRE                  PIC X(30).
001100     02  NETW-ACTIVA                  PIC X(01).
001200         88  NETW-ES-ACTIVA                     VALUE 'Y'.
001300         88  NETW-ES-INACTIVA                   VALUE 'N'.
001400     02  FILLER                       PIC X(04).
